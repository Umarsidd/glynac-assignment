000100****************************************************************          
000200*                                                              *          
000300*              PERSONNEL  -  MASTER  EDIT  RUN                 *          
000400*                                                              *          
000500****************************************************************          
000600 IDENTIFICATION DIVISION.                                                 
000700*================================                                         
000800 PROGRAM-ID.         PE000.                                               
000900 AUTHOR.             T S MARCH.                                           
001000 INSTALLATION.       APPLEWOOD COMPUTERS.                                 
001100 DATE-WRITTEN.       14/03/1986.                                          
001200 DATE-COMPILED.                                                           
001300 SECURITY.           APPLEWOOD COMPUTERS - INTERNAL USE ONLY.             
001400*                    CONTAINS EMPLOYEE PERSONAL DATA, SEE THE             
001500*                    DATA PROTECTION NOTICE IN THE RUN-BOOK               
001600*                    BEFORE COPYING ANY OUTPUT OF THIS PROGRAM.           
001700*                                                                         
001800*    REMARKS.        EDIT AND VALIDATE THE FIVE PERSONNEL                 
001900*                    MASTER / TRANSACTION FILES FOR ONE RUN,              
002000*                    WRITING RELECTED RECORDS TO ERRFILE WITH             
002100*                    A REASON CODE. DOES NOT UPDATE ANY FILE.             
002200*                                                                         
002300*    VERSION.        SEE PROG-NAME IN WORKING-STORAGE.                    
002400*                                                                         
002500*    CALLED MODULES. NONE.                                                
002600*                                                                         
002700*    FILES USED.     PARMFILE  - RUN PARAMETERS (AS-OF DATE)              
002800*                    DEPTFILE  - DEPARTMENT MASTER (INPUT)                
002900*                    EMPFILE   - EMPLOYEE MASTER (INPUT)                  
003000*                    ATTFILE   - ATTENDANCE (INPUT)                       
003100*                    PRFFILE   - PERFORMANCE REVIEWS (INPUT)              
003200*                    SALFILE   - SALARY HISTORY (INPUT)                   
003300*                    ERRFILE   - REJECT LISTING (OUTPUT)                  
003400*                                                                         
003500*    MUST RUN FIRST. PE010-PE050 ASSUME THE MASTERS ARE CLEAN             
003600*                    AND DO NOT RE-VALIDATE THEM.                         
003700*                                                                         
003800* CHANGE LOG                                                              
003900* ----------                                                              
004000* 14/03/86 TSM -         FIRST WRITTEN, PERSONNEL RECORDS TO BE           
004100*                        HELD ON THE SAME SHAPE SEQUENTIAL FILES          
004200*                        AS THE PAYROLL SUITE USES FOR ITS OWN            
004300*                        MASTERS.                                         
004400* 02/09/86 TSM -         ADDED DUPLICATE EMPLOYEE-ID CHECK AFTER          
004500*                        A BAD TAPE LOAD DOUBLED UP 40 STAFF.             
004600* 19/11/88 TSM -         DEPARTMENT EXISTS CHECK NOW USES A               
004700*                        TABLE LOAD + SEARCH ALL INSTEAD OF               
004800*                        RE-READING DEPTFILE PER EMPLOYEE.                
004900* 23/04/91 RDJ -         ATTENDANCE CHECK-OUT-AFTER-CHECK-IN              
005000*                        RULE ADDED, REQUEST PR-91-0118.                  
005100* 07/07/93 RDJ -         SALARY AND PERFORMANCE FILES BROUGHT             
005200*                        INTO THIS RUN, WERE PREVIOUSLY EDITED            
005300*                        BY HAND FROM THE PRINTED SOURCE DOCS.            
005400* 14/01/99 TSM -         YEAR 2000 REVIEW - ALL DATE FIELDS ON            
005500*                        THESE FILES ARE ALREADY CCYYMMDD, NO             
005600*                        WINDOWING NEEDED. SIGNED OFF PR-99-004.          
005700* 30/06/99 TSM -         Y2K REGRESSION PACK RUN CLEAN, TSM/RDJ.          
005800* 11/02/04 RDJ -         REASON CODE TABLE EXTENDED TO 6 BYTES,           
005900*                        3 CHARACTERS WAS RUNNING OUT OF ROOM.            
006000* 08/10/11 KPN -         BREAK-MINUTES NEGATIVE CHECK REMOVED,            
006100*                        FIELD IS UNSIGNED ON FILE SO CANNOT GO           
006200*                        NEGATIVE, CHECK WAS DEAD CODE. PR-11-233         
006300* 17/03/15 KPN -         SUPPORT FOR HALFDAY AND HOLIDAY STATUS           
006400*                        CODES ADDED TO THE VALID LIST.                   
006500* 04/02/26 TSM -         PE-0001 RETIRED THE OLD FLAT PARAMETER           
006600*                        CARD IN FAVOUR OF PARMFILE SHARED WITH           
006700*                        THE REST OF THE PERSONNEL SUITE.                 
006800* 07/02/26 TSM -         PE-0005 ERRFILE LAYOUT MOVED OUT TO              
006900*                        WSPEERR COPYBOOK, RAW-DATA ECHO ADDED.           
007000* 20/02/26 RDJ -         PE-0011 EMP-PHONE BLANK NO LONGER                
007100*                        REJECTED, FIELD IS OPTIONAL PER SPEC.            
007200* 09/08/26 KPN -         PE-0023 OVERALL RATING (4-RATING                 
007300*                        AVERAGE) NOW DERIVED AND TRACED                  
007400*                        IN 2450-VALIDATE-ONE-PRF, UPSI-0                 
007500*                        RUNS ONLY. NOT WRITTEN TO A FILE.                
007600*                                                                         
007700 ENVIRONMENT DIVISION.                                                    
007800*================================                                         
007900 CONFIGURATION SECTION.                                                   
008000 SPECIAL-NAMES.                                                           
008100     C01 IS TOP-OF-FORM                                                   
008200     CLASS PE-YES-NO-CLASS IS "Y" "N"                                     
008300     UPSI-0 ON STATUS IS PE-DEBUG-ON                                      
008400            OFF STATUS IS PE-DEBUG-OFF.                                   
008500 INPUT-OUTPUT SECTION.                                                    
008600 FILE-CONTROL.                                                            
008700     SELECT PARMFILE  ASSIGN TO "PARMFILE"                                
008800         ORGANIZATION IS LINE SEQUENTIAL                                  
008900         FILE STATUS IS WS-PARM-STATUS.                                   
009000     SELECT DEPTFILE  ASSIGN TO "DEPTFILE"                                
009100         ORGANIZATION IS LINE SEQUENTIAL                                  
009200         FILE STATUS IS WS-DEPT-STATUS.                                   
009300     SELECT EMPFILE   ASSIGN TO "EMPFILE"                                 
009400         ORGANIZATION IS LINE SEQUENTIAL                                  
009500         FILE STATUS IS WS-EMP-STATUS.                                    
009600     SELECT ATTFILE   ASSIGN TO "ATTFILE"                                 
009700         ORGANIZATION IS LINE SEQUENTIAL                                  
009800         FILE STATUS IS WS-ATT-STATUS.                                    
009900     SELECT PRFFILE   ASSIGN TO "PRFFILE"                                 
010000         ORGANIZATION IS LINE SEQUENTIAL                                  
010100         FILE STATUS IS WS-PRF-STATUS.                                    
010200     SELECT SALFILE   ASSIGN TO "SALFILE"                                 
010300         ORGANIZATION IS LINE SEQUENTIAL                                  
010400         FILE STATUS IS WS-SAL-STATUS.                                    
010500     SELECT ERRFILE   ASSIGN TO "ERRFILE"                                 
010600         ORGANIZATION IS LINE SEQUENTIAL                                  
010700         FILE STATUS IS WS-ERR-STATUS.                                    
010800*                                                                         
010900 DATA DIVISION.                                                           
011000*================================                                         
011100 FILE SECTION.                                                            
011200 FD  PARMFILE.                                                            
011300 COPY "wsperun.cob".                                                      
011400 FD  DEPTFILE.                                                            
011500 COPY "wspedept.cob".                                                     
011600 FD  EMPFILE.                                                             
011700 COPY "wspeemp.cob".                                                      
011800 FD  ATTFILE.                                                             
011900 COPY "wspeatt.cob".                                                      
012000 FD  PRFFILE.                                                             
012100 COPY "wspeprf.cob".                                                      
012200 FD  SALFILE.                                                             
012300 COPY "wspesal.cob".                                                      
012400 FD  ERRFILE.                                                             
012500 COPY "wspeerr.cob".                                                      
012600*                                                                         
012700 WORKING-STORAGE SECTION.                                                 
012800*--------------------------------                                         
012900 77  PROG-NAME               PIC X(16) VALUE "PE000 (1.3.00)".            
013000*                                                                         
013100*       ONE TWO-BYTE STATUS PER FILE, PLUS THE REDEFINITION               
013200*       BELOW THAT LETS 9990-ABEND DISPLAY ALL SEVEN IN ONE               
013300*       DISPLAY STATEMENT WHEN A FILE WON'T OPEN.                         
013400 01  WS-FILE-STATUSES.                                                    
013500     03  WS-PARM-STATUS      PIC XX.                                      
013600     03  WS-DEPT-STATUS      PIC XX.                                      
013700     03  WS-EMP-STATUS       PIC XX.                                      
013800     03  WS-ATT-STATUS       PIC XX.                                      
013900     03  WS-PRF-STATUS       PIC XX.                                      
014000     03  WS-SAL-STATUS       PIC XX.                                      
014100     03  WS-ERR-STATUS       PIC XX.                                      
014200     03  FILLER              PIC X(01)   VALUE SPACE.                     
014300 01  WS-STATUS-GROUP REDEFINES WS-FILE-STATUSES.                          
014400     03  WS-ALL-STATUS       PIC X(14).                                   
014500     03  FILLER              PIC X(01).                                   
014600*                                                                         
014700*       ONE EOF SWITCH PER INPUT FILE PLUS THE SHARED                     
014800*       RECORD-OK SWITCH SET AND TESTED BY EACH EDIT PASS.                
014900 01  WS-SWITCHES.                                                         
015000     03  WS-DEPT-EOF-SW      PIC X       VALUE "N".                       
015100         88  DEPT-EOF                    VALUE "Y".                       
015200     03  WS-EMP-EOF-SW       PIC X       VALUE "N".                       
015300         88  EMP-EOF                     VALUE "Y".                       
015400     03  WS-ATT-EOF-SW       PIC X       VALUE "N".                       
015500         88  ATT-EOF                     VALUE "Y".                       
015600     03  WS-PRF-EOF-SW       PIC X       VALUE "N".                       
015700         88  PRF-EOF                     VALUE "Y".                       
015800     03  WS-SAL-EOF-SW       PIC X       VALUE "N".                       
015900         88  SAL-EOF                     VALUE "Y".                       
016000     03  WS-REC-OK-SW        PIC X       VALUE "Y".                       
016100         88  REC-IS-OK                   VALUE "Y".                       
016200         88  REC-IS-BAD                  VALUE "N".                       
016300     03  FILLER              PIC X(03)   VALUE SPACES.                    
016400*                                                                         
016500*       READ AND REJECT COUNTS FOR THE FOUR TRANSACTION FILES,            
016600*       PRINTED TO THE JOB LOG BY 8000-WRAP-UP SO OPERATIONS              
016700*       CAN CONFIRM THE RUN AGAINST THE INPUT FILE COUNTS.                
016800 01  WS-COUNTERS.                                                         
016900     03  WS-DEPT-READ        PIC 9(5)    COMP VALUE ZERO.                 
017000     03  WS-EMP-READ         PIC 9(5)    COMP VALUE ZERO.                 
017100     03  WS-EMP-REJECTED     PIC 9(5)    COMP VALUE ZERO.                 
017200     03  WS-ATT-READ         PIC 9(5)    COMP VALUE ZERO.                 
017300     03  WS-ATT-REJECTED     PIC 9(5)    COMP VALUE ZERO.                 
017400     03  WS-PRF-READ         PIC 9(5)    COMP VALUE ZERO.                 
017500     03  WS-PRF-REJECTED     PIC 9(5)    COMP VALUE ZERO.                 
017600     03  WS-SAL-READ         PIC 9(5)    COMP VALUE ZERO.                 
017700     03  WS-SAL-REJECTED     PIC 9(5)    COMP VALUE ZERO.                 
017800     03  FILLER              PIC X(01)   VALUE SPACE.                     
017900*                                                                         
018000*       500 ENTRIES COVERS EVERY DEPARTMENT CODE APPLEWOOD HAS            
018100*       EVER ISSUED, SEE THE DEPARTMENT MASTER RUN-BOOK.                  
018200 01  WS-DEPT-TABLE-CONTROLS.                                              
018300     03  WS-DEPT-TAB-COUNT   PIC 9(5)    COMP VALUE ZERO.                 
018400     03  FILLER              PIC X(01)   VALUE SPACE.                     
018500 01  WS-DEPT-TABLE.                                                       
018600     03  WS-DEPT-TAB-ENTRY   OCCURS 500 TIMES                             
018700                             ASCENDING KEY IS WS-DEPT-TAB-ID              
018800                             INDEXED BY WS-DEPT-IDX.                      
018900         05  WS-DEPT-TAB-ID      PIC 9(4).                                
019000         05  WS-DEPT-TAB-ACTIVE  PIC X(1).                                
019100         05  FILLER              PIC X(05).                               
019200*                                                                         
019300*       LAST KEY SEEN ON EACH OF THE THREE MULTI-RECORD-PER-              
019400*       EMPLOYEE FILES, CARRIED FORWARD BETWEEN READS SO THE              
019500*       DUPLICATE CHECKS CAN COMPARE THIS RECORD TO THE LAST.             
019600 01  WS-PREV-KEYS.                                                        
019700     03  WS-PREV-EMP-ID      PIC X(10)   VALUE SPACES.                    
019800     03  WS-PREV-ATT-KEY.                                                 
019900         05  WS-PREV-ATT-EMP PIC X(10)   VALUE SPACES.                    
020000         05  WS-PREV-ATT-DT  PIC 9(8)    VALUE ZERO.                      
020100     03  WS-PREV-SAL-KEY.                                                 
020200         05  WS-PREV-SAL-EMP PIC X(10)   VALUE SPACES.                    
020300         05  WS-PREV-SAL-DT  PIC 9(8)    VALUE ZERO.                      
020400     03  FILLER              PIC X(02)   VALUE SPACES.                    
020500*                                                                         
020600*       RUN DATE OFF PARMFILE, CCYYMMDD - NOT CURRENTLY TESTED            
020700*       BY ANY EDIT BUT CARRIED FOR THE RECENT-HIRE WINDOW                
020800*       LOGIC SHARED WITH PE020.                                          
020900 77  WS-AS-OF-DATE           PIC 9(8)    VALUE ZERO.                      
021000*                                                                         
021100 01  WS-PRF-WORK-AREA.                                                    
021200     03  WS-PRF-OVERALL-RATING  PIC 9(1)V99 VALUE ZERO.                   
021300*       4-RATING AVERAGE FOR THE RECORD JUST EDITED,                      
021400*       ROUNDED, TRACED BELOW WHEN UPSI-0 IS ON. NOT                      
021500*       WRITTEN BACK TO PRFFILE - PE000 ONLY EDITS AND                    
021600*       ECHOES PERFORMANCE DATA, IT DOES NOT UPDATE IT.                   
021700     03  FILLER                  PIC X(02) VALUE SPACES.                  
021800*                                                                         
021900*       REASON CODE AND TEXT SET BY THE CALLING EDIT PARAGRAPH            
022000*       BEFORE PERFORM 9800-WRITE-ERROR-REC, SEE WSPEERR FOR              
022100*       THE FULL ERRFILE LAYOUT THESE GET COPIED INTO.                    
022200 01  WS-ERROR-WORK-AREA.                                                  
022300     03  WE-REASON-CODE      PIC X(6).                                    
022400     03  WE-REASON-TEXT      PIC X(60).                                   
022500     03  FILLER              PIC X(02)   VALUE SPACES.                    
022600*                                                                         
022700*       SEVEN 10-BYTE ATTENDANCE STATUS CODES PACKED INTO ONE             
022800*       FILLER AND RE-SLICED BELOW SO SEARCH CAN SCAN THEM AS             
022900*       A TABLE WITHOUT A SEPARATE OCCURS/VALUE PER ENTRY.                
023000 01  WS-VALID-ATT-STATUS-LIST.                                            
023100     03  FILLER              PIC X(70)   VALUE                            
023200         "PRESENT   ABSENT    LATE      HALFDAY   HOLIDAY   SICKLE        
023300-        "AVE VACATION  ".                                                
023400 01  WS-VALID-ATT-TABLE REDEFINES WS-VALID-ATT-STATUS-LIST.               
023500     03  WS-VALID-ATT-ENTRY  PIC X(10)   OCCURS 7 TIMES                   
023600                             INDEXED BY WS-ATT-VAL-IDX.                   
023700*                                                                         
023800*       SAME PACK-AND-REDEFINE TRICK AS THE ATTENDANCE LIST               
023900*       ABOVE, SIX 12-BYTE SALARY TYPE CODES.                             
024000 01  WS-VALID-SAL-TYPE-LIST.                                              
024100     03  FILLER              PIC X(72)   VALUE                            
024200         "INITIAL     PROMOTION   ANNUALRAISE PERFBONUS   ADJUSTM         
024300-        "ENT  CORRECTION  ".                                             
024400 01  WS-VALID-SAL-TABLE REDEFINES WS-VALID-SAL-TYPE-LIST.                 
024500     03  WS-VALID-SAL-ENTRY  PIC X(12)   OCCURS 6 TIMES                   
024600                             INDEXED BY WS-SAL-VAL-IDX.                   
024700*                                                                         
024800 PROCEDURE DIVISION.                                                      
024900*================================                                         
025000*    TOP LEVEL - OPEN AND LOAD, THEN THE FOUR EDIT PASSES IN THE          
025100*    SAME ORDER THE RUN-BOOK LISTS THE TRANSACTION FILES, THEN            
025200*    WRAP UP. NO PASS DEPENDS ON ANOTHER HAVING RUN.                      
025300 0000-MAIN-CONTROL.                                                       
025400     PERFORM 1000-INITIALISE THRU 1000-EXIT.                              
025500     PERFORM 2000-EDIT-EMPLOYEES THRU 2000-EXIT.                          
025600     PERFORM 2200-EDIT-ATTENDANCE THRU 2200-EXIT.                         
025700     PERFORM 2400-EDIT-PERFORMANCE THRU 2400-EXIT.                        
025800     PERFORM 2600-EDIT-SALARY THRU 2600-EXIT.                             
025900     PERFORM 8000-WRAP-UP THRU 8000-EXIT.                                 
026000     GOBACK.                                                              
026100*                                                                         
026200*    OPENS THE PARAMETER CARD, PICKS UP THE AS-OF DATE THE REST           
026300*    OF THE PERSONNEL SUITE RUNS AGAINST AND OPENS ERRFILE SO             
026400*    EVERY PASS BELOW HAS SOMEWHERE TO WRITE REJECTS.                     
026500 1000-INITIALISE.                                                         
026600*        PARMFILE CANNOT BE MISSING OR THE WHOLE RUN HAS NO               
026700*        AS-OF DATE TO WORK FROM - ABEND RATHER THAN GUESS.               
026800     OPEN INPUT PARMFILE.                                                 
026900     IF WS-PARM-STATUS NOT = "00"                                         
027000         DISPLAY "PE000 - PARMFILE WILL NOT OPEN, STATUS = "              
027100                 WS-PARM-STATUS                                           
027200         GO TO 9990-ABEND.                                                
027300     READ PARMFILE.                                                       
027400     IF WS-PARM-STATUS NOT = "00"                                         
027500         DISPLAY "PE000 - PARMFILE READ FAILED, STATUS = "                
027600                 WS-PARM-STATUS                                           
027700         GO TO 9990-ABEND.                                                
027800     MOVE PE-AS-OF-DATE TO WS-AS-OF-DATE.                                 
027900     CLOSE PARMFILE.                                                      
028000*        ERRFILE HAS TO BE OPEN BEFORE ANY EDIT PASS CAN RUN -            
028100*        THERE WOULD BE NOWHERE TO PUT A REJECT.                          
028200     OPEN OUTPUT ERRFILE.                                                 
028300     IF WS-ERR-STATUS NOT = "00"                                          
028400         DISPLAY "PE000 - ERRFILE WILL NOT OPEN, STATUS = "               
028500                 WS-ERR-STATUS                                            
028600         GO TO 9990-ABEND.                                                
028700     PERFORM 1200-LOAD-DEPT-TABLE THRU 1200-EXIT.                         
028800 1000-EXIT.                                                               
028900     EXIT.                                                                
029000*                                                                         
029100*    PULLS THE WHOLE DEPARTMENT MASTER INTO WS-DEPT-TABLE ONCE,           
029200*    ASCENDING ON DEPT ID, SO EVERY EMPLOYEE CAN BE SEARCH ALL'D          
029300*    AGAINST IT BELOW INSTEAD OF RE-READING DEPTFILE PER RECORD.          
029400 1200-LOAD-DEPT-TABLE.                                                    
029500*        NO POINT EDITING EMPLOYEES AGAINST A DEPARTMENT TABLE            
029600*        THAT NEVER LOADED - ABEND HERE SAVES FALSE REJECTS.              
029700     OPEN INPUT DEPTFILE.                                                 
029800     IF WS-DEPT-STATUS NOT = "00"                                         
029900         DISPLAY "PE000 - DEPTFILE WILL NOT OPEN, STATUS = "              
030000                 WS-DEPT-STATUS                                           
030100         GO TO 9990-ABEND.                                                
030200     PERFORM 1210-READ-DEPTFILE THRU 1210-EXIT.                           
030300     PERFORM 1220-ADD-DEPT-ENTRY THRU 1220-EXIT                           
030400         UNTIL DEPT-EOF.                                                  
030500     CLOSE DEPTFILE.                                                      
030600 1200-EXIT.                                                               
030700     EXIT.                                                                
030800*                                                                         
030900*    SINGLE READ FOR THE DEPARTMENT LOAD LOOP ABOVE.                      
031000 1210-READ-DEPTFILE.                                                      
031100     READ DEPTFILE                                                        
031200         AT END MOVE "Y" TO WS-DEPT-EOF-SW.                               
031300     IF NOT DEPT-EOF                                                      
031400         ADD 1 TO WS-DEPT-READ.                                           
031500 1210-EXIT.                                                               
031600     EXIT.                                                                
031700*                                                                         
031800*    STACKS ONE DEPARTMENT INTO THE TABLE. ID AND ACTIVE FLAG             
031900*    ONLY - THAT IS ALL THIS RUN NEEDS TO EDIT AN EMPLOYEE'S              
032000*    DEPARTMENT ID.                                                       
032100 1220-ADD-DEPT-ENTRY.                                                     
032200     ADD 1 TO WS-DEPT-TAB-COUNT.                                          
032300     MOVE DEPT-ID TO WS-DEPT-TAB-ID (WS-DEPT-TAB-COUNT).                  
032400     MOVE DEPT-ACTIVE-FLAG TO                                             
032500         WS-DEPT-TAB-ACTIVE (WS-DEPT-TAB-COUNT).                          
032600     PERFORM 1210-READ-DEPTFILE THRU 1210-EXIT.                           
032700 1220-EXIT.                                                               
032800     EXIT.                                                                
032900*                                                                         
033000*    FIRST OF THE FIVE EDIT PASSES. ONE RECORD AT A TIME OFF              
033100*    EMPFILE, VALIDATED BELOW AND COUNTED IN AND REJECTED.                
033200 2000-EDIT-EMPLOYEES.                                                     
033300*        SAME OPEN-OR-ABEND PATTERN AS PARMFILE AND DEPTFILE              
033400*        ABOVE, REPEATED FOR EACH OF THE FOUR TRANSACTION FILES.          
033500     OPEN INPUT EMPFILE.                                                  
033600     IF WS-EMP-STATUS NOT = "00"                                          
033700         DISPLAY "PE000 - EMPFILE WILL NOT OPEN, STATUS = "               
033800                 WS-EMP-STATUS                                            
033900         GO TO 9990-ABEND.                                                
034000     PERFORM 2100-READ-EMPFILE THRU 2100-EXIT.                            
034100     PERFORM 2050-VALIDATE-ONE-EMP THRU 2050-EXIT                         
034200         UNTIL EMP-EOF.                                                   
034300     CLOSE EMPFILE.                                                       
034400 2000-EXIT.                                                               
034500     EXIT.                                                                
034600*                                                                         
034700*    THREE CHECKS ON THE EMPLOYEE MASTER RECORD - SALARY PRESENT          
034800*    AND POSITIVE, ID NOT A DUPLICATE OF THE RECORD BEFORE IT             
034900*    (FILE IS SUPPOSED TO COME IN ID SEQUENCE OFF THE LOAD),              
035000*    AND DEPARTMENT ID FOUND ON THE TABLE LOADED ABOVE. A                 
035100*    RECORD CAN FAIL MORE THAN ONE CHECK - EACH WRITES ITS OWN            
035200*    ERRFILE RECORD, REC-IS-BAD ONLY STOPS IT BEING COUNTED               
035300*    TWICE IN WS-EMP-REJECTED.                                            
035400 2050-VALIDATE-ONE-EMP.                                                   
035500     SET REC-IS-OK TO TRUE.                                               
035600*        A ZERO OR NEGATIVE SALARY MEANS THE LOAD PROGRAM                 
035700*        DROPPED A FIELD - REJECT RATHER THAN GUESS.                      
035800     IF EMP-SALARY NOT GREATER THAN ZERO                                  
035900         MOVE "EMPSAL" TO WE-REASON-CODE                                  
036000         MOVE "SALARY MUST BE GREATER THAN ZERO" TO                       
036100             WE-REASON-TEXT                                               
036200         PERFORM 9800-WRITE-ERROR-REC THRU 9800-EXIT                      
036300         SET REC-IS-BAD TO TRUE.                                          
036400*        EMPFILE IS SUPPOSED TO BE IN ID SEQUENCE OFF THE                 
036500*        LOAD, SO TWO RECORDS IN A ROW WITH THE SAME ID IS                
036600*        THE DUPLICATE CHECK FROM PR-86-0031, SEE CHANGE LOG.             
036700     IF EMP-ID = WS-PREV-EMP-ID                                           
036800         MOVE "EMPDUP" TO WE-REASON-CODE                                  
036900         MOVE "DUPLICATE EMPLOYEE ID ON MASTER" TO                        
037000             WE-REASON-TEXT                                               
037100         PERFORM 9800-WRITE-ERROR-REC THRU 9800-EXIT                      
037200         SET REC-IS-BAD TO TRUE.                                          
037300*        DEPT-ID MUST BE ON THE TABLE BUILT BY 1200 ABOVE -               
037400*        SEARCH ALL NEEDS THE TABLE IN ASCENDING KEY ORDER,               
037500*        SEE WS-DEPT-TABLE IN WORKING-STORAGE.                            
037600     SET WS-DEPT-IDX TO 1.                                                
037700     SEARCH ALL WS-DEPT-TAB-ENTRY                                         
037800         AT END                                                           
037900             MOVE "EMPDPT" TO WE-REASON-CODE                              
038000             MOVE "DEPARTMENT ID NOT ON DEPARTMENT MASTER" TO             
038100                 WE-REASON-TEXT                                           
038200             PERFORM 9800-WRITE-ERROR-REC THRU 9800-EXIT                  
038300             SET REC-IS-BAD TO TRUE                                       
038400         WHEN WS-DEPT-TAB-ID (WS-DEPT-IDX) = EMP-DEPT-ID                  
038500             CONTINUE.                                                    
038600     IF REC-IS-BAD                                                        
038700         ADD 1 TO WS-EMP-REJECTED.                                        
038800     MOVE EMP-ID TO WS-PREV-EMP-ID.                                       
038900     PERFORM 2100-READ-EMPFILE THRU 2100-EXIT.                            
039000 2050-EXIT.                                                               
039100     EXIT.                                                                
039200*                                                                         
039300*    SINGLE READ FOR THE EMPLOYEE EDIT LOOP ABOVE.                        
039400 2100-READ-EMPFILE.                                                       
039500     READ EMPFILE                                                         
039600         AT END MOVE "Y" TO WS-EMP-EOF-SW.                                
039700     IF NOT EMP-EOF                                                       
039800         ADD 1 TO WS-EMP-READ.                                            
039900 2100-EXIT.                                                               
040000     EXIT.                                                                
040100*                                                                         
040200*    SECOND EDIT PASS - ATTENDANCE TRANSACTIONS, KEYED ON                 
040300*    EMPLOYEE ID PLUS DATE ON THE FILE BUT NOT CHECKED AGAINST            
040400*    EMPFILE HERE, THAT IS LEFT TO THE DOWNSTREAM RUNS.                   
040500 2200-EDIT-ATTENDANCE.                                                    
040600*        ATTFILE OPEN FOLLOWS THE SAME HOUSE PATTERN.                     
040700     OPEN INPUT ATTFILE.                                                  
040800     IF WS-ATT-STATUS NOT = "00"                                          
040900         DISPLAY "PE000 - ATTFILE WILL NOT OPEN, STATUS = "               
041000                 WS-ATT-STATUS                                            
041100         GO TO 9990-ABEND.                                                
041200     PERFORM 2300-READ-ATTFILE THRU 2300-EXIT.                            
041300     PERFORM 2250-VALIDATE-ONE-ATT THRU 2250-EXIT                         
041400         UNTIL ATT-EOF.                                                   
041500     CLOSE ATTFILE.                                                       
041600 2200-EXIT.                                                               
041700     EXIT.                                                                
041800*                                                                         
041900*    CHECK-OUT MUST BE AFTER CHECK-IN WHEN BOTH ARE RECORDED -            
042000*    ZERO IN EITHER MEANS NOT RECORDED, SEE WSPEATT. DUPLICATE            
042100*    EMPLOYEE/DATE CHECK AND VALID-STATUS-CODE SEARCH FOLLOW THE          
042200*    SAME SHAPE AS THE EMPLOYEE PASS ABOVE.                               
042300 2250-VALIDATE-ONE-ATT.                                                   
042400     SET REC-IS-OK TO TRUE.                                               
042500*        ZERO IN EITHER FIELD MEANS NOT RECORDED, SEE WSPEATT -           
042600*        ONLY EDIT THE TIMES WHEN BOTH SIDES ARE PRESENT.                 
042700     IF ATT-CHECK-IN NOT = ZERO AND ATT-CHECK-OUT NOT = ZERO              
042800         IF ATT-CHECK-OUT NOT GREATER THAN ATT-CHECK-IN                   
042900             MOVE "ATTTIM" TO WE-REASON-CODE                              
043000             MOVE "CHECK-OUT NOT AFTER CHECK-IN" TO                       
043100                 WE-REASON-TEXT                                           
043200             PERFORM 9800-WRITE-ERROR-REC THRU 9800-EXIT                  
043300             SET REC-IS-BAD TO TRUE.                                      
043400*        WS-ATT-READ NOT = 1 GUARDS THE VERY FIRST RECORD, WHICH          
043500*        WOULD OTHERWISE MATCH THE ZERO-VALUE PREV KEY FIELDS.            
043600     IF ATT-EMP-ID = WS-PREV-ATT-EMP AND ATT-DATE = WS-PREV-ATT-DT        
043700         AND WS-ATT-READ NOT = 1                                          
043800         MOVE "ATTDUP" TO WE-REASON-CODE                                  
043900         MOVE "DUPLICATE EMPLOYEE / DATE ON ATTENDANCE" TO                
044000             WE-REASON-TEXT                                               
044100         PERFORM 9800-WRITE-ERROR-REC THRU 9800-EXIT                      
044200         SET REC-IS-BAD TO TRUE.                                          
044300*        ATTENDANCE STATUS MUST BE ONE OF THE SEVEN CODES ON              
044400*        WS-VALID-ATT-TABLE - SEE THE 2026 HALFDAY/HOLIDAY                
044500*        ADDITION IN THE CHANGE LOG ABOVE.                                
044600     SET WS-ATT-VAL-IDX TO 1.                                             
044700     SEARCH WS-VALID-ATT-ENTRY                                            
044800         AT END                                                           
044900             MOVE "ATTSTA" TO WE-REASON-CODE                              
045000             MOVE "ATTENDANCE STATUS NOT ONE OF THE 7 CODES" TO           
045100                 WE-REASON-TEXT                                           
045200             PERFORM 9800-WRITE-ERROR-REC THRU 9800-EXIT                  
045300             SET REC-IS-BAD TO TRUE                                       
045400         WHEN ATT-STATUS = WS-VALID-ATT-ENTRY (WS-ATT-VAL-IDX)            
045500             CONTINUE.                                                    
045600     MOVE ATT-EMP-ID TO WS-PREV-ATT-EMP.                                  
045700     MOVE ATT-DATE TO WS-PREV-ATT-DT.                                     
045800     IF REC-IS-BAD                                                        
045900         ADD 1 TO WS-ATT-REJECTED.                                        
046000     PERFORM 2300-READ-ATTFILE THRU 2300-EXIT.                            
046100 2250-EXIT.                                                               
046200     EXIT.                                                                
046300*                                                                         
046400*    SINGLE READ FOR THE ATTENDANCE EDIT LOOP ABOVE.                      
046500 2300-READ-ATTFILE.                                                       
046600     READ ATTFILE                                                         
046700         AT END MOVE "Y" TO WS-ATT-EOF-SW.                                
046800     IF NOT ATT-EOF                                                       
046900         ADD 1 TO WS-ATT-READ.                                            
047000 2300-EXIT.                                                               
047100     EXIT.                                                                
047200*                                                                         
047300*    THIRD EDIT PASS - PERFORMANCE REVIEW RECORDS.                        
047400 2400-EDIT-PERFORMANCE.                                                   
047500*        PRFFILE OPEN FOLLOWS THE SAME HOUSE PATTERN.                     
047600     OPEN INPUT PRFFILE.                                                  
047700     IF WS-PRF-STATUS NOT = "00"                                          
047800         DISPLAY "PE000 - PRFFILE WILL NOT OPEN, STATUS = "               
047900                 WS-PRF-STATUS                                            
048000         GO TO 9990-ABEND.                                                
048100     PERFORM 2500-READ-PRFFILE THRU 2500-EXIT.                            
048200     PERFORM 2450-VALIDATE-ONE-PRF THRU 2450-EXIT                         
048300         UNTIL PRF-EOF.                                                   
048400     CLOSE PRFFILE.                                                       
048500 2400-EXIT.                                                               
048600     EXIT.                                                                
048700*                                                                         
048800 2450-VALIDATE-ONE-PRF.                                                   
048900     SET REC-IS-OK TO TRUE.                                               
049000*       DERIVE THE OVERALL RATING WHILE WE HAVE THE                       
049100*       FOUR ELEMENTARY RATINGS IN HAND, BEFORE THE                       
049200*       RANGE EDIT BELOW. PE-0023, KPN, 09/08/26.                         
049300     COMPUTE WS-PRF-OVERALL-RATING ROUNDED =                              
049400         (PRF-TECHNICAL + PRF-COMMUNICATION +                             
049500          PRF-TEAMWORK + PRF-LEADERSHIP) / 4.                             
049600     IF PE-DEBUG-ON                                                       
049700         DISPLAY "PE000 - " PRF-EMP-ID " OVERALL RATING ="                
049800                 WS-PRF-OVERALL-RATING.                                   
049900*        ALL FOUR ELEMENTARY RATINGS MUST BE 1 THRU 5 ON THE              
050000*        PRINTED APPRAISAL FORM - ANYTHING ELSE IS A KEYING               
050100*        ERROR, NOT A LOW SCORE.                                          
050200     IF PRF-TECHNICAL < 1 OR > 5                                          
050300         OR PRF-COMMUNICATION < 1 OR > 5                                  
050400         OR PRF-TEAMWORK < 1 OR > 5                                       
050500         OR PRF-LEADERSHIP < 1 OR > 5                                     
050600         MOVE "PRFRAT" TO WE-REASON-CODE                                  
050700         MOVE "A RATING IS OUTSIDE THE RANGE 1 THRU 5" TO                 
050800             WE-REASON-TEXT                                               
050900         PERFORM 9800-WRITE-ERROR-REC THRU 9800-EXIT                      
051000         SET REC-IS-BAD TO TRUE.                                          
051100*        GOALS COMPLETE PERCENTAGE CANNOT EXCEED 100 - THE                
051200*        APPRAISAL FORM HAS NO PROVISION FOR OVER-ACHIEVEMENT             
051300*        ABOVE THE STATED GOAL.                                           
051400     IF PRF-GOALS-PCT > 100                                               
051500         MOVE "PRFGOA" TO WE-REASON-CODE                                  
051600         MOVE "GOALS PERCENTAGE OVER 100" TO WE-REASON-TEXT               
051700         PERFORM 9800-WRITE-ERROR-REC THRU 9800-EXIT                      
051800         SET REC-IS-BAD TO TRUE.                                          
051900*        REVIEW PERIOD MUST COVER AT LEAST ONE DAY.                       
052000     IF PRF-PERIOD-END NOT GREATER THAN PRF-PERIOD-START                  
052100         MOVE "PRFPER" TO WE-REASON-CODE                                  
052200         MOVE "PERIOD END NOT AFTER PERIOD START" TO                      
052300             WE-REASON-TEXT                                               
052400         PERFORM 9800-WRITE-ERROR-REC THRU 9800-EXIT                      
052500         SET REC-IS-BAD TO TRUE.                                          
052600     IF REC-IS-BAD                                                        
052700         ADD 1 TO WS-PRF-REJECTED.                                        
052800     PERFORM 2500-READ-PRFFILE THRU 2500-EXIT.                            
052900 2450-EXIT.                                                               
053000     EXIT.                                                                
053100*                                                                         
053200*    SINGLE READ FOR THE PERFORMANCE EDIT LOOP ABOVE.                     
053300 2500-READ-PRFFILE.                                                       
053400     READ PRFFILE                                                         
053500         AT END MOVE "Y" TO WS-PRF-EOF-SW.                                
053600     IF NOT PRF-EOF                                                       
053700         ADD 1 TO WS-PRF-READ.                                            
053800 2500-EXIT.                                                               
053900     EXIT.                                                                
054000*                                                                         
054100*    FOURTH AND LAST EDIT PASS - SALARY HISTORY RECORDS.                  
054200 2600-EDIT-SALARY.                                                        
054300*        SALFILE OPEN FOLLOWS THE SAME HOUSE PATTERN - LAST               
054400*        OF THE FOUR TRANSACTION FILES TO BE EDITED.                      
054500     OPEN INPUT SALFILE.                                                  
054600     IF WS-SAL-STATUS NOT = "00"                                          
054700         DISPLAY "PE000 - SALFILE WILL NOT OPEN, STATUS = "               
054800                 WS-SAL-STATUS                                            
054900         GO TO 9990-ABEND.                                                
055000     PERFORM 2700-READ-SALFILE THRU 2700-EXIT.                            
055100     PERFORM 2650-VALIDATE-ONE-SAL THRU 2650-EXIT                         
055200         UNTIL SAL-EOF.                                                   
055300     CLOSE SALFILE.                                                       
055400 2600-EXIT.                                                               
055500     EXIT.                                                                
055600*                                                                         
055700*    BASE SALARY MUST BE POSITIVE, TYPE MUST BE ONE OF THE SIX            
055800*    CODES ON WS-VALID-SAL-TABLE AND THE EMPLOYEE/EFFECTIVE-DATE          
055900*    PAIR MUST NOT REPEAT - SAME PATTERN AS THE OTHER THREE               
056000*    PASSES.                                                              
056100 2650-VALIDATE-ONE-SAL.                                                   
056200     SET REC-IS-OK TO TRUE.                                               
056300*        A ZERO OR NEGATIVE BASE SALARY CANNOT BE LOADED INTO             
056400*        SAL-BASE FOR AVERAGING ON REPORT 4 - SAME RULE AS THE            
056500*        EMPLOYEE EDIT ABOVE.                                             
056600     IF SAL-BASE NOT GREATER THAN ZERO                                    
056700         MOVE "SALBAS" TO WE-REASON-CODE                                  
056800         MOVE "BASE SALARY MUST BE GREATER THAN ZERO" TO                  
056900             WE-REASON-TEXT                                               
057000         PERFORM 9800-WRITE-ERROR-REC THRU 9800-EXIT                      
057100         SET REC-IS-BAD TO TRUE.                                          
057200     SET WS-SAL-VAL-IDX TO 1.                                             
057300*        SALARY TYPE MUST BE ONE OF THE SIX CODES ON                      
057400*        WS-VALID-SAL-TABLE - BUILT AS A TABLE SO PAYROLL CAN             
057500*        ADD A SEVENTH CODE BY CHANGING ONE VALUE CLAUSE.                 
057600     SEARCH WS-VALID-SAL-ENTRY                                            
057700         AT END                                                           
057800             MOVE "SALTYP" TO WE-REASON-CODE                              
057900             MOVE "SALARY TYPE NOT ONE OF THE 6 CODES" TO                 
058000                 WE-REASON-TEXT                                           
058100             PERFORM 9800-WRITE-ERROR-REC THRU 9800-EXIT                  
058200             SET REC-IS-BAD TO TRUE                                       
058300         WHEN SAL-TYPE = WS-VALID-SAL-ENTRY (WS-SAL-VAL-IDX)              
058400             CONTINUE.                                                    
058500*        SALFILE CAN CARRY MORE THAN ONE EFFECTIVE DATE PER               
058600*        EMPLOYEE BY DESIGN, BUT NOT THE SAME DATE TWICE - THAT           
058700*        WOULD DOUBLE-COUNT THE RAISE IN THE SALARY HISTORY PASS.         
058800     IF SAL-EMP-ID = WS-PREV-SAL-EMP                                      
058900         AND SAL-EFFECTIVE-DATE = WS-PREV-SAL-DT                          
059000         AND WS-SAL-READ NOT = 1                                          
059100         MOVE "SALDUP" TO WE-REASON-CODE                                  
059200         MOVE "DUPLICATE EMPLOYEE / EFFECTIVE DATE ON SALARY" TO          
059300             WE-REASON-TEXT                                               
059400         PERFORM 9800-WRITE-ERROR-REC THRU 9800-EXIT                      
059500         SET REC-IS-BAD TO TRUE.                                          
059600     MOVE SAL-EMP-ID TO WS-PREV-SAL-EMP.                                  
059700     MOVE SAL-EFFECTIVE-DATE TO WS-PREV-SAL-DT.                           
059800     IF REC-IS-BAD                                                        
059900         ADD 1 TO WS-SAL-REJECTED.                                        
060000     PERFORM 2700-READ-SALFILE THRU 2700-EXIT.                            
060100 2650-EXIT.                                                               
060200     EXIT.                                                                
060300*                                                                         
060400*    SINGLE READ FOR THE SALARY EDIT LOOP ABOVE.                          
060500 2700-READ-SALFILE.                                                       
060600     READ SALFILE                                                         
060700         AT END MOVE "Y" TO WS-SAL-EOF-SW.                                
060800     IF NOT SAL-EOF                                                       
060900         ADD 1 TO WS-SAL-READ.                                            
061000 2700-EXIT.                                                               
061100     EXIT.                                                                
061200*                                                                         
061300*    COMMON REJECT WRITER FOR ALL FOUR EDIT PASSES. THE REASON            
061400*    CODE SET BY THE CALLING PARAGRAPH DRIVES WHICH SOURCE FILE,          
061500*    KEYS AND RAW RECORD GET ECHOED TO ERRFILE - RUN-BOOK ASKS            
061600*    FOR THE WHOLE REJECTED RECORD SO PERSONNEL CAN CORRECT AND           
061700*    RESUBMIT WITHOUT COMING BACK TO DATA PROCESSING.                     
061800 9800-WRITE-ERROR-REC.                                                    
061900     MOVE SPACES TO PE-ERROR-RECORD.                                      
062000     MOVE WE-REASON-CODE TO ERR-REASON-CODE.                              
062100     MOVE WE-REASON-TEXT TO ERR-REASON-TEXT.                              
062200     EVALUATE TRUE                                                        
062300*        EMPLOYEE EDIT FAILURES ECHO THE EMPLOYEE MASTER KEY              
062400*        AND THE WHOLE INPUT RECORD BACK TO ERRFILE.                      
062500         WHEN WE-REASON-CODE = "EMPSAL" OR "EMPDUP" OR "EMPDPT"           
062600             MOVE "EMPFILE " TO ERR-SOURCE-FILE                           
062700             MOVE EMP-ID TO ERR-KEY-1                                     
062800             MOVE SPACES TO ERR-KEY-2                                     
062900             MOVE PE-EMPLOYEE-RECORD TO ERR-RAW-DATA                      
063000*        ATTENDANCE FAILURES KEY ON EMPLOYEE ID PLUS DATE SINCE           
063100*        NEITHER ALONE IS UNIQUE ON ATTFILE.                              
063200         WHEN WE-REASON-CODE = "ATTTIM" OR "ATTSTA" OR "ATTDUP"           
063300             MOVE "ATTFILE " TO ERR-SOURCE-FILE                           
063400             MOVE ATT-EMP-ID TO ERR-KEY-1                                 
063500             MOVE ATT-DATE TO ERR-KEY-2                                   
063600             MOVE PE-ATTENDANCE-RECORD TO ERR-RAW-DATA                    
063700*        PERFORMANCE FAILURES KEY ON EMPLOYEE ID PLUS PERIOD              
063800*        END DATE, MATCHING THE APPRAISAL FORM'S OWN KEY.                 
063900         WHEN WE-REASON-CODE = "PRFRAT" OR "PRFGOA" OR "PRFPER"           
064000             MOVE "PRFFILE " TO ERR-SOURCE-FILE                           
064100             MOVE PRF-EMP-ID TO ERR-KEY-1                                 
064200             MOVE PRF-PERIOD-END TO ERR-KEY-2                             
064300             MOVE PE-PERFORMANCE-RECORD TO ERR-RAW-DATA                   
064400*        SALARY FAILURES KEY ON EMPLOYEE ID PLUS EFFECTIVE DATE           
064500*        FOR THE SAME REASON AS THE PERFORMANCE BRANCH ABOVE.             
064600         WHEN WE-REASON-CODE = "SALBAS" OR "SALTYP" OR "SALDUP"           
064700             MOVE "SALFILE " TO ERR-SOURCE-FILE                           
064800             MOVE SAL-EMP-ID TO ERR-KEY-1                                 
064900             MOVE SAL-EFFECTIVE-DATE TO ERR-KEY-2                         
065000             MOVE PE-SALARY-RECORD TO ERR-RAW-DATA                        
065100     END-EVALUATE.                                                        
065200*        ONE ERRFILE RECORD PER FAILED CHECK, NOT PER INPUT               
065300*        RECORD - A RECORD FAILING TWO CHECKS GETS TWO LINES.             
065400     WRITE PE-ERROR-RECORD.                                               
065500 9800-EXIT.                                                               
065600     EXIT.                                                                
065700*                                                                         
065800*    CLOSES ERRFILE AND PRINTS THE RUN COUNTS TO THE JOB LOG.             
065900*    DEPT TABLE COUNT ONLY SHOWS WHEN UPSI-0 IS ON, OPERATIONS            
066000*    DO NOT NEED IT FOR A NORMAL RUN.                                     
066100 8000-WRAP-UP.                                                            
066200     CLOSE ERRFILE.                                                       
066300     IF PE-DEBUG-ON                                                       
066400         DISPLAY "PE000 - DEPT TABLE ENTRIES = "                          
066500                 WS-DEPT-TAB-COUNT.                                       
066600*        PRINTED EVERY RUN, NOT JUST UNDER UPSI-0, SO OPERATIONS          
066700*        CAN CONFIRM THE DATE THE REST OF THE SUITE PICKED UP.            
066800     DISPLAY "PE000 - RUN AS-OF DATE     = " WS-AS-OF-DATE.               
066900     DISPLAY "PE000 - EMPLOYEES READ    = " WS-EMP-READ.                  
067000     DISPLAY "PE000 - EMPLOYEES REJECTED = " WS-EMP-REJECTED.             
067100     DISPLAY "PE000 - ATTENDANCE READ    = " WS-ATT-READ.                 
067200     DISPLAY "PE000 - ATTENDANCE REJECTED= " WS-ATT-REJECTED.             
067300     DISPLAY "PE000 - PERFORMANCE READ   = " WS-PRF-READ.                 
067400     DISPLAY "PE000 - PERFORMANCE REJ'D  = " WS-PRF-REJECTED.             
067500     DISPLAY "PE000 - SALARY READ        = " WS-SAL-READ.                 
067600     DISPLAY "PE000 - SALARY REJECTED    = " WS-SAL-REJECTED.             
067700 8000-EXIT.                                                               
067800     EXIT.                                                                
067900*                                                                         
068000*    COMMON ABEND EXIT - ANY OPEN FAILURE OR READ FAILURE ON A            
068100*    CONTROL FILE LANDS HERE. RETURN-CODE 16 STOPS THE JOB                
068200*    STREAM, SEE THE RUN-BOOK FOR THE RESTART PROCEDURE.                  
068300 9990-ABEND.                                                              
068400*        RETURN-CODE 16 IS THE HOUSE CONVENTION FOR A DATA                
068500*        PROBLEM ABEND, AS OPPOSED TO 99 FOR AN ENVIRONMENT ONE.          
068600     DISPLAY "PE000 - RUN ABANDONED, SEE MESSAGE ABOVE.".                 
068700     MOVE 16 TO RETURN-CODE.                                              
068800     GOBACK.                                                              
068900                                                                          
