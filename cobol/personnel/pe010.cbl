000100****************************************************************          
000200*                                                              *          
000300*           PERSONNEL  -  ATTENDANCE  SUMMARY  RUN              *         
000400*                                                              *          
000500****************************************************************          
000600 IDENTIFICATION DIVISION.                                                 
000700*================================                                         
000800 PROGRAM-ID.         PE010.                                               
000900 AUTHOR.             T S MARCH.                                           
001000 INSTALLATION.       APPLEWOOD COMPUTERS.                                 
001100 DATE-WRITTEN.       21/03/1986.                                          
001200 DATE-COMPILED.                                                           
001300 SECURITY.           APPLEWOOD COMPUTERS - INTERNAL USE ONLY.             
001400*                    CONTAINS EMPLOYEE PERSONAL DATA, SEE THE             
001500*                    DATA PROTECTION NOTICE IN THE RUN-BOOK.              
001600*                                                                         
001700*    REMARKS.        PRODUCES TWO OF THE SIX PERSONNEL REPORTS -          
001800*                    REPORT 1, THE 30 DAY ATTENDANCE SUMMARY PER          
001900*                    EMPLOYEE, AND REPORT 2, THE SINGLE DAY               
002000*                    ATTENDANCE SNAPSHOT. OPENS RPTFILE FRESH,            
002100*                    THE LATER REPORT RUNS APPEND TO IT.                  
002200*                                                                         
002300*    VERSION.        SEE PROG-NAME IN WORKING-STORAGE.                    
002400*                                                                         
002500*    CALLED MODULES. NONE.                                                
002600*                                                                         
002700*    FILES USED.     PARMFILE  - RUN PARAMETERS (INPUT)                   
002800*                    EMPFILE   - EMPLOYEE MASTER (INPUT)                  
002900*                    ATTFILE   - ATTENDANCE (INPUT, ASSUMED               
003000*                                CLEAN, PE000 MUST HAVE RUN)              
003100*                    RPTFILE   - PRINT FILE (OUTPUT, CREATED)             
003200*                                                                         
003300* CHANGE LOG                                                              
003400* ----------                                                              
003500* 21/03/86 TSM -         FIRST WRITTEN.                                   
003600* 14/08/87 TSM -         DAILY SNAPSHOT BLOCK ADDED AFTER THE             
003700*                        SHIFT SUPERVISORS ASKED FOR A same-DAY           
003800*                        HEADCOUNT WITHOUT WAITING FOR THE FULL           
003900*                        30 DAY SUMMARY.                                  
004000* 02/05/92 RDJ -         HOURS WORKED COLUMN ADDED, REQUEST               
004100*                        PR-92-0067.                                      
004200* 14/01/99 TSM -         YEAR 2000 REVIEW - DATE ARITHMETIC IS            
004300*                        JULIAN DAY NUMBER BASED, NO WINDOWING            
004400*                        REQUIRED. SIGNED OFF PR-99-004.                  
004500* 30/06/99 TSM -         Y2K REGRESSION PACK RUN CLEAN, TSM/RDJ.          
004600* 19/06/07 KPN -         EMPLOYEE NAME LOOKUP NOW A TABLE LOAD            
004700*                        OF EMPFILE INSTEAD OF A REWIND/RE-READ           
004800*                        PER BREAK, RUN TIME HALVED.                      
004900* 05/02/26 TSM -         PE-0013 REBUILT TO READ THE NEW                  
005000*                        PARMFILE FOR AS-OF AND DAILY-RPT-DATE.           
005100* 09/02/26 RDJ -         PE-0014 GRAND TOTAL LINE ADDED TO                
005200*                        REPORT 1 PER THE REVISED SPEC.                   
005300*                                                                         
005400 ENVIRONMENT DIVISION.                                                    
005500*================================                                         
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM                                                   
005900     CLASS PE-YES-NO-CLASS IS "Y" "N"                                     
006000     UPSI-0 ON STATUS IS PE-DEBUG-ON                                      
006100            OFF STATUS IS PE-DEBUG-OFF.                                   
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400     SELECT PARMFILE  ASSIGN TO "PARMFILE"                                
006500         ORGANIZATION IS LINE SEQUENTIAL                                  
006600         FILE STATUS IS WS-PARM-STATUS.                                   
006700     SELECT EMPFILE   ASSIGN TO "EMPFILE"                                 
006800         ORGANIZATION IS LINE SEQUENTIAL                                  
006900         FILE STATUS IS WS-EMP-STATUS.                                    
007000     SELECT ATTFILE   ASSIGN TO "ATTFILE"                                 
007100         ORGANIZATION IS LINE SEQUENTIAL                                  
007200         FILE STATUS IS WS-ATT-STATUS.                                    
007300     SELECT RPTFILE   ASSIGN TO "RPTFILE"                                 
007400         ORGANIZATION IS LINE SEQUENTIAL                                  
007500         FILE STATUS IS WS-RPT-STATUS.                                    
007600*                                                                         
007700 DATA DIVISION.                                                           
007800*================================                                         
007900 FILE SECTION.                                                            
008000 FD  PARMFILE.                                                            
008100 COPY "wsperun.cob".                                                      
008200 FD  EMPFILE.                                                             
008300 COPY "wspeemp.cob".                                                      
008400 FD  ATTFILE.                                                             
008500 COPY "wspeatt.cob".                                                      
008600 FD  RPTFILE.                                                             
008700 01  PE-REPORT-LINE              PIC X(132).                              
008800*                                                                         
008900 WORKING-STORAGE SECTION.                                                 
009000*--------------------------------                                         
009100 77  PROG-NAME               PIC X(16) VALUE "PE010 (1.2.01)".            
009200*                                                                         
009300*       FOUR-FILE STATUS GROUP, REDEFINED BELOW SO 9990-ABEND             
009400*       COULD DISPLAY ALL FOUR IN ONE HIT IF A FUTURE CHANGE              
009500*       NEEDS IT - CURRENTLY EACH OPEN CHECK DISPLAYS ITS OWN.            
009600 01  WS-FILE-STATUSES.                                                    
009700     03  WS-PARM-STATUS      PIC XX.                                      
009800     03  WS-EMP-STATUS       PIC XX.                                      
009900     03  WS-ATT-STATUS       PIC XX.                                      
010000     03  WS-RPT-STATUS       PIC XX.                                      
010100     03  FILLER              PIC X(01)   VALUE SPACE.                     
010200 01  WS-STATUS-GROUP REDEFINES WS-FILE-STATUSES.                          
010300     03  WS-ALL-STATUS       PIC X(08).                                   
010400     03  FILLER              PIC X(01).                                   
010500*                                                                         
010600*       END-OF-FILE SWITCHES FOR THE TWO INPUT FILES.                     
010700 01  WS-SWITCHES.                                                         
010800     03  WS-EMP-EOF-SW       PIC X       VALUE "N".                       
010900         88  EMP-EOF                     VALUE "Y".                       
011000     03  WS-ATT-EOF-SW       PIC X       VALUE "N".                       
011100         88  ATT-EOF                     VALUE "Y".                       
011200     03  FILLER              PIC X(03)   VALUE SPACES.                    
011300*                                                                         
011400*       AS-OF DATE AND OPTIONAL DAILY OVERRIDE FROM PARMFILE,             
011500*       PLUS THE RESOLVED TARGET DATE 1000-INITIALISE SETS FROM           
011600*       WHICHEVER OF THE TWO APPLIES.                                     
011700 01  WS-RUN-DATES.                                                        
011800     03  WS-AS-OF-DATE       PIC 9(8)    VALUE ZERO.                      
011900     03  WS-DAILY-RPT-DATE   PIC 9(8)    VALUE ZERO.                      
012000     03  WS-TARGET-DATE      PIC 9(8)    VALUE ZERO.                      
012100     03  FILLER              PIC X(02)   VALUE SPACES.                    
012200*                                                                         
012300*       INTERMEDIATE TERMS FOR THE JULIAN DAY CONVERSION IN               
012400*       1300 - NAMED TO MATCH THE PUBLISHED ALGORITHM RATHER              
012500*       THAN THIS PROGRAM'S OWN VOCABULARY.                               
012600 01  WS-JULIAN-WORK.                                                      
012700     03  WS-AS-OF-JULIAN         PIC 9(7)  COMP.                          
012800     03  WS-WINDOW-START-JULIAN  PIC 9(7)  COMP.                          
012900     03  WS-CALC-JULIAN-DAY      PIC 9(7)  COMP.                          
013000     03  WS-CALC-A               PIC 9(2)  COMP.                          
013100     03  WS-CALC-Y2              PIC 9(6)  COMP.                          
013200     03  WS-CALC-M2              PIC 9(2)  COMP.                          
013300     03  WS-CALC-T1              PIC 9(5)  COMP.                          
013400     03  WS-CALC-T2              PIC 9(5)  COMP.                          
013500     03  WS-CALC-T3              PIC 9(5)  COMP.                          
013600     03  WS-CALC-T4              PIC 9(5)  COMP.                          
013700*                                                                         
013800*       CCYYMMDD SPLIT INTO YEAR/MONTH/DAY FOR 1300 TO WORK ON.           
013900 01  WS-CALC-DATE-FIELDS.                                                 
014000     03  WS-CALC-CCYYMMDD        PIC 9(8).                                
014100 01  WS-CALC-DATE-BROKEN-DOWN REDEFINES WS-CALC-DATE-FIELDS.              
014200     03  WS-CALC-YEAR            PIC 9(4).                                
014300     03  WS-CALC-MONTH           PIC 9(2).                                
014400     03  WS-CALC-DAY             PIC 9(2).                                
014500*                                                                         
014600*       HHMMSS SPLIT INTO HOUR/MINUTE/SECOND FOR 1400 TO                  
014700*       CONVERT CHECK-IN AND CHECK-OUT TO MINUTES SINCE MIDNIGHT.         
014800 01  WS-TIME-WORK.                                                        
014900     03  WS-TIME-HHMMSS          PIC 9(6).                                
015000 01  WS-TIME-BROKEN-DOWN REDEFINES WS-TIME-WORK.                          
015100     03  WS-TIME-HH              PIC 9(2).                                
015200     03  WS-TIME-MM              PIC 9(2).                                
015300     03  WS-TIME-SS              PIC 9(2).                                
015400*                                                                         
015500*       MINUTES ARITHMETIC FOR ONE ATTENDANCE RECORD'S HOURS              
015600*       WORKED, SEE 1400-CALC-HOURS-WORKED.                               
015700 01  WS-HOURS-WORK.                                                       
015800     03  WS-IN-MINUTES           PIC 9(4)  COMP.                          
015900     03  WS-OUT-MINUTES          PIC 9(4)  COMP.                          
016000     03  WS-NET-MINUTES          PIC S9(5) COMP.                          
016100     03  WS-HOURS-WORKED         PIC S9(3)V99.                            
016200*                                                                         
016300*       3000 ENTRIES COVERS THE FULL EMPLOYEE MASTER, SAME                
016400*       SIZING AS THE OTHER PERSONNEL SUITE PROGRAMS' TABLES.             
016500 01  WS-EMP-TABLE-CONTROLS.                                               
016600     03  WS-EMP-TAB-COUNT        PIC 9(5)  COMP VALUE ZERO.               
016700     03  WS-ACTIVE-EMP-COUNT     PIC 9(5)  COMP VALUE ZERO.               
016800 01  WS-EMP-TABLE.                                                        
016900     03  WS-EMP-TAB-ENTRY   OCCURS 3000 TIMES                             
017000                         ASCENDING KEY IS WS-EMP-TAB-ID                   
017100                         INDEXED BY WS-EMP-TAB-IDX.                       
017200         05  WS-EMP-TAB-ID       PIC X(10).                               
017300         05  WS-EMP-TAB-NAME     PIC X(41).                               
017400         05  WS-EMP-TAB-ACTIVE   PIC X(01).                               
017500         05  FILLER              PIC X(05).                               
017600*                                                                         
017700*       FIRST AND LAST NAME STRUNG TOGETHER FOR THE TABLE AND             
017800*       FOR THE REPORT NAME COLUMN.                                       
017900 01  WS-FULL-NAME                PIC X(41).                               
018000*                                                                         
018100*       CONTROL-BREAK KEY FOR THE ATTENDANCE PASS - BLANK MEANS           
018200*       NO EMPLOYEE IN PROGRESS YET.                                      
018300 01  WS-BREAK-CONTROLS.                                                   
018400     03  WS-BREAK-EMP-ID         PIC X(10)   VALUE SPACES.                
018500*                                                                         
018600*       ONE EMPLOYEE'S TRAILING-30-DAY COUNTS, RESET BY 3250              
018700*       EACH TIME THE CONTROL BREAK CHANGES EMPLOYEE.                     
018800 01  WS-EMP-ACCUM.                                                        
018900     03  WS-EMP-TOTAL-DAYS       PIC 9(5)  COMP VALUE ZERO.               
019000     03  WS-EMP-PRESENT-DAYS     PIC 9(5)  COMP VALUE ZERO.               
019100     03  WS-EMP-ABSENT-DAYS      PIC 9(5)  COMP VALUE ZERO.               
019200     03  WS-EMP-LATE-DAYS        PIC 9(5)  COMP VALUE ZERO.               
019300     03  WS-EMP-HOURS            PIC S9(5)V99.                            
019400     03  WS-EMP-RATE             PIC 9(3)V99.                             
019500*                                                                         
019600*       SUM OF WS-EMP-ACCUM ACROSS EVERY EMPLOYEE PRINTED,                
019700*       FOOTED ONTO THE REPORT BY 3400.                                   
019800 01  WS-GRAND-TOTALS.                                                     
019900     03  WS-GRAND-TOTAL-DAYS     PIC 9(7)  COMP VALUE ZERO.               
020000     03  WS-GRAND-PRESENT        PIC 9(7)  COMP VALUE ZERO.               
020100     03  WS-GRAND-ABSENT         PIC 9(7)  COMP VALUE ZERO.               
020200     03  WS-GRAND-LATE           PIC 9(7)  COMP VALUE ZERO.               
020300     03  WS-GRAND-HOURS          PIC S9(7)V99.                            
020400     03  WS-GRAND-RATE           PIC 9(3)V99.                             
020500*                                                                         
020600*       SINGLE TARGET-DAY COUNTS FOR THE SNAPSHOT SECTION OF              
020700*       THE REPORT, SEPARATE FROM THE 30-DAY WINDOW ABOVE.                
020800 01  WS-DAILY-COUNTS.                                                     
020900     03  WS-DAILY-PRESENT        PIC 9(5)  COMP VALUE ZERO.               
021000     03  WS-DAILY-ABSENT         PIC 9(5)  COMP VALUE ZERO.               
021100     03  WS-DAILY-LATE           PIC 9(5)  COMP VALUE ZERO.               
021200     03  WS-DAILY-ON-LEAVE       PIC 9(5)  COMP VALUE ZERO.               
021300*                                                                         
021400*       PRINT EDIT PATTERNS FOR THE DAILY SNAPSHOT'S STRUNG               
021500*       NUMERIC FIELDS.                                                   
021600 01  WS-EDIT-FIELDS.                                                      
021700     03  WS-ED-HOURS             PIC ZZ9.99.                              
021800     03  WS-ED-RATE              PIC ZZ9.99.                              
021900     03  WS-ED-COUNT5            PIC ZZZZ9.                               
022000*                                                                         
022100*       REPORT 1 TITLE AND COLUMN HEADING LINES.                          
022200 01  WS-REPORT1-HEAD-1.                                                   
022300     03  FILLER   PIC X(35) VALUE                                         
022400         "PE010  EMPLOYEE ATTENDANCE SUMMARY".                            
022500     03  FILLER   PIC X(97) VALUE SPACES.                                 
022600 01  WS-REPORT1-HEAD-2.                                                   
022700     03  FILLER   PIC X(10) VALUE "EMP-ID".                               
022800     03  FILLER   PIC X(31) VALUE "NAME".                                 
022900     03  FILLER   PIC X(06) VALUE "TOTAL".                                
023000     03  FILLER   PIC X(06) VALUE "PRES".                                 
023100     03  FILLER   PIC X(06) VALUE "ABS".                                  
023200     03  FILLER   PIC X(06) VALUE "LATE".                                 
023300     03  FILLER   PIC X(09) VALUE "HOURS".                                
023400     03  FILLER   PIC X(09) VALUE "RATE %".                               
023500     03  FILLER   PIC X(49) VALUE SPACES.                                 
023600*                                                                         
023700*       ONE PRINTED DETAIL LINE, USED FOR BOTH THE PER-EMPLOYEE           
023800*       ROWS AND THE GRAND TOTAL ROW AT THE FOOT OF REPORT 1.             
023900 01  WS-DETAIL-LINE.                                                      
024000     03  DL-EMP-ID               PIC X(10).                               
024100     03  FILLER                  PIC X(01).                               
024200     03  DL-NAME                 PIC X(30).                               
024300     03  FILLER                  PIC X(01).                               
024400     03  DL-TOTAL-DAYS           PIC ZZ9.                                 
024500     03  FILLER                  PIC X(03).                               
024600     03  DL-PRESENT              PIC ZZ9.                                 
024700     03  FILLER                  PIC X(03).                               
024800     03  DL-ABSENT               PIC ZZ9.                                 
024900     03  FILLER                  PIC X(04).                               
025000     03  DL-LATE                 PIC ZZ9.                                 
025100     03  FILLER                  PIC X(04).                               
025200     03  DL-HOURS                PIC ZZ9.99.                              
025300     03  FILLER                  PIC X(02).                               
025400     03  DL-RATE                 PIC ZZ9.99.                              
025500     03  FILLER                  PIC X(50).                               
025600*                                                                         
025700 PROCEDURE DIVISION.                                                      
025800*================================                                         
025900*    TOP LEVEL - LOAD THE EMPLOYEE TABLE ONCE, WALK ATTFILE IN A          
026000*    SINGLE PASS ACCUMULATING THE TRAILING 30-DAY WINDOW AND THE          
026100*    TARGET DAY'S COUNTS TOGETHER, THEN PRINT BOTH SECTIONS.              
026200 0000-MAIN-CONTROL.                                                       
026300     PERFORM 1000-INITIALISE THRU 1000-EXIT.                              
026400     PERFORM 2000-LOAD-EMP-TABLE THRU 2000-EXIT.                          
026500     PERFORM 3000-PROCESS-ATTENDANCE THRU 3000-EXIT.                      
026600     PERFORM 4000-WRITE-DAILY-REPORT THRU 4000-EXIT.                      
026700     PERFORM 9000-WRAP-UP THRU 9000-EXIT.                                 
026800     GOBACK.                                                              
026900*                                                                         
027000*    PARMFILE GIVES THE AS-OF DATE AND AN OPTIONAL OVERRIDE DATE          
027100*    FOR WHICH DAY THE DAILY SNAPSHOT COVERS - IF PE-DAILY-RPT-           
027200*    DATE IS BLANK ON THE CARD, AS-OF DATE DOUBLES AS THE TARGET.         
027300 1000-INITIALISE.                                                         
027400     OPEN INPUT PARMFILE.                                                 
027500     IF WS-PARM-STATUS NOT = "00"                                         
027600         DISPLAY "PE010 - PARMFILE WILL NOT OPEN, STATUS = "              
027700                 WS-PARM-STATUS                                           
027800         GO TO 9990-ABEND.                                                
027900     READ PARMFILE.                                                       
028000     IF WS-PARM-STATUS NOT = "00"                                         
028100         DISPLAY "PE010 - PARMFILE READ FAILED, STATUS = "                
028200                 WS-PARM-STATUS                                           
028300         GO TO 9990-ABEND.                                                
028400     MOVE PE-AS-OF-DATE TO WS-AS-OF-DATE.                                 
028500     MOVE PE-DAILY-RPT-DATE TO WS-DAILY-RPT-DATE.                         
028600     CLOSE PARMFILE.                                                      
028700     IF WS-DAILY-RPT-DATE = ZERO                                          
028800         MOVE WS-AS-OF-DATE TO WS-TARGET-DATE                             
028900     ELSE                                                                 
029000         MOVE WS-DAILY-RPT-DATE TO WS-TARGET-DATE.                        
029100*        CONVERT THE AS-OF DATE TO A JULIAN DAY NUMBER SO THE             
029200*        30-DAY WINDOW TEST IN 3200 BELOW IS A PLAIN SUBTRACT             
029300*        INSTEAD OF A CALENDAR WALK.                                      
029400     MOVE WS-AS-OF-DATE TO WS-CALC-CCYYMMDD.                              
029500     PERFORM 1300-CALC-JULIAN-DAY THRU 1300-EXIT.                         
029600     MOVE WS-CALC-JULIAN-DAY TO WS-AS-OF-JULIAN.                          
029700     COMPUTE WS-WINDOW-START-JULIAN = WS-AS-OF-JULIAN - 30.               
029800     OPEN OUTPUT RPTFILE.                                                 
029900     IF WS-RPT-STATUS NOT = "00"                                          
030000         DISPLAY "PE010 - RPTFILE WILL NOT OPEN, STATUS = "               
030100                 WS-RPT-STATUS                                            
030200         GO TO 9990-ABEND.                                                
030300     WRITE PE-REPORT-LINE FROM WS-REPORT1-HEAD-1.                         
030400     WRITE PE-REPORT-LINE FROM WS-REPORT1-HEAD-2.                         
030500 1000-EXIT.                                                               
030600     EXIT.                                                                
030700*                                                                         
030800*    JULIAN DAY NUMBER CONVERSION, SEE THE CHANGE LOG ENTRY               
030900*    FOR 14/01/99. STEPWISE INTEGER DIVISION IS DELIBERATE -              
031000*    A SINGLE COMPUTE WOULD NOT TRUNCATE BETWEEN THE TERMS.               
031100 1300-CALC-JULIAN-DAY.                                                    
031200     COMPUTE WS-CALC-A = (14 - WS-CALC-MONTH) / 12.                       
031300     COMPUTE WS-CALC-Y2 = WS-CALC-YEAR + 4800 - WS-CALC-A.                
031400     COMPUTE WS-CALC-M2 = WS-CALC-MONTH + 12 * WS-CALC-A - 3.             
031500     COMPUTE WS-CALC-T1 = (153 * WS-CALC-M2 + 2) / 5.                     
031600     COMPUTE WS-CALC-T2 = WS-CALC-Y2 / 4.                                 
031700     COMPUTE WS-CALC-T3 = WS-CALC-Y2 / 100.                               
031800     COMPUTE WS-CALC-T4 = WS-CALC-Y2 / 400.                               
031900     COMPUTE WS-CALC-JULIAN-DAY =                                         
032000         WS-CALC-DAY + WS-CALC-T1 + 365 * WS-CALC-Y2                      
032100         + WS-CALC-T2 - WS-CALC-T3 + WS-CALC-T4 - 32045.                  
032200 1300-EXIT.                                                               
032300     EXIT.                                                                
032400*                                                                         
032500*    HOURS WORKED FOR ONE ATTENDANCE RECORD, CHECK-OUT MINUS              
032600*    CHECK-IN MINUS THE BREAK, IN MINUTES THEN ROUNDED TO HOURS.          
032700*    LEFT AT ZERO WHEN EITHER TIME IS NOT RECORDED.                       
032800 1400-CALC-HOURS-WORKED.                                                  
032900     MOVE ZERO TO WS-HOURS-WORKED.                                        
033000     IF ATT-CHECK-IN NOT = ZERO AND ATT-CHECK-OUT NOT = ZERO              
033100         MOVE ATT-CHECK-IN TO WS-TIME-HHMMSS                              
033200         COMPUTE WS-IN-MINUTES = WS-TIME-HH * 60 + WS-TIME-MM             
033300         MOVE ATT-CHECK-OUT TO WS-TIME-HHMMSS                             
033400         COMPUTE WS-OUT-MINUTES = WS-TIME-HH * 60 + WS-TIME-MM            
033500         COMPUTE WS-NET-MINUTES =                                         
033600             WS-OUT-MINUTES - WS-IN-MINUTES - ATT-BREAK-MIN               
033700         IF WS-NET-MINUTES > 0                                            
033800             COMPUTE WS-HOURS-WORKED ROUNDED =                            
033900                 WS-NET-MINUTES / 60.                                     
034000 1400-EXIT.                                                               
034100     EXIT.                                                                
034200*                                                                         
034300*    EMPLOYEE NAME AND ACTIVE FLAG ONLY, KEYED BY EMPLOYEE ID SO          
034400*    3300-WRITE-EMP-SUMMARY CAN SEARCH ALL FOR THE PRINTED NAME           
034500*    WITHOUT A SECOND PASS OF EMPFILE.                                    
034600 2000-LOAD-EMP-TABLE.                                                     
034700     OPEN INPUT EMPFILE.                                                  
034800     IF WS-EMP-STATUS NOT = "00"                                          
034900         DISPLAY "PE010 - EMPFILE WILL NOT OPEN, STATUS = "               
035000                 WS-EMP-STATUS                                            
035100         GO TO 9990-ABEND.                                                
035200     PERFORM 2100-READ-EMPFILE THRU 2100-EXIT.                            
035300     PERFORM 2200-ADD-EMP-ENTRY THRU 2200-EXIT                            
035400         UNTIL EMP-EOF.                                                   
035500     CLOSE EMPFILE.                                                       
035600 2000-EXIT.                                                               
035700     EXIT.                                                                
035800*                                                                         
035900*    SINGLE READ FOR THE EMPLOYEE TABLE LOAD LOOP ABOVE.                  
036000 2100-READ-EMPFILE.                                                       
036100     READ EMPFILE                                                         
036200         AT END MOVE "Y" TO WS-EMP-EOF-SW.                                
036300 2100-EXIT.                                                               
036400     EXIT.                                                                
036500*                                                                         
036600*    STACKS ONE EMPLOYEE, FIRST AND LAST NAME STRUNG TOGETHER             
036700*    FOR THE REPORT COLUMN, PLUS A RUNNING COUNT OF ACTIVE                
036800*    EMPLOYEES FOR THE DAILY SUMMARY SECTION.                             
036900 2200-ADD-EMP-ENTRY.                                                      
037000     ADD 1 TO WS-EMP-TAB-COUNT.                                           
037100     MOVE SPACES TO WS-FULL-NAME.                                         
037200     STRING EMP-FIRST-NAME DELIMITED BY SPACE                             
037300            " "            DELIMITED BY SIZE                              
037400            EMP-LAST-NAME  DELIMITED BY SPACE                             
037500            INTO WS-FULL-NAME.                                            
037600     MOVE EMP-ID TO WS-EMP-TAB-ID (WS-EMP-TAB-COUNT).                     
037700     MOVE WS-FULL-NAME TO WS-EMP-TAB-NAME (WS-EMP-TAB-COUNT).             
037800     MOVE EMP-ACTIVE-FLAG TO                                              
037900         WS-EMP-TAB-ACTIVE (WS-EMP-TAB-COUNT).                            
038000     IF EMP-ACTIVE-FLAG = "Y"                                             
038100         ADD 1 TO WS-ACTIVE-EMP-COUNT.                                    
038200     PERFORM 2100-READ-EMPFILE THRU 2100-EXIT.                            
038300 2200-EXIT.                                                               
038400     EXIT.                                                                
038500*                                                                         
038600*    ATTFILE IS IN EMPLOYEE-ID-THEN-DATE SEQUENCE OFF THE EDIT            
038700*    RUN, SO A CONTROL BREAK ON EMPLOYEE ID IS ENOUGH TO ROLL             
038800*    UP EACH EMPLOYEE'S 30-DAY WINDOW BEFORE MOVING TO THE NEXT.          
038900 3000-PROCESS-ATTENDANCE.                                                 
039000     OPEN INPUT ATTFILE.                                                  
039100     IF WS-ATT-STATUS NOT = "00"                                          
039200         DISPLAY "PE010 - ATTFILE WILL NOT OPEN, STATUS = "               
039300                 WS-ATT-STATUS                                            
039400         GO TO 9990-ABEND.                                                
039500     PERFORM 3100-READ-ATTFILE THRU 3100-EXIT.                            
039600     PERFORM 3200-PROCESS-ONE-ATT THRU 3200-EXIT                          
039700         UNTIL ATT-EOF.                                                   
039800     IF WS-BREAK-EMP-ID NOT = SPACES                                      
039900         AND WS-EMP-TOTAL-DAYS > 0                                        
040000         PERFORM 3300-WRITE-EMP-SUMMARY THRU 3300-EXIT.                   
040100     PERFORM 3400-WRITE-GRAND-TOTAL THRU 3400-EXIT.                       
040200     CLOSE ATTFILE.                                                       
040300 3000-EXIT.                                                               
040400     EXIT.                                                                
040500*                                                                         
040600*    SINGLE READ FOR THE ATTENDANCE PASS ABOVE.                           
040700 3100-READ-ATTFILE.                                                       
040800     READ ATTFILE                                                         
040900         AT END MOVE "Y" TO WS-ATT-EOF-SW.                                
041000 3100-EXIT.                                                               
041100     EXIT.                                                                
041200*                                                                         
041300*    CONTROL BREAK ON EMPLOYEE ID - A CHANGE OF ID FLUSHES THE            
041400*    PREVIOUS EMPLOYEE'S SUMMARY LINE AND RESETS THE ACCUMULATORS         
041500*    BEFORE THIS RECORD IS ADDED TO THE NEW EMPLOYEE'S WINDOW.            
041600 3200-PROCESS-ONE-ATT.                                                    
041700     IF ATT-EMP-ID NOT = WS-BREAK-EMP-ID                                  
041800         IF WS-BREAK-EMP-ID NOT = SPACES                                  
041900             AND WS-EMP-TOTAL-DAYS > 0                                    
042000             PERFORM 3300-WRITE-EMP-SUMMARY THRU 3300-EXIT                
042100         MOVE ATT-EMP-ID TO WS-BREAK-EMP-ID                               
042200         PERFORM 3250-RESET-EMP-ACCUM THRU 3250-EXIT.                     
042300     MOVE ATT-DATE TO WS-CALC-CCYYMMDD.                                   
042400     PERFORM 1300-CALC-JULIAN-DAY THRU 1300-EXIT.                         
042500*        ONLY DATES WITHIN THE TRAILING 30 DAYS COUNT TOWARD THE          
042600*        WINDOW - OLDER ATTENDANCE HISTORY ON THE SAME FILE IS            
042700*        LEFT ALONE FOR THIS REPORT.                                      
042800     IF WS-CALC-JULIAN-DAY >= WS-WINDOW-START-JULIAN                      
042900         AND WS-CALC-JULIAN-DAY <= WS-AS-OF-JULIAN                        
043000         ADD 1 TO WS-EMP-TOTAL-DAYS                                       
043100         EVALUATE ATT-STATUS                                              
043200             WHEN "PRESENT   "                                            
043300                 ADD 1 TO WS-EMP-PRESENT-DAYS                             
043400             WHEN "ABSENT    "                                            
043500                 ADD 1 TO WS-EMP-ABSENT-DAYS                              
043600             WHEN "LATE      "                                            
043700                 ADD 1 TO WS-EMP-LATE-DAYS                                
043800         END-EVALUATE                                                     
043900         PERFORM 1400-CALC-HOURS-WORKED THRU 1400-EXIT                    
044000         ADD WS-HOURS-WORKED TO WS-EMP-HOURS.                             
044100*        SEPARATE FROM THE WINDOW ROLL-UP ABOVE - THESE COUNTS            
044200*        FEED THE SINGLE-DAY SNAPSHOT AT THE FOOT OF THE REPORT.          
044300     IF ATT-DATE = WS-TARGET-DATE                                         
044400         PERFORM 3260-ACCUM-DAILY THRU 3260-EXIT.                         
044500     PERFORM 3100-READ-ATTFILE THRU 3100-EXIT.                            
044600 3200-EXIT.                                                               
044700     EXIT.                                                                
044800*                                                                         
044900*    ZEROES THE PER-EMPLOYEE WINDOW ACCUMULATORS AT THE START             
045000*    OF EACH NEW EMPLOYEE'S RUN OF ATTFILE RECORDS.                       
045100 3250-RESET-EMP-ACCUM.                                                    
045200     MOVE ZERO TO WS-EMP-TOTAL-DAYS.                                      
045300     MOVE ZERO TO WS-EMP-PRESENT-DAYS.                                    
045400     MOVE ZERO TO WS-EMP-ABSENT-DAYS.                                     
045500     MOVE ZERO TO WS-EMP-LATE-DAYS.                                       
045600     MOVE ZERO TO WS-EMP-HOURS.                                           
045700 3250-EXIT.                                                               
045800     EXIT.                                                                
045900*                                                                         
046000*    TARGET-DAY COUNTS ACROSS ALL EMPLOYEES - SICK, VACATION AND          
046100*    HOLIDAY ARE COLLAPSED INTO ONE ON-LEAVE BUCKET FOR THE               
046200*    DAILY SNAPSHOT, UNLIKE THE PER-EMPLOYEE WINDOW ABOVE.                
046300 3260-ACCUM-DAILY.                                                        
046400     EVALUATE ATT-STATUS                                                  
046500         WHEN "PRESENT   "                                                
046600             ADD 1 TO WS-DAILY-PRESENT                                    
046700         WHEN "ABSENT    "                                                
046800             ADD 1 TO WS-DAILY-ABSENT                                     
046900         WHEN "LATE      "                                                
047000             ADD 1 TO WS-DAILY-LATE                                       
047100         WHEN "SICKLEAVE "                                                
047200             ADD 1 TO WS-DAILY-ON-LEAVE                                   
047300         WHEN "VACATION  "                                                
047400             ADD 1 TO WS-DAILY-ON-LEAVE                                   
047500         WHEN "HOLIDAY   "                                                
047600             ADD 1 TO WS-DAILY-ON-LEAVE                                   
047700     END-EVALUATE.                                                        
047800 3260-EXIT.                                                               
047900     EXIT.                                                                
048000*                                                                         
048100*    ONE PRINTED LINE PER EMPLOYEE WITH ANY WINDOW ACTIVITY -             
048200*    ATTENDANCE RATE IS PRESENT DAYS OVER TOTAL DAYS, ZERO WHEN           
048300*    THE EMPLOYEE HAD NO ATTENDANCE RECORDS IN THE WINDOW AT ALL.         
048400 3300-WRITE-EMP-SUMMARY.                                                  
048500     IF WS-EMP-TOTAL-DAYS > 0                                             
048600         COMPUTE WS-EMP-RATE ROUNDED =                                    
048700             WS-EMP-PRESENT-DAYS / WS-EMP-TOTAL-DAYS * 100                
048800     ELSE                                                                 
048900         MOVE ZERO TO WS-EMP-RATE.                                        
049000     MOVE SPACES TO WS-DETAIL-LINE.                                       
049100     SET WS-EMP-TAB-IDX TO 1.                                             
049200     SEARCH ALL WS-EMP-TAB-ENTRY                                          
049300         AT END                                                           
049400             MOVE "*** NOT ON EMPFILE ***" TO DL-NAME                     
049500         WHEN WS-EMP-TAB-ID (WS-EMP-TAB-IDX) = WS-BREAK-EMP-ID            
049600             MOVE WS-EMP-TAB-NAME (WS-EMP-TAB-IDX) TO DL-NAME.            
049700     MOVE WS-BREAK-EMP-ID TO DL-EMP-ID.                                   
049800     MOVE WS-EMP-TOTAL-DAYS TO DL-TOTAL-DAYS.                             
049900     MOVE WS-EMP-PRESENT-DAYS TO DL-PRESENT.                              
050000     MOVE WS-EMP-ABSENT-DAYS TO DL-ABSENT.                                
050100     MOVE WS-EMP-LATE-DAYS TO DL-LATE.                                    
050200     MOVE WS-EMP-HOURS TO DL-HOURS.                                       
050300     MOVE WS-EMP-RATE TO DL-RATE.                                         
050400     WRITE PE-REPORT-LINE FROM WS-DETAIL-LINE.                            
050500     ADD WS-EMP-TOTAL-DAYS TO WS-GRAND-TOTAL-DAYS.                        
050600     ADD WS-EMP-PRESENT-DAYS TO WS-GRAND-PRESENT.                         
050700     ADD WS-EMP-ABSENT-DAYS TO WS-GRAND-ABSENT.                           
050800     ADD WS-EMP-LATE-DAYS TO WS-GRAND-LATE.                               
050900     ADD WS-EMP-HOURS TO WS-GRAND-HOURS.                                  
051000 3300-EXIT.                                                               
051100     EXIT.                                                                
051200*                                                                         
051300*    FOOTS THE DETAIL COLUMN ACROSS EVERY EMPLOYEE PRINTED ABOVE,         
051400*    SAME RATE CALCULATION AS 3300 BUT OVER THE GRAND TOTALS.             
051500 3400-WRITE-GRAND-TOTAL.                                                  
051600     IF WS-GRAND-TOTAL-DAYS > 0                                           
051700         COMPUTE WS-GRAND-RATE ROUNDED =                                  
051800             WS-GRAND-PRESENT / WS-GRAND-TOTAL-DAYS * 100                 
051900     ELSE                                                                 
052000         MOVE ZERO TO WS-GRAND-RATE.                                      
052100     MOVE SPACES TO WS-DETAIL-LINE.                                       
052200     MOVE "** GRAND TOTAL **" TO DL-NAME.                                 
052300     MOVE WS-GRAND-TOTAL-DAYS TO DL-TOTAL-DAYS.                           
052400     MOVE WS-GRAND-PRESENT TO DL-PRESENT.                                 
052500     MOVE WS-GRAND-ABSENT TO DL-ABSENT.                                   
052600     MOVE WS-GRAND-LATE TO DL-LATE.                                       
052700     MOVE WS-GRAND-HOURS TO DL-HOURS.                                     
052800     MOVE WS-GRAND-RATE TO DL-RATE.                                       
052900     WRITE PE-REPORT-LINE FROM WS-DETAIL-LINE.                            
053000 3400-EXIT.                                                               
053100     EXIT.                                                                
053200*                                                                         
053300*    SINGLE-DAY SNAPSHOT SECTION, BUILT WITH STRING RATHER THAN           
053400*    A REPORT-WRITER GROUP SINCE IT IS FIVE FIXED LINES AND NOT           
053500*    WORTH A SEPARATE COPYBOOK LAYOUT.                                    
053600 4000-WRITE-DAILY-REPORT.                                                 
053700     MOVE SPACES TO PE-REPORT-LINE.                                       
053800     WRITE PE-REPORT-LINE.                                                
053900     MOVE SPACES TO PE-REPORT-LINE.                                       
054000     STRING "PE010  DAILY ATTENDANCE REPORT FOR " DELIMITED               
054100             BY SIZE                                                      
054200         WS-TARGET-DATE                  DELIMITED BY SIZE                
054300         INTO PE-REPORT-LINE.                                             
054400     WRITE PE-REPORT-LINE.                                                
054500     MOVE WS-ACTIVE-EMP-COUNT TO WS-ED-COUNT5.                            
054600     MOVE SPACES TO PE-REPORT-LINE.                                       
054700     STRING "TOTAL ACTIVE EMPLOYEES . . . " DELIMITED BY SIZE             
054800         WS-ED-COUNT5                      DELIMITED BY SIZE              
054900         INTO PE-REPORT-LINE.                                             
055000     WRITE PE-REPORT-LINE.                                                
055100     MOVE WS-DAILY-PRESENT TO WS-ED-COUNT5.                               
055200     MOVE SPACES TO PE-REPORT-LINE.                                       
055300     STRING "PRESENT TODAY  . . . . . . . " DELIMITED BY SIZE             
055400         WS-ED-COUNT5                      DELIMITED BY SIZE              
055500         INTO PE-REPORT-LINE.                                             
055600     WRITE PE-REPORT-LINE.                                                
055700     MOVE WS-DAILY-ABSENT TO WS-ED-COUNT5.                                
055800     MOVE SPACES TO PE-REPORT-LINE.                                       
055900     STRING "ABSENT TODAY . . . . . . . . " DELIMITED BY SIZE             
056000         WS-ED-COUNT5                      DELIMITED BY SIZE              
056100         INTO PE-REPORT-LINE.                                             
056200     WRITE PE-REPORT-LINE.                                                
056300     MOVE WS-DAILY-LATE TO WS-ED-COUNT5.                                  
056400     MOVE SPACES TO PE-REPORT-LINE.                                       
056500     STRING "LATE TODAY . . . . . . . . . " DELIMITED BY SIZE             
056600         WS-ED-COUNT5                      DELIMITED BY SIZE              
056700         INTO PE-REPORT-LINE.                                             
056800     WRITE PE-REPORT-LINE.                                                
056900     MOVE WS-DAILY-ON-LEAVE TO WS-ED-COUNT5.                              
057000     MOVE SPACES TO PE-REPORT-LINE.                                       
057100     STRING "ON LEAVE TODAY . . . . . . . " DELIMITED BY SIZE             
057200         WS-ED-COUNT5                      DELIMITED BY SIZE              
057300         INTO PE-REPORT-LINE.                                             
057400     WRITE PE-REPORT-LINE.                                                
057500 4000-EXIT.                                                               
057600     EXIT.                                                                
057700*                                                                         
057800*    CLOSES RPTFILE AND ECHOES THE GRAND TOTALS TO THE JOB LOG            
057900*    SO OPERATIONS CAN SPOT-CHECK THE PRINTED REPORT.                     
058000 9000-WRAP-UP.                                                            
058100     CLOSE RPTFILE.                                                       
058200     IF PE-DEBUG-ON                                                       
058300         DISPLAY "PE010 - EMP TABLE ENTRIES = " WS-EMP-TAB-COUNT.         
058400     DISPLAY "PE010 - EMPLOYEES WITH ACTIVITY IN WINDOW WRITTEN".         
058500     DISPLAY "PE010 - GRAND TOTAL DAYS  = " WS-GRAND-TOTAL-DAYS.          
058600     DISPLAY "PE010 - GRAND RATE %      = " WS-GRAND-RATE.                
058700 9000-EXIT.                                                               
058800     EXIT.                                                                
058900*                                                                         
059000*    COMMON ABEND EXIT - SAME RETURN-CODE 16 CONVENTION USED              
059100*    ACROSS THE WHOLE PERSONNEL SUITE.                                    
059200 9990-ABEND.                                                              
059300     DISPLAY "PE010 - RUN ABANDONED, SEE MESSAGE ABOVE.".                 
059400     MOVE 16 TO RETURN-CODE.                                              
059500     GOBACK.                                                              
059600                                                                          
