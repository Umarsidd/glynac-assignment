000100****************************************************************          
000200*                                                              *          
000300*           PERSONNEL  -  ORGANIZATION  ANALYTICS  RUN          *         
000400*                                                              *          
000500****************************************************************          
000600 IDENTIFICATION DIVISION.                                                 
000700*================================                                         
000800 PROGRAM-ID.         PE030.                                               
000900 AUTHOR.             R D JAMES.                                           
001000 INSTALLATION.       APPLEWOOD COMPUTERS.                                 
001100 DATE-WRITTEN.       18/06/1987.                                          
001200 DATE-COMPILED.                                                           
001300 SECURITY.           APPLEWOOD COMPUTERS - INTERNAL USE ONLY.             
001400*                    CONTAINS EMPLOYEE PERSONAL DATA, SEE THE             
001500*                    DATA PROTECTION NOTICE IN THE RUN-BOOK.              
001600*                                                                         
001700*    REMARKS.        PRODUCES REPORT 4, THE ORGANIZATION WIDE             
001800*                    ANALYTICS BLOCK - HEADCOUNT, PAYROLL,                
001900*                    SALARY, ATTENDANCE AND PERFORMANCE                   
002000*                    AVERAGES, PLUS FOUR DISTRIBUTION                     
002100*                    LISTS (DEPARTMENT, POSITION, RATING                  
002200*                    BAND, SALARY BAND).                                  
002300*                    APPENDS TO THE RPTFILE PE010 OPENED.                 
002400*                                                                         
002500*    VERSION.        SEE PROG-NAME IN WORKING-STORAGE.                    
002600*                                                                         
002700*    CALLED MODULES. NONE.                                                
002800*                                                                         
002900*    FILES USED.     PARMFILE  - RUN PARAMETERS (INPUT)                   
003000*                    DEPTFILE  - DEPARTMENT MASTER (INPUT)                
003100*                    EMPFILE   - EMPLOYEE MASTER (INPUT)                  
003200*                    ATTFILE   - ATTENDANCE (INPUT)                       
003300*                    PRFFILE   - PERFORMANCE REVIEWS (INPUT)              
003400*                    SALFILE   - SALARY HISTORY (INPUT)                   
003500*                    RPTFILE   - PRINT FILE (OUTPUT, EXTEND)              
003600*                                                                         
003700* CHANGE LOG                                                              
003800* ----------                                                              
003900* 18/06/87 RDJ -         FIRST WRITTEN, HEADCOUNT AND PAYROLL             
004000*                        BLOCK ONLY.                                      
004100* 02/02/90 RDJ -         ATTENDANCE RATE AND PERFORMANCE                  
004200*                        AVERAGE ADDED TO THE BLOCK, REQUEST OF           
004300*                        THE PERSONNEL DIRECTOR.                          
004400* 19/09/93 TSM -         DISTRIBUTION LISTS ADDED - DEPARTMENT,           
004500*                        POSITION, RATING BAND, SALARY BAND.              
004600*                        PR-93-0144.                                      
004700* 14/01/99 TSM -         YEAR 2000 REVIEW - DATE ARITHMETIC IS            
004800*                        JULIAN DAY NUMBER BASED. SIGNED OFF              
004900*                        PR-99-004.                                       
005000* 30/06/99 TSM -         Y2K REGRESSION PACK RUN CLEAN, TSM/RDJ.          
005100* 11/04/08 KPN -         TURNOVER RATE IS STILL A FIXED FIGURE            
005200*                        SUPPLIED BY PERSONNEL EVERY QUARTER -            
005300*                        NO FEED EXISTS FOR IT YET, COMPILED IN           
005400*                        AS A CONSTANT, SEE 6000 PARAGRAPH.               
005500* 07/02/26 TSM -         PE-0017 REBUILT ON THE NEW PARMFILE,             
005600*                        EMPFILE, DEPTFILE, ATTFILE AND PRFFILE           
005700*                        LAYOUTS.                                         
005800* 11/02/26 RDJ -         PE-0018 POSITION DISTRIBUTION NOW A              
005900*                        TABLE LOOKUP WITH AN "OTHER" BUCKET,             
006000*                        EMP-POSITION IS STILL UNEDITED.                  
006100* 09/08/26 RDJ -         PE-0024 SALARY HISTORY PASS ADDED -              
006200*                        RECORD COUNT, AVERAGE BASE SALARY,               
006300*                        CHANGES IN THE LAST 90 DAYS AND THE              
006400*                        SALARY BAND DISTRIBUTION NOW COME                
006500*                        FROM SAL-BASE ON SALFILE, NOT FROM               
006600*                        EMP-SALARY ON THE EMPLOYEE PASS.                 
006700* 09/08/26 RDJ -         PE-0026 SAME PASS NOW ALSO SUMS THE              
006800*                        FULL TOTAL SALARY (BASE + ALLOWANCES             
006900*                        + BONUS - DEDUCTIONS) PER RECORD AND             
007000*                        PRINTS THE ORG-WIDE AVERAGE OF IT -              
007100*                        PE050 ZEROES THOSE THREE FIELDS ON               
007200*                        ITS OWN POSTED RECORDS, SO THIS IS               
007300*                        THE ONLY PLACE THE FULL FORMULA SEES             
007400*                        NON-ZERO ALLOWANCE/BONUS/DEDUCTION               
007500*                        DATA AS CARRIED FORWARD ON SALFILE.              
007600*                                                                         
007700 ENVIRONMENT DIVISION.                                                    
007800*================================                                         
007900 CONFIGURATION SECTION.                                                   
008000 SPECIAL-NAMES.                                                           
008100     C01 IS TOP-OF-FORM                                                   
008200     CLASS PE-YES-NO-CLASS IS "Y" "N"                                     
008300     UPSI-0 ON STATUS IS PE-DEBUG-ON                                      
008400            OFF STATUS IS PE-DEBUG-OFF.                                   
008500 INPUT-OUTPUT SECTION.                                                    
008600 FILE-CONTROL.                                                            
008700     SELECT PARMFILE  ASSIGN TO "PARMFILE"                                
008800         ORGANIZATION IS LINE SEQUENTIAL                                  
008900         FILE STATUS IS WS-PARM-STATUS.                                   
009000     SELECT DEPTFILE  ASSIGN TO "DEPTFILE"                                
009100         ORGANIZATION IS LINE SEQUENTIAL                                  
009200         FILE STATUS IS WS-DEPT-STATUS.                                   
009300     SELECT EMPFILE   ASSIGN TO "EMPFILE"                                 
009400         ORGANIZATION IS LINE SEQUENTIAL                                  
009500         FILE STATUS IS WS-EMP-STATUS.                                    
009600     SELECT ATTFILE   ASSIGN TO "ATTFILE"                                 
009700         ORGANIZATION IS LINE SEQUENTIAL                                  
009800         FILE STATUS IS WS-ATT-STATUS.                                    
009900     SELECT PRFFILE   ASSIGN TO "PRFFILE"                                 
010000         ORGANIZATION IS LINE SEQUENTIAL                                  
010100         FILE STATUS IS WS-PRF-STATUS.                                    
010200     SELECT SALFILE   ASSIGN TO "SALFILE"                                 
010300         ORGANIZATION IS LINE SEQUENTIAL                                  
010400         FILE STATUS IS WS-SAL-STATUS.                                    
010500     SELECT RPTFILE   ASSIGN TO "RPTFILE"                                 
010600         ORGANIZATION IS LINE SEQUENTIAL                                  
010700         FILE STATUS IS WS-RPT-STATUS.                                    
010800*                                                                         
010900 DATA DIVISION.                                                           
011000*================================                                         
011100 FILE SECTION.                                                            
011200 FD  PARMFILE.                                                            
011300 COPY "wsperun.cob".                                                      
011400 FD  DEPTFILE.                                                            
011500 COPY "wspedept.cob".                                                     
011600 FD  EMPFILE.                                                             
011700 COPY "wspeemp.cob".                                                      
011800 FD  ATTFILE.                                                             
011900 COPY "wspeatt.cob".                                                      
012000 FD  PRFFILE.                                                             
012100 COPY "wspeprf.cob".                                                      
012200 FD  SALFILE.                                                             
012300 COPY "wspesal.cob".                                                      
012400 FD  RPTFILE.                                                             
012500 01  PE-REPORT-LINE              PIC X(132).                              
012600*                                                                         
012700 WORKING-STORAGE SECTION.                                                 
012800*--------------------------------                                         
012900 77  PROG-NAME               PIC X(16) VALUE "PE030 (1.4.01)".            
013000*                                                                         
013100 01  WS-FILE-STATUSES.                                                    
013200     03  WS-PARM-STATUS      PIC XX.                                      
013300     03  WS-DEPT-STATUS      PIC XX.                                      
013400     03  WS-EMP-STATUS       PIC XX.                                      
013500     03  WS-ATT-STATUS       PIC XX.                                      
013600     03  WS-PRF-STATUS       PIC XX.                                      
013700     03  WS-SAL-STATUS       PIC XX.                                      
013800     03  WS-RPT-STATUS       PIC XX.                                      
013900     03  FILLER              PIC X(02)   VALUE SPACES.                    
014000 01  WS-STATUS-GROUP REDEFINES WS-FILE-STATUSES.                          
014100     03  WS-ALL-STATUS       PIC X(14).                                   
014200     03  FILLER              PIC X(02).                                   
014300*                                                                         
014400 01  WS-SWITCHES.                                                         
014500     03  WS-DEPT-EOF-SW      PIC X       VALUE "N".                       
014600         88  DEPT-EOF                    VALUE "Y".                       
014700     03  WS-EMP-EOF-SW       PIC X       VALUE "N".                       
014800         88  EMP-EOF                     VALUE "Y".                       
014900     03  WS-ATT-EOF-SW       PIC X       VALUE "N".                       
015000         88  ATT-EOF                     VALUE "Y".                       
015100     03  WS-PRF-EOF-SW       PIC X       VALUE "N".                       
015200         88  PRF-EOF                     VALUE "Y".                       
015300     03  WS-SAL-EOF-SW       PIC X       VALUE "N".                       
015400         88  SAL-EOF                     VALUE "Y".                       
015500     03  FILLER              PIC X(02)   VALUE SPACES.                    
015600*                                                                         
015700 01  WS-RUN-DATES.                                                        
015800     03  WS-AS-OF-DATE       PIC 9(8)    VALUE ZERO.                      
015900     03  FILLER              PIC X(02)   VALUE SPACES.                    
016000*                                                                         
016100 01  WS-JULIAN-WORK.                                                      
016200     03  WS-AS-OF-JULIAN         PIC 9(7)  COMP.                          
016300     03  WS-WINDOW-START-JULIAN  PIC 9(7)  COMP.                          
016400     03  WS-RECENT-HIRE-JULIAN   PIC 9(7)  COMP.                          
016500     03  WS-PERF-CUTOFF-JULIAN   PIC 9(7)  COMP.                          
016600     03  WS-SAL-CUTOFF-JULIAN    PIC 9(7)  COMP.                          
016700     03  WS-CALC-JULIAN-DAY      PIC 9(7)  COMP.                          
016800     03  WS-CALC-A               PIC 9(2)  COMP.                          
016900     03  WS-CALC-Y2              PIC 9(6)  COMP.                          
017000     03  WS-CALC-M2              PIC 9(2)  COMP.                          
017100     03  WS-CALC-T1              PIC 9(5)  COMP.                          
017200     03  WS-CALC-T2              PIC 9(5)  COMP.                          
017300     03  WS-CALC-T3              PIC 9(5)  COMP.                          
017400     03  WS-CALC-T4              PIC 9(5)  COMP.                          
017500*                                                                         
017600 01  WS-CALC-DATE-FIELDS.                                                 
017700     03  WS-CALC-CCYYMMDD        PIC 9(8).                                
017800 01  WS-CALC-DATE-BROKEN-DOWN REDEFINES WS-CALC-DATE-FIELDS.              
017900     03  WS-CALC-YEAR            PIC 9(4).                                
018000     03  WS-CALC-MONTH           PIC 9(2).                                
018100     03  WS-CALC-DAY             PIC 9(2).                                
018200*                                                                         
018300*    POSITION DISTRIBUTION TABLE, SEE THE CHANGE LOG ENTRY                
018400*    FOR 11/02/26. NOT A VALIDATION TABLE - EMP-POSITION IS               
018500*    NOT EDITED AGAINST IT, ONLY COUNTED AGAINST IT.                      
018600 01  WS-VALID-POSITION-TABLE.                                             
018700     03  FILLER  PIC X(10)  VALUE "INTERN    ".                           
018800     03  FILLER  PIC X(10)  VALUE "JUNIOR    ".                           
018900     03  FILLER  PIC X(10)  VALUE "SENIOR    ".                           
019000     03  FILLER  PIC X(10)  VALUE "LEAD      ".                           
019100     03  FILLER  PIC X(10)  VALUE "MANAGER   ".                           
019200     03  FILLER  PIC X(10)  VALUE "DIRECTOR  ".                           
019300     03  FILLER  PIC X(10)  VALUE "VP        ".                           
019400     03  FILLER  PIC X(10)  VALUE "CEO       ".                           
019500 01  WS-POSITION-TABLE REDEFINES WS-VALID-POSITION-TABLE.                 
019600     03  WS-POSITION-ENTRY OCCURS 8 TIMES                                 
019700                         INDEXED BY WS-POS-IDX.                           
019800         05  WS-POSITION-CODE   PIC X(10).                                
019900 01  WS-POSITION-COUNTS.                                                  
020000     03  WS-POSITION-COUNT  OCCURS 8 TIMES PIC 9(5) COMP.                 
020100     03  WS-POSITION-OTHER             PIC 9(5)  COMP.                    
020200*                                                                         
020300 01  WS-DEPT-TABLE-CONTROLS.                                              
020400     03  WS-DEPT-TAB-COUNT       PIC 9(4)  COMP VALUE ZERO.               
020500     03  WS-DEPT-IDX             PIC 9(4)  COMP VALUE ZERO.               
020600 01  WS-DEPT-TABLE.                                                       
020700     03  WS-DEPT-TAB-ENTRY  OCCURS 500 TIMES                              
020800                         ASCENDING KEY IS WS-DEPT-TAB-ID                  
020900                         INDEXED BY WS-DEPT-TAB-IDX.                      
021000         05  WS-DEPT-TAB-ID          PIC 9(4).                            
021100         05  WS-DEPT-TAB-NAME        PIC X(30).                           
021200         05  WS-DEPT-TAB-EMP-COUNT   PIC 9(5)  COMP.                      
021300         05  FILLER                  PIC X(04).                           
021400*                                                                         
021500 01  WS-ORG-TOTALS.                                                       
021600     03  WS-TOTAL-EMPLOYEES      PIC 9(7)  COMP VALUE ZERO.               
021700     03  WS-ACTIVE-EMPLOYEES     PIC 9(7)  COMP VALUE ZERO.               
021800     03  WS-TOTAL-DEPTS          PIC 9(5)  COMP VALUE ZERO.               
021900     03  WS-RECENT-HIRES         PIC 9(7)  COMP VALUE ZERO.               
022000     03  WS-TOTAL-PAYROLL        PIC S9(11)V99                            
022100                                            COMP-3 VALUE ZERO.            
022200     03  WS-AVG-SALARY           PIC S9(9)V99  VALUE ZERO.                
022300*                                                                         
022400 01  WS-SALARY-BAND-COUNTS.                                               
022500     03  WS-BAND-SAL-UNDER-50    PIC 9(7)  COMP VALUE ZERO.               
022600     03  WS-BAND-SAL-50-99       PIC 9(7)  COMP VALUE ZERO.               
022700     03  WS-BAND-SAL-100-149     PIC 9(7)  COMP VALUE ZERO.               
022800     03  WS-BAND-SAL-150-UP      PIC 9(7)  COMP VALUE ZERO.               
022900*                                                                         
023000 01  WS-ATT-WORK.                                                         
023100     03  WS-ATT-TOTAL            PIC 9(7)  COMP VALUE ZERO.               
023200     03  WS-ATT-PRESENT          PIC 9(7)  COMP VALUE ZERO.               
023300     03  WS-ATT-RATE             PIC 9(3)V99   VALUE ZERO.                
023400*                                                                         
023500 01  WS-PRF-WORK.                                                         
023600     03  WS-PRF-COUNT            PIC 9(7)  COMP VALUE ZERO.               
023700     03  WS-PRF-TECH-SUM         PIC 9(9)  COMP VALUE ZERO.               
023800     03  WS-PRF-AVERAGE          PIC 9(1)V99   VALUE ZERO.                
023900     03  WS-BAND-EXCELLENT       PIC 9(7)  COMP VALUE ZERO.               
024000     03  WS-BAND-GOOD            PIC 9(7)  COMP VALUE ZERO.               
024100     03  WS-BAND-AVERAGE         PIC 9(7)  COMP VALUE ZERO.               
024200     03  WS-BAND-POOR            PIC 9(7)  COMP VALUE ZERO.               
024300*                                                                         
024400*                                                                         
024500 01  WS-SAL-WORK.                                                         
024600     03  WS-SAL-COUNT           PIC 9(7)  COMP VALUE ZERO.                
024700     03  WS-SAL-BASE-SUM        PIC S9(11)V99                             
024800                                          COMP-3 VALUE ZERO.              
024900     03  WS-SAL-AVG-BASE        PIC S9(9)V99  VALUE ZERO.                 
025000     03  WS-SAL-RECENT-CHANGES  PIC 9(7)  COMP VALUE ZERO.                
025100*       TOTAL SALARY BELOW IS THE FULL U-SPEC FORMULA -                   
025200*       BASE + ALLOWANCES + BONUS - DEDUCTIONS - NOT JUST                 
025300*       BASE. PE-0026, RDJ, 09/08/26. SEE 5700-PROCESS-                   
025400*       ONE-SAL.                                                          
025500     03  WS-SAL-ONE-TOTAL       PIC S9(9)V99  VALUE ZERO.                 
025600     03  WS-SAL-TOTAL-SUM       PIC S9(11)V99                             
025700                                          COMP-3 VALUE ZERO.              
025800     03  WS-SAL-AVG-TOTAL       PIC S9(9)V99  VALUE ZERO.                 
025900     03  FILLER                 PIC X(02) VALUE SPACES.                   
026000 01  WS-TURNOVER-RATE            PIC 9(3)V99   VALUE ZERO.                
026100*                                                                         
026200 01  WS-EDIT-FIELDS.                                                      
026300     03  WS-ED-COUNT7            PIC ZZZZZZ9.                             
026400     03  WS-ED-MONEY             PIC Z,ZZZ,ZZZ,ZZ9.99.                    
026500     03  WS-ED-RATE              PIC ZZ9.99.                              
026600*                                                                         
026700 01  WS-TEXT-LINE                PIC X(132).                              
026800*                                                                         
026900 PROCEDURE DIVISION.                                                      
027000*================================                                         
027100*    TOP LEVEL - ONE PASS EACH OF THE DEPARTMENT, EMPLOYEE,               
027200*    ATTENDANCE, PERFORMANCE AND SALARY FILES BUILDS THE                  
027300*    COMPANY-WIDE ANALYTICS NUMBERS PRINTED BY REPORT 4.                  
027400 0000-MAIN-CONTROL.                                                       
027500     PERFORM 1000-INITIALISE THRU 1000-EXIT.                              
027600     PERFORM 2000-LOAD-DEPT-TABLE THRU 2000-EXIT.                         
027700     PERFORM 3000-PROCESS-EMPLOYEES THRU 3000-EXIT.                       
027800     PERFORM 4000-PROCESS-ATTENDANCE THRU 4000-EXIT.                      
027900     PERFORM 5000-PROCESS-PERFORMANCE THRU 5000-EXIT.                     
028000     PERFORM 5500-PROCESS-SALARY THRU 5500-EXIT.                          
028100     PERFORM 6000-WRITE-ANALYTICS-REPORT THRU 6000-EXIT.                  
028200     PERFORM 9000-WRAP-UP THRU 9000-EXIT.                                 
028300     GOBACK.                                                              
028400*                                                                         
028500*    FOUR JULIAN CUTOFF DATES ARE WORKED OUT HERE SO EACH EDIT            
028600*    PASS BELOW DOES A PLAIN SUBTRACT INSTEAD OF A CALENDAR               
028700*    WALK - 30 DAYS FOR ATTENDANCE, 90 FOR RECENT HIRES AND               
028800*    RECENT SALARY CHANGES, 365 FOR THE PERFORMANCE WINDOW.               
028900 1000-INITIALISE.                                                         
029000     OPEN INPUT PARMFILE.                                                 
029100     IF WS-PARM-STATUS NOT = "00"                                         
029200         DISPLAY "PE030 - PARMFILE WILL NOT OPEN, STATUS = "              
029300                 WS-PARM-STATUS                                           
029400         GO TO 9990-ABEND.                                                
029500     READ PARMFILE.                                                       
029600     IF WS-PARM-STATUS NOT = "00"                                         
029700         DISPLAY "PE030 - PARMFILE READ FAILED, STATUS = "                
029800                 WS-PARM-STATUS                                           
029900         GO TO 9990-ABEND.                                                
030000     MOVE PE-AS-OF-DATE TO WS-AS-OF-DATE.                                 
030100     CLOSE PARMFILE.                                                      
030200     MOVE WS-AS-OF-DATE TO WS-CALC-CCYYMMDD.                              
030300     PERFORM 1300-CALC-JULIAN-DAY THRU 1300-EXIT.                         
030400     MOVE WS-CALC-JULIAN-DAY TO WS-AS-OF-JULIAN.                          
030500     COMPUTE WS-WINDOW-START-JULIAN = WS-AS-OF-JULIAN - 30.               
030600     COMPUTE WS-RECENT-HIRE-JULIAN = WS-AS-OF-JULIAN - 90.                
030700     COMPUTE WS-PERF-CUTOFF-JULIAN = WS-AS-OF-JULIAN - 365.               
030800     COMPUTE WS-SAL-CUTOFF-JULIAN = WS-AS-OF-JULIAN - 90.                 
030900*        TURNOVER RATE IS A FIXED PERCENTAGE SUPPLIED BY HR               
031000*        UNTIL TERMINATIONFILE EXISTS TO CALCULATE IT PROPERLY,           
031100*        SEE THE RUN-BOOK NOTE FOR REPORT 4.                              
031200     MOVE 5.20 TO WS-TURNOVER-RATE.                                       
031300     OPEN EXTEND RPTFILE.                                                 
031400     IF WS-RPT-STATUS NOT = "00"                                          
031500         DISPLAY "PE030 - RPTFILE WILL NOT OPEN, STATUS = "               
031600                 WS-RPT-STATUS                                            
031700         GO TO 9990-ABEND.                                                
031800     MOVE SPACES TO PE-REPORT-LINE.                                       
031900     WRITE PE-REPORT-LINE.                                                
032000     MOVE SPACES TO PE-REPORT-LINE.                                       
032100     STRING "PE030  ORGANIZATION ANALYTICS REPORT" DELIMITED              
032200             BY SIZE                                                      
032300         INTO PE-REPORT-LINE.                                             
032400     WRITE PE-REPORT-LINE.                                                
032500 1000-EXIT.                                                               
032600     EXIT.                                                                
032700*                                                                         
032800 1300-CALC-JULIAN-DAY.                                                    
032900     COMPUTE WS-CALC-A = (14 - WS-CALC-MONTH) / 12.                       
033000     COMPUTE WS-CALC-Y2 = WS-CALC-YEAR + 4800 - WS-CALC-A.                
033100     COMPUTE WS-CALC-M2 = WS-CALC-MONTH + 12 * WS-CALC-A - 3.             
033200     COMPUTE WS-CALC-T1 = (153 * WS-CALC-M2 + 2) / 5.                     
033300     COMPUTE WS-CALC-T2 = WS-CALC-Y2 / 4.                                 
033400     COMPUTE WS-CALC-T3 = WS-CALC-Y2 / 100.                               
033500     COMPUTE WS-CALC-T4 = WS-CALC-Y2 / 400.                               
033600     COMPUTE WS-CALC-JULIAN-DAY =                                         
033700         WS-CALC-DAY + WS-CALC-T1 + 365 * WS-CALC-Y2                      
033800         + WS-CALC-T2 - WS-CALC-T3 + WS-CALC-T4 - 32045.                  
033900 1300-EXIT.                                                               
034000     EXIT.                                                                
034100*                                                                         
034200*    WHOLE DEPARTMENT MASTER INTO A TABLE KEYED BY DEPT ID SO             
034300*    3500-COUNT-DEPT CAN SEARCH ALL AGAINST IT BELOW INSTEAD              
034400*    OF RE-READING DEPTFILE ONCE PER EMPLOYEE.                            
034500 2000-LOAD-DEPT-TABLE.                                                    
034600     OPEN INPUT DEPTFILE.                                                 
034700     IF WS-DEPT-STATUS NOT = "00"                                         
034800         DISPLAY "PE030 - DEPTFILE WILL NOT OPEN, STATUS = "              
034900                 WS-DEPT-STATUS                                           
035000         GO TO 9990-ABEND.                                                
035100     PERFORM 2100-READ-DEPTFILE THRU 2100-EXIT.                           
035200     PERFORM 2200-ADD-DEPT-ENTRY THRU 2200-EXIT                           
035300         UNTIL DEPT-EOF.                                                  
035400     CLOSE DEPTFILE.                                                      
035500 2000-EXIT.                                                               
035600     EXIT.                                                                
035700*                                                                         
035800*    SINGLE READ FOR THE DEPARTMENT LOAD LOOP ABOVE.                      
035900 2100-READ-DEPTFILE.                                                      
036000     READ DEPTFILE                                                        
036100         AT END MOVE "Y" TO WS-DEPT-EOF-SW.                               
036200 2100-EXIT.                                                               
036300     EXIT.                                                                
036400*                                                                         
036500*    STACKS ONE DEPARTMENT WITH ITS EMPLOYEE COUNT ZEROED,                
036600*    COUNTED UP BY 3500-COUNT-DEPT AS EMPLOYEES ARE PROCESSED.            
036700 2200-ADD-DEPT-ENTRY.                                                     
036800     ADD 1 TO WS-TOTAL-DEPTS.                                             
036900     ADD 1 TO WS-DEPT-TAB-COUNT.                                          
037000     MOVE DEPT-ID  TO WS-DEPT-TAB-ID (WS-DEPT-TAB-COUNT).                 
037100     MOVE DEPT-NAME TO WS-DEPT-TAB-NAME (WS-DEPT-TAB-COUNT).              
037200     MOVE ZERO TO WS-DEPT-TAB-EMP-COUNT (WS-DEPT-TAB-COUNT).              
037300     PERFORM 2100-READ-DEPTFILE THRU 2100-EXIT.                           
037400 2200-EXIT.                                                               
037500     EXIT.                                                                
037600*                                                                         
037700*    ONE PASS OF THE EMPLOYEE MASTER - AVERAGE SALARY AT THE              
037800*    FOOT IS OVER ACTIVE EMPLOYEES ONLY, MATCHING PE020'S                 
037900*    DEPARTMENT-LEVEL AVERAGE.                                            
038000 3000-PROCESS-EMPLOYEES.                                                  
038100     OPEN INPUT EMPFILE.                                                  
038200     IF WS-EMP-STATUS NOT = "00"                                          
038300         DISPLAY "PE030 - EMPFILE WILL NOT OPEN, STATUS = "               
038400                 WS-EMP-STATUS                                            
038500         GO TO 9990-ABEND.                                                
038600     PERFORM 3100-READ-EMPFILE THRU 3100-EXIT.                            
038700     PERFORM 3200-PROCESS-ONE-EMP THRU 3200-EXIT                          
038800         UNTIL EMP-EOF.                                                   
038900     CLOSE EMPFILE.                                                       
039000     IF WS-ACTIVE-EMPLOYEES > 0                                           
039100         COMPUTE WS-AVG-SALARY ROUNDED =                                  
039200             WS-TOTAL-PAYROLL / WS-ACTIVE-EMPLOYEES.                      
039300 3000-EXIT.                                                               
039400     EXIT.                                                                
039500*                                                                         
039600*    SINGLE READ FOR THE EMPLOYEE PASS ABOVE.                             
039700 3100-READ-EMPFILE.                                                       
039800     READ EMPFILE                                                         
039900         AT END MOVE "Y" TO WS-EMP-EOF-SW.                                
040000 3100-EXIT.                                                               
040100     EXIT.                                                                
040200*                                                                         
040300*    TOTAL HEADCOUNT IS EVERY RECORD ON THE FILE, ACTIVE                  
040400*    HEADCOUNT AND EVERYTHING BELOW IT IS ACTIVE EMPLOYEES                
040500*    ONLY - THE SAME DISTINCTION PE020 MAKES.                             
040600 3200-PROCESS-ONE-EMP.                                                    
040700     ADD 1 TO WS-TOTAL-EMPLOYEES.                                         
040800     IF EMP-ACTIVE-FLAG = "Y"                                             
040900         ADD 1 TO WS-ACTIVE-EMPLOYEES                                     
041000         ADD EMP-SALARY TO WS-TOTAL-PAYROLL                               
041100         PERFORM 3400-COUNT-POSITION THRU 3400-EXIT                       
041200         PERFORM 3500-COUNT-DEPT THRU 3500-EXIT                           
041300         MOVE EMP-HIRE-DATE TO WS-CALC-CCYYMMDD                           
041400         PERFORM 1300-CALC-JULIAN-DAY THRU 1300-EXIT                      
041500         IF WS-CALC-JULIAN-DAY >= WS-RECENT-HIRE-JULIAN                   
041600             ADD 1 TO WS-RECENT-HIRES.                                    
041700     PERFORM 3100-READ-EMPFILE THRU 3100-EXIT.                            
041800 3200-EXIT.                                                               
041900     EXIT.                                                                
042000*                                                                         
042100*                                                                         
042200*    COMPANY-WIDE POSITION DISTRIBUTION, SAME EIGHT-CODE TABLE            
042300*    AND OVERFLOW-BUCKET PATTERN AS PE020'S PER-DEPARTMENT                
042400*    VERSION, BUT ACROSS EVERY ACTIVE EMPLOYEE REGARDLESS OF              
042500*    DEPARTMENT.                                                          
042600 3400-COUNT-POSITION.                                                     
042700     SET WS-POS-IDX TO 1.                                                 
042800     SEARCH WS-POSITION-ENTRY                                             
042900         AT END                                                           
043000             ADD 1 TO WS-POSITION-OTHER                                   
043100         WHEN WS-POSITION-CODE (WS-POS-IDX) = EMP-POSITION                
043200             ADD 1 TO WS-POSITION-COUNT (WS-POS-IDX).                     
043300 3400-EXIT.                                                               
043400     EXIT.                                                                
043500*                                                                         
043600*    BUMPS THE EMPLOYEE COUNT ON THE EMPLOYEE'S DEPARTMENT ROW            
043700*    LOADED BY 2000 ABOVE - AN UNKNOWN DEPT ID IS SKIPPED,                
043800*    PE000 HAS ALREADY REJECTED THAT RECORD.                              
043900 3500-COUNT-DEPT.                                                         
044000     SET WS-DEPT-TAB-IDX TO 1.                                            
044100     SEARCH ALL WS-DEPT-TAB-ENTRY                                         
044200         AT END                                                           
044300             NEXT SENTENCE                                                
044400         WHEN WS-DEPT-TAB-ID (WS-DEPT-TAB-IDX) = EMP-DEPT-ID              
044500             ADD 1 TO                                                     
044600                 WS-DEPT-TAB-EMP-COUNT (WS-DEPT-TAB-IDX).                 
044700 3500-EXIT.                                                               
044800     EXIT.                                                                
044900*                                                                         
045000*    ATTENDANCE RATE OVER THE TRAILING 30-DAY WINDOW, COMPANY             
045100*    WIDE RATHER THAN PER EMPLOYEE - SEE PE010 FOR THE PER-               
045200*    EMPLOYEE BREAKDOWN OF THE SAME WINDOW.                               
045300 4000-PROCESS-ATTENDANCE.                                                 
045400     OPEN INPUT ATTFILE.                                                  
045500     IF WS-ATT-STATUS NOT = "00"                                          
045600         DISPLAY "PE030 - ATTFILE WILL NOT OPEN, STATUS = "               
045700                 WS-ATT-STATUS                                            
045800         GO TO 9990-ABEND.                                                
045900     PERFORM 4100-READ-ATTFILE THRU 4100-EXIT.                            
046000     PERFORM 4200-PROCESS-ONE-ATT THRU 4200-EXIT                          
046100         UNTIL ATT-EOF.                                                   
046200     CLOSE ATTFILE.                                                       
046300     IF WS-ATT-TOTAL > 0                                                  
046400         COMPUTE WS-ATT-RATE ROUNDED =                                    
046500             WS-ATT-PRESENT / WS-ATT-TOTAL * 100.                         
046600 4000-EXIT.                                                               
046700     EXIT.                                                                
046800*                                                                         
046900*    SINGLE READ FOR THE ATTENDANCE PASS ABOVE.                           
047000 4100-READ-ATTFILE.                                                       
047100     READ ATTFILE                                                         
047200         AT END MOVE "Y" TO WS-ATT-EOF-SW.                                
047300 4100-EXIT.                                                               
047400     EXIT.                                                                
047500*                                                                         
047600*    ONLY RECORDS WITHIN THE TRAILING 30-DAY WINDOW COUNT -               
047700*    OLDER ATTENDANCE HISTORY ON THE SAME FILE IS IGNORED FOR             
047800*    THIS REPORT.                                                         
047900 4200-PROCESS-ONE-ATT.                                                    
048000     MOVE ATT-DATE TO WS-CALC-CCYYMMDD.                                   
048100     PERFORM 1300-CALC-JULIAN-DAY THRU 1300-EXIT.                         
048200     IF WS-CALC-JULIAN-DAY >= WS-WINDOW-START-JULIAN                      
048300         AND WS-CALC-JULIAN-DAY <= WS-AS-OF-JULIAN                        
048400         ADD 1 TO WS-ATT-TOTAL                                            
048500         IF ATT-STATUS = "PRESENT   "                                     
048600             ADD 1 TO WS-ATT-PRESENT.                                     
048700     PERFORM 4100-READ-ATTFILE THRU 4100-EXIT.                            
048800 4200-EXIT.                                                               
048900     EXIT.                                                                
049000*                                                                         
049100*    AVERAGE TECHNICAL RATING AND THE FOUR-BAND DISTRIBUTION              
049200*    BELOW COVER REVIEWS WITHIN THE TRAILING 365-DAY WINDOW -             
049300*    A ONE-YEAR APPRAISAL CYCLE.                                          
049400 5000-PROCESS-PERFORMANCE.                                                
049500     OPEN INPUT PRFFILE.                                                  
049600     IF WS-PRF-STATUS NOT = "00"                                          
049700         DISPLAY "PE030 - PRFFILE WILL NOT OPEN, STATUS = "               
049800                 WS-PRF-STATUS                                            
049900         GO TO 9990-ABEND.                                                
050000     PERFORM 5100-READ-PRFFILE THRU 5100-EXIT.                            
050100     PERFORM 5200-PROCESS-ONE-PRF THRU 5200-EXIT                          
050200         UNTIL PRF-EOF.                                                   
050300     CLOSE PRFFILE.                                                       
050400     IF WS-PRF-COUNT > 0                                                  
050500         COMPUTE WS-PRF-AVERAGE ROUNDED =                                 
050600             WS-PRF-TECH-SUM / WS-PRF-COUNT.                              
050700 5000-EXIT.                                                               
050800     EXIT.                                                                
050900*                                                                         
051000*    SINGLE READ FOR THE PERFORMANCE PASS ABOVE.                          
051100 5100-READ-PRFFILE.                                                       
051200     READ PRFFILE                                                         
051300         AT END MOVE "Y" TO WS-PRF-EOF-SW.                                
051400 5100-EXIT.                                                               
051500     EXIT.                                                                
051600*                                                                         
051700*    BANDS EACH IN-WINDOW REVIEW'S TECHNICAL RATING INTO ONE OF           
051800*    FOUR BUCKETS FOR THE DISTRIBUTION PRINTED BY 6300 BELOW -            
051900*    5 IS EXCELLENT, 4 GOOD, 3 AVERAGE, ANYTHING ELSE POOR.               
052000 5200-PROCESS-ONE-PRF.                                                    
052100     MOVE PRF-PERIOD-END TO WS-CALC-CCYYMMDD.                             
052200     PERFORM 1300-CALC-JULIAN-DAY THRU 1300-EXIT.                         
052300     IF WS-CALC-JULIAN-DAY >= WS-PERF-CUTOFF-JULIAN                       
052400         AND WS-CALC-JULIAN-DAY <= WS-AS-OF-JULIAN                        
052500         ADD 1 TO WS-PRF-COUNT                                            
052600         ADD PRF-TECHNICAL TO WS-PRF-TECH-SUM                             
052700         EVALUATE TRUE                                                    
052800             WHEN PRF-TECHNICAL = 5                                       
052900                 ADD 1 TO WS-BAND-EXCELLENT                               
053000             WHEN PRF-TECHNICAL = 4                                       
053100                 ADD 1 TO WS-BAND-GOOD                                    
053200             WHEN PRF-TECHNICAL = 3                                       
053300                 ADD 1 TO WS-BAND-AVERAGE                                 
053400             WHEN OTHER                                                   
053500                 ADD 1 TO WS-BAND-POOR                                    
053600         END-EVALUATE.                                                    
053700     PERFORM 5100-READ-PRFFILE THRU 5100-EXIT.                            
053800 5200-EXIT.                                                               
053900     EXIT.                                                                
054000*                                                                         
054100*                                                                         
054200*    AVERAGE BASE AND AVERAGE TOTAL SALARY ACROSS EVERY SALARY            
054300*    HISTORY RECORD READ - WS-SAL-AVG-TOTAL IS THE ONLY PLACE             
054400*    IN THE SUITE THE FULL BASE+ALLOWANCES+BONUS-DEDUCTIONS               
054500*    FORMULA IS EXERCISED AGAINST REAL, NON-ZERO DATA.                    
054600 5500-PROCESS-SALARY.                                                     
054700     OPEN INPUT SALFILE.                                                  
054800     IF WS-SAL-STATUS NOT = "00"                                          
054900         DISPLAY "PE030 - SALFILE WILL NOT OPEN, STATUS = "               
055000                 WS-SAL-STATUS                                            
055100         GO TO 9990-ABEND.                                                
055200     PERFORM 5600-READ-SALFILE THRU 5600-EXIT.                            
055300     PERFORM 5700-PROCESS-ONE-SAL THRU 5700-EXIT                          
055400         UNTIL SAL-EOF.                                                   
055500     CLOSE SALFILE.                                                       
055600     IF WS-SAL-COUNT > 0                                                  
055700         COMPUTE WS-SAL-AVG-BASE ROUNDED =                                
055800             WS-SAL-BASE-SUM / WS-SAL-COUNT                               
055900         COMPUTE WS-SAL-AVG-TOTAL ROUNDED =                               
056000             WS-SAL-TOTAL-SUM / WS-SAL-COUNT.                             
056100 5500-EXIT.                                                               
056200     EXIT.                                                                
056300*                                                                         
056400*    SINGLE READ FOR THE SALARY HISTORY PASS ABOVE.                       
056500 5600-READ-SALFILE.                                                       
056600     READ SALFILE                                                         
056700         AT END MOVE "Y" TO WS-SAL-EOF-SW.                                
056800 5600-EXIT.                                                               
056900     EXIT.                                                                
057000*                                                                         
057100*    WS-SAL-ONE-TOTAL IS THE GENUINE PER-RECORD TOTAL SALARY -            
057200*    BASE PLUS ALLOWANCES PLUS BONUS LESS DEDUCTIONS - SUMMED             
057300*    FOR THE AVERAGE 5500 PRINTS AND BANDED BY 5800 BELOW ON              
057400*    BASE SALARY ALONE SINCE THE BANDS ARE A BASE-PAY SCALE.              
057500 5700-PROCESS-ONE-SAL.                                                    
057600     ADD 1 TO WS-SAL-COUNT.                                               
057700     ADD SAL-BASE TO WS-SAL-BASE-SUM.                                     
057800     COMPUTE WS-SAL-ONE-TOTAL =                                           
057900         SAL-BASE + SAL-ALLOWANCES + SAL-BONUS - SAL-DEDUCTIONS.          
058000     ADD WS-SAL-ONE-TOTAL TO WS-SAL-TOTAL-SUM.                            
058100     PERFORM 5800-BAND-SALARY THRU 5800-EXIT.                             
058200     MOVE SAL-EFFECTIVE-DATE TO WS-CALC-CCYYMMDD.                         
058300     PERFORM 1300-CALC-JULIAN-DAY THRU 1300-EXIT.                         
058400     IF WS-CALC-JULIAN-DAY >= WS-SAL-CUTOFF-JULIAN                        
058500         AND WS-CALC-JULIAN-DAY <= WS-AS-OF-JULIAN                        
058600         ADD 1 TO WS-SAL-RECENT-CHANGES.                                  
058700     PERFORM 5600-READ-SALFILE THRU 5600-EXIT.                            
058800 5700-EXIT.                                                               
058900     EXIT.                                                                
059000*                                                                         
059100*    FOUR FIXED SALARY BANDS FOR THE DISTRIBUTION ON REPORT 4 -           
059200*    NESTED IF RATHER THAN EVALUATE SINCE THERE ARE ONLY THREE            
059300*    BREAKPOINTS.                                                         
059400 5800-BAND-SALARY.                                                        
059500     IF SAL-BASE < 50000.00                                               
059600         ADD 1 TO WS-BAND-SAL-UNDER-50                                    
059700     ELSE                                                                 
059800         IF SAL-BASE < 100000.00                                          
059900             ADD 1 TO WS-BAND-SAL-50-99                                   
060000         ELSE                                                             
060100             IF SAL-BASE < 150000.00                                      
060200                 ADD 1 TO WS-BAND-SAL-100-149                             
060300             ELSE                                                         
060400                 ADD 1 TO WS-BAND-SAL-150-UP.                             
060500 5800-EXIT.                                                               
060600     EXIT.                                                                
060700*                                                                         
060800*    TWELVE SUMMARY LINES, EACH BUILT BY MOVE-TO-EDIT-FIELD               
060900*    THEN STRING INTO THE TEXT LINE - NOT WORTH A SEPARATE                
061000*    COPYBOOK GROUP PER LINE SINCE EACH IS ONE LABEL AND ONE              
061100*    NUMBER. DISTRIBUTION SECTIONS FOLLOW BELOW AT 6100-6900.             
061200 6000-WRITE-ANALYTICS-REPORT.                                             
061300     MOVE WS-TOTAL-EMPLOYEES TO WS-ED-COUNT7.                             
061400     MOVE SPACES TO WS-TEXT-LINE.                                         
061500     STRING "TOTAL EMPLOYEES. . . . . . . " DELIMITED BY SIZE             
061600         WS-ED-COUNT7                     DELIMITED BY SIZE               
061700         INTO WS-TEXT-LINE.                                               
061800     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
061900     MOVE WS-ACTIVE-EMPLOYEES TO WS-ED-COUNT7.                            
062000     MOVE SPACES TO WS-TEXT-LINE.                                         
062100     STRING "ACTIVE EMPLOYEES . . . . . . " DELIMITED BY SIZE             
062200         WS-ED-COUNT7                     DELIMITED BY SIZE               
062300         INTO WS-TEXT-LINE.                                               
062400     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
062500     MOVE WS-TOTAL-DEPTS TO WS-ED-COUNT7.                                 
062600     MOVE SPACES TO WS-TEXT-LINE.                                         
062700     STRING "TOTAL DEPARTMENTS. . . . . . " DELIMITED BY SIZE             
062800         WS-ED-COUNT7                     DELIMITED BY SIZE               
062900         INTO WS-TEXT-LINE.                                               
063000     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
063100     MOVE WS-AVG-SALARY TO WS-ED-MONEY.                                   
063200     MOVE SPACES TO WS-TEXT-LINE.                                         
063300     STRING "AVERAGE SALARY . . . . . . . " DELIMITED BY SIZE             
063400         WS-ED-MONEY                      DELIMITED BY SIZE               
063500         INTO WS-TEXT-LINE.                                               
063600     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
063700     MOVE WS-TOTAL-PAYROLL TO WS-ED-MONEY.                                
063800     MOVE SPACES TO WS-TEXT-LINE.                                         
063900     STRING "TOTAL PAYROLL. . . . . . . . " DELIMITED BY SIZE             
064000         WS-ED-MONEY                      DELIMITED BY SIZE               
064100         INTO WS-TEXT-LINE.                                               
064200     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
064300     MOVE WS-ATT-RATE TO WS-ED-RATE.                                      
064400     MOVE SPACES TO WS-TEXT-LINE.                                         
064500     STRING "ATTENDANCE RATE PCT. . . . . " DELIMITED BY SIZE             
064600         WS-ED-RATE                       DELIMITED BY SIZE               
064700         INTO WS-TEXT-LINE.                                               
064800     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
064900     MOVE WS-PRF-AVERAGE TO WS-ED-RATE.                                   
065000     MOVE SPACES TO WS-TEXT-LINE.                                         
065100     STRING "PERFORMANCE AVERAGE. . . . . " DELIMITED BY SIZE             
065200         WS-ED-RATE                       DELIMITED BY SIZE               
065300         INTO WS-TEXT-LINE.                                               
065400     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
065500     MOVE WS-RECENT-HIRES TO WS-ED-COUNT7.                                
065600     MOVE SPACES TO WS-TEXT-LINE.                                         
065700     STRING "RECENT HIRES . . . . . . . . " DELIMITED BY SIZE             
065800         WS-ED-COUNT7                     DELIMITED BY SIZE               
065900         INTO WS-TEXT-LINE.                                               
066000     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
066100     MOVE WS-TURNOVER-RATE TO WS-ED-RATE.                                 
066200     MOVE SPACES TO WS-TEXT-LINE.                                         
066300     STRING "TURNOVER RATE PCT. . . . . . " DELIMITED BY SIZE             
066400         WS-ED-RATE                       DELIMITED BY SIZE               
066500         INTO WS-TEXT-LINE.                                               
066600     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
066700     MOVE WS-SAL-COUNT TO WS-ED-COUNT7.                                   
066800     MOVE SPACES TO WS-TEXT-LINE.                                         
066900     STRING "SALARY RECORDS. . . . . . . " DELIMITED BY SIZE              
067000         WS-ED-COUNT7                     DELIMITED BY SIZE               
067100         INTO WS-TEXT-LINE.                                               
067200     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
067300     MOVE WS-SAL-AVG-BASE TO WS-ED-MONEY.                                 
067400     MOVE SPACES TO WS-TEXT-LINE.                                         
067500     STRING "AVERAGE BASE SALARY. . . . . " DELIMITED BY SIZE             
067600         WS-ED-MONEY                      DELIMITED BY SIZE               
067700         INTO WS-TEXT-LINE.                                               
067800     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
067900     MOVE WS-SAL-AVG-TOTAL TO WS-ED-MONEY.                                
068000     MOVE SPACES TO WS-TEXT-LINE.                                         
068100     STRING "AVERAGE TOTAL SALARY . . . . " DELIMITED BY SIZE             
068200         WS-ED-MONEY                      DELIMITED BY SIZE               
068300         INTO WS-TEXT-LINE.                                               
068400     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
068500     MOVE WS-SAL-RECENT-CHANGES TO WS-ED-COUNT7.                          
068600     MOVE SPACES TO WS-TEXT-LINE.                                         
068700     STRING "SALARY CHANGES LAST 90 DAYS. " DELIMITED BY SIZE             
068800         WS-ED-COUNT7                     DELIMITED BY SIZE               
068900         INTO WS-TEXT-LINE.                                               
069000     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
069100     PERFORM 6100-WRITE-DEPT-DIST THRU 6900-EXIT.                         
069200 6000-EXIT.                                                               
069300     EXIT.                                                                
069400*                                                                         
069500*    ONE LINE PER DEPARTMENT IN TABLE ORDER, NAME AND HEADCOUNT           
069600*    ONLY - AVERAGE SALARY BY DEPARTMENT IS PE020'S REPORT, NOT           
069700*    REPEATED HERE.                                                       
069800 6100-WRITE-DEPT-DIST.                                                    
069900     MOVE SPACES TO PE-REPORT-LINE.                                       
070000     WRITE PE-REPORT-LINE.                                                
070100     MOVE SPACES TO WS-TEXT-LINE.                                         
070200     STRING "DISTRIBUTION BY DEPARTMENT" DELIMITED BY SIZE                
070300         INTO WS-TEXT-LINE.                                               
070400     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
070500     PERFORM 6150-WRITE-ONE-DEPT-LINE THRU 6150-EXIT                      
070600         VARYING WS-DEPT-IDX FROM 1 BY 1                                  
070700         UNTIL WS-DEPT-IDX > WS-DEPT-TAB-COUNT.                           
070800     PERFORM 6200-WRITE-POSITION-DIST THRU 6200-EXIT.                     
070900 6100-EXIT.                                                               
071000     EXIT.                                                                
071100*                                                                         
071200*    ONE DEPARTMENT'S LINE, CALLED VARYING BY 6100 ABOVE.                 
071300 6150-WRITE-ONE-DEPT-LINE.                                                
071400     MOVE WS-DEPT-TAB-EMP-COUNT (WS-DEPT-IDX) TO WS-ED-COUNT7.            
071500     MOVE SPACES TO WS-TEXT-LINE.                                         
071600     STRING WS-DEPT-TAB-NAME (WS-DEPT-IDX) DELIMITED BY SPACE             
071700         " - "                            DELIMITED BY SIZE               
071800         WS-ED-COUNT7                     DELIMITED BY SIZE               
071900         INTO WS-TEXT-LINE.                                               
072000     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
072100 6150-EXIT.                                                               
072200     EXIT.                                                                
072300*                                                                         
072400*    ONE LINE PER POSITION CODE PLUS THE OTHER BUCKET, TOTALS             
072500*    FROM 3400-COUNT-POSITION ABOVE.                                      
072600 6200-WRITE-POSITION-DIST.                                                
072700     MOVE SPACES TO PE-REPORT-LINE.                                       
072800     WRITE PE-REPORT-LINE.                                                
072900     MOVE SPACES TO WS-TEXT-LINE.                                         
073000     STRING "DISTRIBUTION BY POSITION" DELIMITED BY SIZE                  
073100         INTO WS-TEXT-LINE.                                               
073200     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
073300     PERFORM 6250-WRITE-ONE-POS-LINE THRU 6250-EXIT                       
073400         VARYING WS-POS-IDX FROM 1 BY 1                                   
073500         UNTIL WS-POS-IDX > 8.                                            
073600     MOVE WS-POSITION-OTHER TO WS-ED-COUNT7.                              
073700     MOVE SPACES TO WS-TEXT-LINE.                                         
073800     STRING "OTHER   - "                  DELIMITED BY SIZE               
073900         WS-ED-COUNT7                     DELIMITED BY SIZE               
074000         INTO WS-TEXT-LINE.                                               
074100     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
074200     PERFORM 6300-WRITE-RATING-DIST THRU 6300-EXIT.                       
074300 6200-EXIT.                                                               
074400     EXIT.                                                                
074500*                                                                         
074600*    ONE POSITION CODE'S LINE, CALLED VARYING BY 6200 ABOVE.              
074700 6250-WRITE-ONE-POS-LINE.                                                 
074800     MOVE WS-POSITION-COUNT (WS-POS-IDX) TO WS-ED-COUNT7.                 
074900     MOVE SPACES TO WS-TEXT-LINE.                                         
075000     STRING WS-POSITION-CODE (WS-POS-IDX) DELIMITED BY SPACE              
075100         " - "                            DELIMITED BY SIZE               
075200         WS-ED-COUNT7                     DELIMITED BY SIZE               
075300         INTO WS-TEXT-LINE.                                               
075400     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
075500 6250-EXIT.                                                               
075600     EXIT.                                                                
075700*                                                                         
075800*    FOUR FIXED LINES, ONE PER PERFORMANCE BAND FROM                      
075900*    5200-PROCESS-ONE-PRF ABOVE - NOT TABLE DRIVEN SINCE THE              
076000*    BAND NAMES NEVER CHANGE.                                             
076100 6300-WRITE-RATING-DIST.                                                  
076200     MOVE SPACES TO PE-REPORT-LINE.                                       
076300     WRITE PE-REPORT-LINE.                                                
076400     MOVE SPACES TO WS-TEXT-LINE.                                         
076500     STRING "DISTRIBUTION BY PERFORMANCE RATING BAND"                     
076600         DELIMITED BY SIZE                                                
076700         INTO WS-TEXT-LINE.                                               
076800     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
076900     MOVE WS-BAND-EXCELLENT TO WS-ED-COUNT7.                              
077000     MOVE SPACES TO WS-TEXT-LINE.                                         
077100     STRING "EXCELLENT - " DELIMITED BY SIZE                              
077200         WS-ED-COUNT7    DELIMITED BY SIZE                                
077300         INTO WS-TEXT-LINE.                                               
077400     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
077500     MOVE WS-BAND-GOOD TO WS-ED-COUNT7.                                   
077600     MOVE SPACES TO WS-TEXT-LINE.                                         
077700     STRING "GOOD      - " DELIMITED BY SIZE                              
077800         WS-ED-COUNT7    DELIMITED BY SIZE                                
077900         INTO WS-TEXT-LINE.                                               
078000     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
078100     MOVE WS-BAND-AVERAGE TO WS-ED-COUNT7.                                
078200     MOVE SPACES TO WS-TEXT-LINE.                                         
078300     STRING "AVERAGE   - " DELIMITED BY SIZE                              
078400         WS-ED-COUNT7    DELIMITED BY SIZE                                
078500         INTO WS-TEXT-LINE.                                               
078600     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
078700     MOVE WS-BAND-POOR TO WS-ED-COUNT7.                                   
078800     MOVE SPACES TO WS-TEXT-LINE.                                         
078900     STRING "POOR      - " DELIMITED BY SIZE                              
079000         WS-ED-COUNT7    DELIMITED BY SIZE                                
079100         INTO WS-TEXT-LINE.                                               
079200     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
079300     PERFORM 6900-WRITE-SALARY-DIST THRU 6900-EXIT.                       
079400 6300-EXIT.                                                               
079500     EXIT.                                                                
079600*                                                                         
079700*    FOUR FIXED LINES, ONE PER SALARY BAND FROM 5800-BAND-                
079800*    SALARY ABOVE - LAST SECTION OF REPORT 4.                             
079900 6900-WRITE-SALARY-DIST.                                                  
080000     MOVE SPACES TO PE-REPORT-LINE.                                       
080100     WRITE PE-REPORT-LINE.                                                
080200     MOVE SPACES TO WS-TEXT-LINE.                                         
080300     STRING "DISTRIBUTION BY SALARY BAND" DELIMITED BY SIZE               
080400         INTO WS-TEXT-LINE.                                               
080500     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
080600     MOVE WS-BAND-SAL-UNDER-50 TO WS-ED-COUNT7.                           
080700     MOVE SPACES TO WS-TEXT-LINE.                                         
080800     STRING "UNDER 50000. . . . . . . . . " DELIMITED BY SIZE             
080900         WS-ED-COUNT7                     DELIMITED BY SIZE               
081000         INTO WS-TEXT-LINE.                                               
081100     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
081200     MOVE WS-BAND-SAL-50-99 TO WS-ED-COUNT7.                              
081300     MOVE SPACES TO WS-TEXT-LINE.                                         
081400     STRING "50000 TO 99999.99 . . . . . . " DELIMITED BY SIZE            
081500         WS-ED-COUNT7                     DELIMITED BY SIZE               
081600         INTO WS-TEXT-LINE.                                               
081700     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
081800     MOVE WS-BAND-SAL-100-149 TO WS-ED-COUNT7.                            
081900     MOVE SPACES TO WS-TEXT-LINE.                                         
082000     STRING "100000 TO 149999.99 . . . . . " DELIMITED BY SIZE            
082100         WS-ED-COUNT7                     DELIMITED BY SIZE               
082200         INTO WS-TEXT-LINE.                                               
082300     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
082400     MOVE WS-BAND-SAL-150-UP TO WS-ED-COUNT7.                             
082500     MOVE SPACES TO WS-TEXT-LINE.                                         
082600     STRING "150000 AND OVER. . . . . . . " DELIMITED BY SIZE             
082700         WS-ED-COUNT7                     DELIMITED BY SIZE               
082800         INTO WS-TEXT-LINE.                                               
082900     WRITE PE-REPORT-LINE FROM WS-TEXT-LINE.                              
083000 6900-EXIT.                                                               
083100     EXIT.                                                                
083200*                                                                         
083300*    CLOSES RPTFILE AND ECHOES THE EMPLOYEE COUNT TO THE JOB              
083400*    LOG SO OPERATIONS CAN CONFIRM THE RUN AGAINST THE OTHER              
083500*    PERSONNEL SUITE PROGRAMS' COUNTS.                                    
083600 9000-WRAP-UP.                                                            
083700     CLOSE RPTFILE.                                                       
083800     IF PE-DEBUG-ON                                                       
083900         DISPLAY "PE030 - DEPTS IN TABLE = " WS-DEPT-TAB-COUNT.           
084000     DISPLAY "PE030 - ANALYTICS REPORT WRITTEN, EMPLOYEES = "             
084100             WS-TOTAL-EMPLOYEES.                                          
084200 9000-EXIT.                                                               
084300     EXIT.                                                                
084400*                                                                         
084500*    COMMON ABEND EXIT, SAME RETURN-CODE 16 CONVENTION AS THE             
084600*    REST OF THE PERSONNEL SUITE.                                         
084700 9990-ABEND.                                                              
084800     DISPLAY "PE030 - RUN ABANDONED, SEE MESSAGE ABOVE.".                 
084900     MOVE 16 TO RETURN-CODE.                                              
085000     GOBACK.                                                              
085100                                                                          
