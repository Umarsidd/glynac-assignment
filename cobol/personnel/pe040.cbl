000100****************************************************************          
000200*                                                              *          
000300*           PERSONNEL  -  EXPORT  AND  REPORT  BUILDER          *         
000400*                                                              *          
000500****************************************************************          
000600 IDENTIFICATION DIVISION.                                                 
000700*================================                                         
000800 PROGRAM-ID.         PE040.                                               
000900 AUTHOR.             K P NAIDOO.                                          
001000 INSTALLATION.       APPLEWOOD COMPUTERS.                                 
001100 DATE-WRITTEN.       11/09/1990.                                          
001200 DATE-COMPILED.                                                           
001300 SECURITY.           APPLEWOOD COMPUTERS - INTERNAL USE ONLY.             
001400*                    CONTAINS EMPLOYEE PERSONAL DATA, SEE THE             
001500*                    DATA PROTECTION NOTICE IN THE RUN-BOOK.              
001600*                                                                         
001700*    REMARKS.        PRODUCES REPORT 5, THE ACTIVE EMPLOYEE               
001800*                    ROSTER EXPORT, AND REPORT 6, THE 30 DAY              
001900*                    ATTENDANCE EXPORT. BOTH ARE FLAT, ONE                
002000*                    LINE PER RECORD, FOR DOWNSTREAM SYSTEMS              
002100*                    THAT CANNOT READ THE OTHER FIVE REPORTS.             
002200*                    APPENDS TO THE RPTFILE PE010 OPENED.                 
002300*                                                                         
002400*    VERSION.        SEE PROG-NAME IN WORKING-STORAGE.                    
002500*                                                                         
002600*    CALLED MODULES. NONE.                                                
002700*                                                                         
002800*    FILES USED.     PARMFILE  - RUN PARAMETERS (INPUT)                   
002900*                    DEPTFILE  - DEPARTMENT MASTER (INPUT)                
003000*                    EMPFILE   - EMPLOYEE MASTER (INPUT)                  
003100*                    ATTFILE   - ATTENDANCE (INPUT)                       
003200*                    RPTFILE   - PRINT FILE (OUTPUT, EXTEND)              
003300*                                                                         
003400* CHANGE LOG                                                              
003500* ----------                                                              
003600* 11/09/90 KPN -         FIRST WRITTEN, ROSTER EXPORT ONLY.               
003700* 06/12/94 TSM -         ATTENDANCE EXPORT ADDED, PAYROLL                 
003800*                        BUREAU WANTED RAW HOURS WITHOUT THE              
003900*                        SUMMARY ROLL-UP, PR-94-0301.                     
004000* 14/01/99 TSM -         YEAR 2000 REVIEW - DATE ARITHMETIC IS            
004100*                        JULIAN DAY NUMBER BASED. SIGNED OFF              
004200*                        PR-99-004.                                       
004300* 30/06/99 TSM -         Y2K REGRESSION PACK RUN CLEAN, TSM/RDJ.          
004400* 17/05/11 RDJ -         YEARS OF SERVICE COLUMN ADDED TO THE             
004500*                        ROSTER, REQUEST PR-11-0088.                      
004600* 08/02/26 TSM -         PE-0019 REBUILT ON THE NEW PARMFILE,             
004700*                        EMPFILE, DEPTFILE AND ATTFILE LAYOUTS.           
004800* 12/02/26 KPN -         PE-0020 ROSTER TRAILER NOW CARRIES THE           
004900*                        ACTIVE COUNT AND PAYROLL TOTAL, WAS              
005000*                        JUST A RECORD COUNT.                             
005100*                                                                         
005200 ENVIRONMENT DIVISION.                                                    
005300*================================                                         
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     CLASS PE-YES-NO-CLASS IS "Y" "N"                                     
005800     UPSI-0 ON STATUS IS PE-DEBUG-ON                                      
005900            OFF STATUS IS PE-DEBUG-OFF.                                   
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT PARMFILE  ASSIGN TO "PARMFILE"                                
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS WS-PARM-STATUS.                                   
006500     SELECT DEPTFILE  ASSIGN TO "DEPTFILE"                                
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS IS WS-DEPT-STATUS.                                   
006800     SELECT EMPFILE   ASSIGN TO "EMPFILE"                                 
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000         FILE STATUS IS WS-EMP-STATUS.                                    
007100     SELECT ATTFILE   ASSIGN TO "ATTFILE"                                 
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         FILE STATUS IS WS-ATT-STATUS.                                    
007400     SELECT RPTFILE   ASSIGN TO "RPTFILE"                                 
007500         ORGANIZATION IS LINE SEQUENTIAL                                  
007600         FILE STATUS IS WS-RPT-STATUS.                                    
007700*                                                                         
007800 DATA DIVISION.                                                           
007900*================================                                         
008000 FILE SECTION.                                                            
008100 FD  PARMFILE.                                                            
008200 COPY "wsperun.cob".                                                      
008300 FD  DEPTFILE.                                                            
008400 COPY "wspedept.cob".                                                     
008500 FD  EMPFILE.                                                             
008600 COPY "wspeemp.cob".                                                      
008700 FD  ATTFILE.                                                             
008800 COPY "wspeatt.cob".                                                      
008900 FD  RPTFILE.                                                             
009000 01  PE-REPORT-LINE              PIC X(132).                              
009100*                                                                         
009200 WORKING-STORAGE SECTION.                                                 
009300*--------------------------------                                         
009400 77  PROG-NAME               PIC X(16) VALUE "PE040 (1.5.01)".            
009500*                                                                         
009600*    ONE STATUS BYTE PAIR PER SELECT, REDEFINED BELOW AS ONE              
009700*    BLOCK SO A SINGLE DISPLAY CAN DUMP ALL FIVE AT ONCE IF               
009800*    EVER NEEDED FOR DEBUGGING.                                           
009900 01  WS-FILE-STATUSES.                                                    
010000     03  WS-PARM-STATUS      PIC XX.                                      
010100     03  WS-DEPT-STATUS      PIC XX.                                      
010200     03  WS-EMP-STATUS       PIC XX.                                      
010300     03  WS-ATT-STATUS       PIC XX.                                      
010400     03  WS-RPT-STATUS       PIC XX.                                      
010500     03  FILLER              PIC X(01)   VALUE SPACE.                     
010600 01  WS-STATUS-GROUP REDEFINES WS-FILE-STATUSES.                          
010700     03  WS-ALL-STATUS       PIC X(10).                                   
010800     03  FILLER              PIC X(01).                                   
010900*                                                                         
011000*    END-OF-FILE SWITCHES FOR THE THREE FILES THIS PROGRAM                
011100*    READS SEQUENTIALLY WHILE BUILDING ITS LOOKUP TABLES.                 
011200 01  WS-SWITCHES.                                                         
011300     03  WS-DEPT-EOF-SW      PIC X       VALUE "N".                       
011400         88  DEPT-EOF                    VALUE "Y".                       
011500     03  WS-EMP-EOF-SW       PIC X       VALUE "N".                       
011600         88  EMP-EOF                     VALUE "Y".                       
011700     03  WS-ATT-EOF-SW       PIC X       VALUE "N".                       
011800         88  ATT-EOF                     VALUE "Y".                       
011900     03  FILLER              PIC X(02)   VALUE SPACES.                    
012000*                                                                         
012100*    AS-OF-DATE CARRIED FORWARD FROM PARMFILE, SAME VALUE PE010           
012200*    AND THE REST OF THE SUITE RAN AGAINST.                               
012300 01  WS-RUN-DATES.                                                        
012400     03  WS-AS-OF-DATE       PIC 9(8)    VALUE ZERO.                      
012500     03  FILLER              PIC X(02)   VALUE SPACES.                    
012600*                                                                         
012700*    JULIAN DAY NUMBERS AND THE FODDER FIELDS FOR THE HOUSE               
012800*    CALENDAR-TO-JULIAN FORMULA - ALSO CARRIES YEARS/DAYS OF              
012900*    SERVICE FOR THE ROSTER'S YEARS-SERVICE COLUMN.                       
013000 01  WS-JULIAN-WORK.                                                      
013100     03  WS-AS-OF-JULIAN         PIC 9(7)  COMP.                          
013200     03  WS-WINDOW-START-JULIAN  PIC 9(7)  COMP.                          
013300     03  WS-CALC-JULIAN-DAY      PIC 9(7)  COMP.                          
013400     03  WS-CALC-A               PIC 9(2)  COMP.                          
013500     03  WS-CALC-Y2              PIC 9(6)  COMP.                          
013600     03  WS-CALC-M2              PIC 9(2)  COMP.                          
013700     03  WS-CALC-T1              PIC 9(5)  COMP.                          
013800     03  WS-CALC-T2              PIC 9(5)  COMP.                          
013900     03  WS-CALC-T3              PIC 9(5)  COMP.                          
014000     03  WS-CALC-T4              PIC 9(5)  COMP.                          
014100     03  WS-DAYS-EMPLOYED        PIC S9(7) COMP.                          
014200     03  WS-YEARS-SERVICE        PIC 9(3)  COMP.                          
014300*                                                                         
014400*    SCRATCH DATE BROKEN DOWN INTO YEAR/MONTH/DAY BY THE                  
014500*    REDEFINES BELOW FOR THE JULIAN DAY CALCULATION.                      
014600 01  WS-CALC-DATE-FIELDS.                                                 
014700     03  WS-CALC-CCYYMMDD        PIC 9(8).                                
014800 01  WS-CALC-DATE-BROKEN-DOWN REDEFINES WS-CALC-DATE-FIELDS.              
014900     03  WS-CALC-YEAR            PIC 9(4).                                
015000     03  WS-CALC-MONTH           PIC 9(2).                                
015100     03  WS-CALC-DAY             PIC 9(2).                                
015200*                                                                         
015300*    SCRATCH TIME BROKEN DOWN INTO HH/MM/SS BY THE REDEFINES              
015400*    BELOW FOR THE HOURS-WORKED ARITHMETIC.                               
015500 01  WS-TIME-WORK.                                                        
015600     03  WS-TIME-HHMMSS          PIC 9(6).                                
015700 01  WS-TIME-BROKEN-DOWN REDEFINES WS-TIME-WORK.                          
015800     03  WS-TIME-HH              PIC 9(2).                                
015900     03  WS-TIME-MM              PIC 9(2).                                
016000     03  WS-TIME-SS              PIC 9(2).                                
016100*                                                                         
016200*    MINUTES IN, MINUTES OUT AND THE NET HOURS PRINTED ON THE             
016300*    ATTENDANCE EXPORT - SAME FIELDS AS PE010 USES FOR ITS                
016400*    WEEKLY ROLL-UP.                                                      
016500 01  WS-HOURS-WORK.                                                       
016600     03  WS-IN-MINUTES           PIC 9(4)  COMP.                          
016700     03  WS-OUT-MINUTES          PIC 9(4)  COMP.                          
016800     03  WS-NET-MINUTES          PIC S9(5) COMP.                          
016900     03  WS-HOURS-WORKED         PIC S9(3)V99.                            
017000*                                                                         
017100*    SCRATCH AREA FOR BUILDING FIRST-SPACE-LAST FULL NAMES FOR            
017200*    BOTH THE EMPLOYEE TABLE AND THE ROSTER DETAIL LINE.                  
017300 01  WS-FULL-NAME                PIC X(41).                               
017400*                                                                         
017500*    DEPARTMENT ID/NAME LOOKUP TABLE, LOADED ONCE FROM DEPTFILE           
017600*    AND SEARCHED BY THE ROSTER EXPORT FOR EACH EMPLOYEE.                 
017700 01  WS-DEPT-TABLE-CONTROLS.                                              
017800     03  WS-DEPT-TAB-COUNT       PIC 9(4)  COMP VALUE ZERO.               
017900 01  WS-DEPT-TABLE.                                                       
018000     03  WS-DEPT-TAB-ENTRY  OCCURS 500 TIMES                              
018100                         ASCENDING KEY IS WS-DEPT-TAB-ID                  
018200                         INDEXED BY WS-DEPT-TAB-IDX.                      
018300         05  WS-DEPT-TAB-ID          PIC 9(4).                            
018400         05  WS-DEPT-TAB-NAME        PIC X(30).                           
018500         05  FILLER                  PIC X(04).                           
018600*                                                                         
018700*    EMPLOYEE ID/NAME LOOKUP TABLE, LOADED ONCE FROM EMPFILE              
018800*    AND SEARCHED BY THE ATTENDANCE EXPORT FOR EACH ATTENDANCE            
018900*    ROW.                                                                 
019000 01  WS-EMP-TABLE-CONTROLS.                                               
019100     03  WS-EMP-TAB-COUNT        PIC 9(5)  COMP VALUE ZERO.               
019200 01  WS-EMP-TABLE.                                                        
019300     03  WS-EMP-TAB-ENTRY   OCCURS 3000 TIMES                             
019400                         ASCENDING KEY IS WS-EMP-TAB-ID                   
019500                         INDEXED BY WS-EMP-TAB-IDX.                       
019600         05  WS-EMP-TAB-ID       PIC X(10).                               
019700         05  WS-EMP-TAB-NAME     PIC X(41).                               
019800         05  FILLER              PIC X(05).                               
019900*                                                                         
020000*    PR-11-0088 TRAILER FIGURES - ACTIVE HEADCOUNT AND TOTAL              
020100*    ANNUAL PAYROLL ACROSS THE ACTIVE EMPLOYEES WRITTEN TO THE            
020200*    ROSTER.                                                              
020300 01  WS-ROSTER-TRAILER-TOTALS.                                            
020400     03  WS-ROSTER-ACTIVE-COUNT  PIC 9(7)  COMP VALUE ZERO.               
020500     03  WS-ROSTER-PAYROLL       PIC S9(11)V99                            
020600                                            COMP-3 VALUE ZERO.            
020700*                                                                         
020800*    REPORT 5 HEADING AND DETAIL/TRAILER LAYOUTS - THE ACTIVE             
020900*    EMPLOYEE ROSTER EXPORT.                                              
021000 01  WS-REPORT5-HEAD-1.                                                   
021100     03  FILLER   PIC X(31) VALUE                                         
021200         "PE040  EMPLOYEE ROSTER EXPORT".                                 
021300     03  FILLER   PIC X(101) VALUE SPACES.                                
021400 01  WS-REPORT5-DETAIL.                                                   
021500     03  D5-EMP-ID               PIC X(10).                               
021600     03  FILLER                  PIC X(01).                               
021700     03  D5-NAME                 PIC X(30).                               
021800     03  FILLER                  PIC X(01).                               
021900     03  D5-EMAIL                PIC X(30).                               
022000     03  FILLER                  PIC X(01).                               
022100     03  D5-DEPT-NAME            PIC X(20).                               
022200     03  FILLER                  PIC X(01).                               
022300     03  D5-POSITION             PIC X(10).                               
022400     03  FILLER                  PIC X(01).                               
022500     03  D5-HIRE-DATE            PIC 9(8).                                
022600     03  FILLER                  PIC X(01).                               
022700     03  D5-SALARY               PIC Z,ZZZ,ZZ9.99.                        
022800     03  FILLER                  PIC X(01).                               
022900     03  D5-YEARS-SERVICE        PIC ZZ9.                                 
023000     03  FILLER                  PIC X(02).                               
023100 01  WS-REPORT5-TRAILER.                                                  
023200     03  FILLER                  PIC X(20) VALUE                          
023300         "ROSTER TRAILER -".                                              
023400     03  T5-ACTIVE-COUNT         PIC ZZZZZZ9.                             
023500     03  FILLER                  PIC X(03) VALUE SPACES.                  
023600     03  T5-PAYROLL              PIC Z,ZZZ,ZZZ,ZZ9.99.                    
023700     03  FILLER                  PIC X(86).                               
023800*                                                                         
023900*    REPORT 6 HEADING AND DETAIL LAYOUT - THE 30 DAY ATTENDANCE           
024000*    EXPORT.                                                              
024100 01  WS-REPORT6-HEAD-1.                                                   
024200     03  FILLER   PIC X(29) VALUE                                         
024300         "PE040  ATTENDANCE EXPORT".                                      
024400     03  FILLER   PIC X(103) VALUE SPACES.                                
024500 01  WS-REPORT6-DETAIL.                                                   
024600     03  D6-EMP-ID               PIC X(10).                               
024700     03  FILLER                  PIC X(01).                               
024800     03  D6-NAME                 PIC X(30).                               
024900     03  FILLER                  PIC X(01).                               
025000     03  D6-DATE                 PIC 9(8).                                
025100     03  FILLER                  PIC X(01).                               
025200     03  D6-CHECK-IN             PIC 9(6).                                
025300     03  FILLER                  PIC X(01).                               
025400     03  D6-CHECK-OUT            PIC 9(6).                                
025500     03  FILLER                  PIC X(01).                               
025600     03  D6-HOURS                PIC ZZ9.99.                              
025700     03  FILLER                  PIC X(01).                               
025800     03  D6-STATUS               PIC X(10).                               
025900     03  FILLER                  PIC X(50).                               
026000*                                                                         
026100 PROCEDURE DIVISION.                                                      
026200*================================                                         
026300*    DRIVES BOTH EXPORTS OFF THE SAME AS-OF-DATE PARMFILE PE010           
026400*    USED - THE ROSTER IS A SNAPSHOT, THE ATTENDANCE EXPORT IS            
026500*    THE SAME 30 DAY WINDOW AS PE010'S DAILY REPORT.                      
026600 0000-MAIN-CONTROL.                                                       
026700     PERFORM 1000-INITIALISE THRU 1000-EXIT.                              
026800     PERFORM 2000-LOAD-DEPT-TABLE THRU 2000-EXIT.                         
026900     PERFORM 3000-LOAD-EMP-TABLE THRU 3000-EXIT.                          
027000     PERFORM 4000-WRITE-ROSTER-EXPORT THRU 4000-EXIT.                     
027100     PERFORM 5000-WRITE-ATTENDANCE-EXPORT THRU 5000-EXIT.                 
027200     PERFORM 9000-WRAP-UP THRU 9000-EXIT.                                 
027300     GOBACK.                                                              
027400*                                                                         
027500*    OPENS RPTFILE FOR EXTEND SINCE PE010 WROTE THE FIRST PAGES           
027600*    OF THE RUN'S PRINT FILE ALREADY - THIS PROGRAM APPENDS ITS           
027700*    TWO EXPORTS ON THE END, IT DOES NOT START A NEW FILE.                
027800 1000-INITIALISE.                                                         
027900     OPEN INPUT PARMFILE.                                                 
028000     IF WS-PARM-STATUS NOT = "00"                                         
028100         DISPLAY "PE040 - PARMFILE WILL NOT OPEN, STATUS = "              
028200                 WS-PARM-STATUS                                           
028300         GO TO 9990-ABEND.                                                
028400     READ PARMFILE.                                                       
028500     IF WS-PARM-STATUS NOT = "00"                                         
028600         DISPLAY "PE040 - PARMFILE READ FAILED, STATUS = "                
028700                 WS-PARM-STATUS                                           
028800         GO TO 9990-ABEND.                                                
028900     MOVE PE-AS-OF-DATE TO WS-AS-OF-DATE.                                 
029000     CLOSE PARMFILE.                                                      
029100     MOVE WS-AS-OF-DATE TO WS-CALC-CCYYMMDD.                              
029200     PERFORM 1300-CALC-JULIAN-DAY THRU 1300-EXIT.                         
029300     MOVE WS-CALC-JULIAN-DAY TO WS-AS-OF-JULIAN.                          
029400     COMPUTE WS-WINDOW-START-JULIAN = WS-AS-OF-JULIAN - 30.               
029500     OPEN EXTEND RPTFILE.                                                 
029600     IF WS-RPT-STATUS NOT = "00"                                          
029700         DISPLAY "PE040 - RPTFILE WILL NOT OPEN, STATUS = "               
029800                 WS-RPT-STATUS                                            
029900         GO TO 9990-ABEND.                                                
030000 1000-EXIT.                                                               
030100     EXIT.                                                                
030200*                                                                         
030300*    STANDARD HOUSE JULIAN DAY NUMBER ROUTINE, SAME FORMULA AS            
030400*    PE010 AND PE030 - KEPT LOCAL RATHER THAN CALLED SINCE THE            
030500*    SHOP DOES NOT SUBROUTINE SUCH A SMALL PIECE OF ARITHMETIC.           
030600 1300-CALC-JULIAN-DAY.                                                    
030700     COMPUTE WS-CALC-A = (14 - WS-CALC-MONTH) / 12.                       
030800     COMPUTE WS-CALC-Y2 = WS-CALC-YEAR + 4800 - WS-CALC-A.                
030900     COMPUTE WS-CALC-M2 = WS-CALC-MONTH + 12 * WS-CALC-A - 3.             
031000     COMPUTE WS-CALC-T1 = (153 * WS-CALC-M2 + 2) / 5.                     
031100     COMPUTE WS-CALC-T2 = WS-CALC-Y2 / 4.                                 
031200     COMPUTE WS-CALC-T3 = WS-CALC-Y2 / 100.                               
031300     COMPUTE WS-CALC-T4 = WS-CALC-Y2 / 400.                               
031400     COMPUTE WS-CALC-JULIAN-DAY =                                         
031500         WS-CALC-DAY + WS-CALC-T1 + 365 * WS-CALC-Y2                      
031600         + WS-CALC-T2 - WS-CALC-T3 + WS-CALC-T4 - 32045.                  
031700 1300-EXIT.                                                               
031800     EXIT.                                                                
031900*                                                                         
032000*    SAME CHECK-IN/CHECK-OUT MINUS BREAK ARITHMETIC AS PE010 -            
032100*    REPEATED HERE BECAUSE REPORT 6 PRINTS THE HOURS PER DAY              
032200*    RATHER THAN PE010'S WEEKLY EMPLOYEE SUMMARY.                         
032300 1400-CALC-HOURS-WORKED.                                                  
032400     MOVE ZERO TO WS-HOURS-WORKED.                                        
032500     IF ATT-CHECK-IN NOT = ZERO AND ATT-CHECK-OUT NOT = ZERO              
032600         MOVE ATT-CHECK-IN TO WS-TIME-HHMMSS                              
032700         COMPUTE WS-IN-MINUTES = WS-TIME-HH * 60 + WS-TIME-MM             
032800         MOVE ATT-CHECK-OUT TO WS-TIME-HHMMSS                             
032900         COMPUTE WS-OUT-MINUTES = WS-TIME-HH * 60 + WS-TIME-MM            
033000         COMPUTE WS-NET-MINUTES =                                         
033100             WS-OUT-MINUTES - WS-IN-MINUTES - ATT-BREAK-MIN               
033200         IF WS-NET-MINUTES > 0                                            
033300             COMPUTE WS-HOURS-WORKED ROUNDED =                            
033400                 WS-NET-MINUTES / 60.                                     
033500 1400-EXIT.                                                               
033600     EXIT.                                                                
033700*                                                                         
033800*    DEPARTMENT NAME LOOKUP TABLE FOR THE ROSTER EXPORT ONLY -            
033900*    REPORT 6 DOES NOT SHOW DEPARTMENT.                                   
034000 2000-LOAD-DEPT-TABLE.                                                    
034100     OPEN INPUT DEPTFILE.                                                 
034200     IF WS-DEPT-STATUS NOT = "00"                                         
034300         DISPLAY "PE040 - DEPTFILE WILL NOT OPEN, STATUS = "              
034400                 WS-DEPT-STATUS                                           
034500         GO TO 9990-ABEND.                                                
034600     PERFORM 2100-READ-DEPTFILE THRU 2100-EXIT.                           
034700     PERFORM 2200-ADD-DEPT-ENTRY THRU 2200-EXIT                           
034800         UNTIL DEPT-EOF.                                                  
034900     CLOSE DEPTFILE.                                                      
035000 2000-EXIT.                                                               
035100     EXIT.                                                                
035200*                                                                         
035300 2100-READ-DEPTFILE.                                                      
035400     READ DEPTFILE                                                        
035500         AT END MOVE "Y" TO WS-DEPT-EOF-SW.                               
035600 2100-EXIT.                                                               
035700     EXIT.                                                                
035800*                                                                         
035900*    DEPTFILE ARRIVES IN DEPARTMENT ID SEQUENCE SO THE TABLE              
036000*    CAN BE SEARCHED BINARY LATER WITHOUT A SEPARATE SORT STEP.           
036100 2200-ADD-DEPT-ENTRY.                                                     
036200     ADD 1 TO WS-DEPT-TAB-COUNT.                                          
036300     MOVE DEPT-ID  TO WS-DEPT-TAB-ID (WS-DEPT-TAB-COUNT).                 
036400     MOVE DEPT-NAME TO WS-DEPT-TAB-NAME (WS-DEPT-TAB-COUNT).              
036500     PERFORM 2100-READ-DEPTFILE THRU 2100-EXIT.                           
036600 2200-EXIT.                                                               
036700     EXIT.                                                                
036800*                                                                         
036900*    EMPLOYEE ID TO FULL NAME LOOKUP FOR THE ATTENDANCE EXPORT -          
037000*    ATTFILE CARRIES ONLY THE EMPLOYEE ID, NOT THE NAME.                  
037100 3000-LOAD-EMP-TABLE.                                                     
037200     OPEN INPUT EMPFILE.                                                  
037300     IF WS-EMP-STATUS NOT = "00"                                          
037400         DISPLAY "PE040 - EMPFILE WILL NOT OPEN, STATUS = "               
037500                 WS-EMP-STATUS                                            
037600         GO TO 9990-ABEND.                                                
037700     PERFORM 3100-READ-EMPFILE THRU 3100-EXIT.                            
037800     PERFORM 3200-ADD-EMP-ENTRY THRU 3200-EXIT                            
037900         UNTIL EMP-EOF.                                                   
038000     CLOSE EMPFILE.                                                       
038100 3000-EXIT.                                                               
038200     EXIT.                                                                
038300*                                                                         
038400 3100-READ-EMPFILE.                                                       
038500     READ EMPFILE                                                         
038600         AT END MOVE "Y" TO WS-EMP-EOF-SW.                                
038700 3100-EXIT.                                                               
038800     EXIT.                                                                
038900*                                                                         
039000 3200-ADD-EMP-ENTRY.                                                      
039100     ADD 1 TO WS-EMP-TAB-COUNT.                                           
039200     MOVE SPACES TO WS-FULL-NAME.                                         
039300     STRING EMP-FIRST-NAME DELIMITED BY SPACE                             
039400            " "            DELIMITED BY SIZE                              
039500            EMP-LAST-NAME  DELIMITED BY SPACE                             
039600            INTO WS-FULL-NAME.                                            
039700     MOVE EMP-ID TO WS-EMP-TAB-ID (WS-EMP-TAB-COUNT).                     
039800     MOVE WS-FULL-NAME TO WS-EMP-TAB-NAME (WS-EMP-TAB-COUNT).             
039900     PERFORM 3100-READ-EMPFILE THRU 3100-EXIT.                            
040000 3200-EXIT.                                                               
040100     EXIT.                                                                
040200*                                                                         
040300*    REPORT 5 - ONE LINE PER ACTIVE EMPLOYEE, RE-READS EMPFILE            
040400*    DIRECTLY RATHER THAN FROM THE TABLE BUILT ABOVE SINCE THE            
040500*    ROSTER NEEDS THE FULL EMPLOYEE RECORD, NOT JUST THE NAME.            
040600 4000-WRITE-ROSTER-EXPORT.                                                
040700     MOVE SPACES TO PE-REPORT-LINE.                                       
040800     WRITE PE-REPORT-LINE.                                                
040900     WRITE PE-REPORT-LINE FROM WS-REPORT5-HEAD-1.                         
041000     MOVE ZERO TO WS-ROSTER-ACTIVE-COUNT.                                 
041100     MOVE ZERO TO WS-ROSTER-PAYROLL.                                      
041200     OPEN INPUT EMPFILE.                                                  
041300     IF WS-EMP-STATUS NOT = "00"                                          
041400         DISPLAY "PE040 - EMPFILE WILL NOT OPEN, STATUS = "               
041500                 WS-EMP-STATUS                                            
041600         GO TO 9990-ABEND.                                                
041700     MOVE "N" TO WS-EMP-EOF-SW.                                           
041800     PERFORM 3100-READ-EMPFILE THRU 3100-EXIT.                            
041900     PERFORM 4100-WRITE-ONE-ROSTER-LINE THRU 4100-EXIT                    
042000         UNTIL EMP-EOF.                                                   
042100     CLOSE EMPFILE.                                                       
042200     MOVE WS-ROSTER-ACTIVE-COUNT TO T5-ACTIVE-COUNT.                      
042300     MOVE WS-ROSTER-PAYROLL TO T5-PAYROLL.                                
042400     WRITE PE-REPORT-LINE FROM WS-REPORT5-TRAILER.                        
042500 4000-EXIT.                                                               
042600     EXIT.                                                                
042700*                                                                         
042800*    TERMINATED EMPLOYEES ARE SKIPPED - THE ROSTER IS A CURRENT           
042900*    STAFF LIST, NOT A HISTORICAL ONE. YEARS OF SERVICE IS                
043000*    TRUNCATED WHOLE YEARS, SAME AS PR-11-0088 ASKED FOR.                 
043100 4100-WRITE-ONE-ROSTER-LINE.                                              
043200     IF EMP-ACTIVE-FLAG = "Y"                                             
043300         MOVE SPACES TO WS-FULL-NAME                                      
043400         STRING EMP-FIRST-NAME DELIMITED BY SPACE                         
043500                " "            DELIMITED BY SIZE                          
043600                EMP-LAST-NAME  DELIMITED BY SPACE                         
043700                INTO WS-FULL-NAME                                         
043800         SET WS-DEPT-TAB-IDX TO 1                                         
043900         MOVE SPACES TO WS-REPORT5-DETAIL                                 
044000*        DEPARTMENT SHOULD ALWAYS BE ON FILE - THE NOT-FOUND              
044100*        TEXT IS A SAFETY NET FOR A BAD EMP-DEPT-ID, NOT THE              
044200*        NORMAL PATH.                                                     
044300         SEARCH ALL WS-DEPT-TAB-ENTRY                                     
044400             AT END                                                       
044500                 MOVE "*** NOT ON DEPTFILE ***" TO D5-DEPT-NAME           
044600             WHEN WS-DEPT-TAB-ID (WS-DEPT-TAB-IDX) =                      
044700                  EMP-DEPT-ID                                             
044800                 MOVE WS-DEPT-TAB-NAME (WS-DEPT-TAB-IDX)                  
044900                     TO D5-DEPT-NAME                                      
045000         MOVE EMP-HIRE-DATE TO WS-CALC-CCYYMMDD                           
045100         PERFORM 1300-CALC-JULIAN-DAY THRU 1300-EXIT                      
045200         COMPUTE WS-DAYS-EMPLOYED =                                       
045300             WS-AS-OF-JULIAN - WS-CALC-JULIAN-DAY                         
045400         COMPUTE WS-YEARS-SERVICE = WS-DAYS-EMPLOYED / 365                
045500         MOVE EMP-ID TO D5-EMP-ID                                         
045600         MOVE WS-FULL-NAME TO D5-NAME                                     
045700         MOVE EMP-EMAIL TO D5-EMAIL                                       
045800         MOVE EMP-POSITION TO D5-POSITION                                 
045900         MOVE EMP-HIRE-DATE TO D5-HIRE-DATE                               
046000         MOVE EMP-SALARY TO D5-SALARY                                     
046100         MOVE WS-YEARS-SERVICE TO D5-YEARS-SERVICE                        
046200         WRITE PE-REPORT-LINE FROM WS-REPORT5-DETAIL                      
046300         ADD 1 TO WS-ROSTER-ACTIVE-COUNT                                  
046400         ADD EMP-SALARY TO WS-ROSTER-PAYROLL.                             
046500     PERFORM 3100-READ-EMPFILE THRU 3100-EXIT.                            
046600 4100-EXIT.                                                               
046700     EXIT.                                                                
046800*                                                                         
046900*    REPORT 6 - RAW HOURS PER DAY FOR THE PAYROLL BUREAU, NO              
047000*    ROLL-UP TO A WEEKLY TOTAL LIKE PE010'S EMPLOYEE SUMMARY -            
047100*    PR-94-0301 SPECIFICALLY ASKED FOR THE UNROLLED DETAIL.               
047200 5000-WRITE-ATTENDANCE-EXPORT.                                            
047300     MOVE SPACES TO PE-REPORT-LINE.                                       
047400     WRITE PE-REPORT-LINE.                                                
047500     WRITE PE-REPORT-LINE FROM WS-REPORT6-HEAD-1.                         
047600     OPEN INPUT ATTFILE.                                                  
047700     IF WS-ATT-STATUS NOT = "00"                                          
047800         DISPLAY "PE040 - ATTFILE WILL NOT OPEN, STATUS = "               
047900                 WS-ATT-STATUS                                            
048000         GO TO 9990-ABEND.                                                
048100     PERFORM 5100-READ-ATTFILE THRU 5100-EXIT.                            
048200     PERFORM 5200-WRITE-ONE-ATT-LINE THRU 5200-EXIT                       
048300         UNTIL ATT-EOF.                                                   
048400     CLOSE ATTFILE.                                                       
048500 5000-EXIT.                                                               
048600     EXIT.                                                                
048700*                                                                         
048800 5100-READ-ATTFILE.                                                       
048900     READ ATTFILE                                                         
049000         AT END MOVE "Y" TO WS-ATT-EOF-SW.                                
049100 5100-EXIT.                                                               
049200     EXIT.                                                                
049300*                                                                         
049400*    SAME 30 DAY WINDOW TEST AS PE010'S DAILY REPORT - ONLY               
049500*    ATTENDANCE ROWS FALLING INSIDE THE WINDOW ARE EXPORTED.              
049600 5200-WRITE-ONE-ATT-LINE.                                                 
049700     MOVE ATT-DATE TO WS-CALC-CCYYMMDD.                                   
049800     PERFORM 1300-CALC-JULIAN-DAY THRU 1300-EXIT.                         
049900     IF WS-CALC-JULIAN-DAY >= WS-WINDOW-START-JULIAN                      
050000         AND WS-CALC-JULIAN-DAY <= WS-AS-OF-JULIAN                        
050100         SET WS-EMP-TAB-IDX TO 1                                          
050200         MOVE SPACES TO WS-REPORT6-DETAIL                                 
050300*        EMPLOYEE SHOULD ALWAYS BE ON FILE - THE NOT-FOUND TEXT           
050400*        IS A SAFETY NET FOR A BAD ATT-EMP-ID.                            
050500         SEARCH ALL WS-EMP-TAB-ENTRY                                      
050600             AT END                                                       
050700                 MOVE "*** NOT ON EMPFILE ***" TO D6-NAME                 
050800             WHEN WS-EMP-TAB-ID (WS-EMP-TAB-IDX) = ATT-EMP-ID             
050900                 MOVE WS-EMP-TAB-NAME (WS-EMP-TAB-IDX)                    
051000                     TO D6-NAME                                           
051100         PERFORM 1400-CALC-HOURS-WORKED THRU 1400-EXIT                    
051200         MOVE ATT-EMP-ID TO D6-EMP-ID                                     
051300         MOVE ATT-DATE TO D6-DATE                                         
051400         MOVE ATT-CHECK-IN TO D6-CHECK-IN                                 
051500         MOVE ATT-CHECK-OUT TO D6-CHECK-OUT                               
051600         MOVE WS-HOURS-WORKED TO D6-HOURS                                 
051700         MOVE ATT-STATUS TO D6-STATUS                                     
051800         WRITE PE-REPORT-LINE FROM WS-REPORT6-DETAIL.                     
051900     PERFORM 5100-READ-ATTFILE THRU 5100-EXIT.                            
052000 5200-EXIT.                                                               
052100     EXIT.                                                                
052200*                                                                         
052300*    CLOSES RPTFILE FOR GOOD - NEITHER PE010 NOR THIS PROGRAM             
052400*    REOPEN IT AFTER THIS POINT IN THE RUN.                               
052500 9000-WRAP-UP.                                                            
052600     CLOSE RPTFILE.                                                       
052700     IF PE-DEBUG-ON                                                       
052800         DISPLAY "PE040 - DEPTS LOADED = " WS-DEPT-TAB-COUNT.             
052900     DISPLAY "PE040 - ROSTER ACTIVE COUNT = "                             
053000             WS-ROSTER-ACTIVE-COUNT.                                      
053100 9000-EXIT.                                                               
053200     EXIT.                                                                
053300*                                                                         
053400*    COMMON ABEND EXIT, SAME RETURN-CODE 16 CONVENTION AS THE             
053500*    REST OF THE PERSONNEL SUITE.                                         
053600 9990-ABEND.                                                              
053700     DISPLAY "PE040 - RUN ABANDONED, SEE MESSAGE ABOVE.".                 
053800     MOVE 16 TO RETURN-CODE.                                              
053900     GOBACK.                                                              
054000                                                                          
