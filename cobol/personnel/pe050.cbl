000100****************************************************************          
000200*                                                              *          
000300*            PERSONNEL  -  SALARY CHANGE AUDIT POSTER           *         
000400*                                                              *          
000500****************************************************************          
000600 IDENTIFICATION DIVISION.                                                 
000700*================================                                         
000800 PROGRAM-ID.         PE050.                                               
000900 AUTHOR.             R D JAMES.                                           
001000 INSTALLATION.       APPLEWOOD COMPUTERS.                                 
001100 DATE-WRITTEN.       02/10/1991.                                          
001200 DATE-COMPILED.                                                           
001300 SECURITY.           APPLEWOOD COMPUTERS - INTERNAL USE ONLY.             
001400*                    CONTAINS EMPLOYEE PAY DATA, SEE THE DATA             
001500*                    PROTECTION NOTICE IN THE RUN-BOOK.                   
001600*                                                                         
001700*    REMARKS.        LAST STEP OF THE PERSONNEL OVERNIGHT RUN.            
001800*                    MATCHES THE SALARY UPDATE TRANSACTION FILE           
001900*                    (SALUPDT) AGAINST THE EMPLOYEE MASTER AND,           
002000*                    WHERE THE TRANSACTED SALARY DIFFERS FROM             
002100*                    THE MASTER, UPDATES THE MASTER AND POSTS             
002200*                    AN AUTOMATIC ADJUSTMENT RECORD TO THE                
002300*                    SALARY HISTORY FILE. A MATCH WHERE THE               
002400*                    SALARY HAS NOT ACTUALLY CHANGED IS LEFT              
002500*                    ALONE - NO ADJUSTMENT IS POSTED FOR IT.              
002600*                                                                         
002700*    VERSION.        SEE PROG-NAME IN WORKING-STORAGE.                    
002800*                                                                         
002900*    CALLED MODULES. NONE.                                                
003000*                                                                         
003100*    FILES USED.     PARMFILE  - RUN PARAMETERS (INPUT)                   
003200*                    EMPFILE   - EMPLOYEE MASTER (INPUT)                  
003300*                    SALUPDT   - SALARY UPDATE TRANSACTIONS               
003400*                                (INPUT, PRESORTED ASCENDING              
003500*                                ON SUT-EMP-ID, SHOP STANDARD)            
003600*                    SALFILE   - SALARY HISTORY (INPUT)                   
003700*                    EMPOUT    - EMPLOYEE MASTER, NEXT                    
003800*                                GENERATION (OUTPUT)                      
003900*                    SALOUT    - SALARY HISTORY, NEXT                     
004000*                                GENERATION (OUTPUT)                      
004100*                                                                         
004200* CHANGE LOG                                                              
004300* ----------                                                              
004400* 02/10/91 RDJ -         FIRST WRITTEN.                                   
004500* 19/03/96 TSM -         SALUPDT MATCH NOW USES A BINARY                  
004600*                        SEARCH TABLE INSTEAD OF A SEQUENTIAL             
004700*                        MERGE, TRANSACTION VOLUMES TOO LOW TO            
004800*                        JUSTIFY THE SORT STEP, PR-96-0144.               
004900* 14/01/99 TSM -         YEAR 2000 REVIEW - EFFECTIVE DATE ON             
005000*                        THE POSTED RECORD COMES STRAIGHT FROM            
005100*                        PE-AS-OF-DATE, ALREADY CCYYMMDD.                 
005200*                        SIGNED OFF PR-99-004.                            
005300* 30/06/99 TSM -         Y2K REGRESSION PACK RUN CLEAN, TSM/RDJ.          
005400* 22/08/07 RDJ -         UNCHANGED-SALARY MATCHES NO LONGER               
005500*                        POST A "NO CHANGE" RECORD, REQUEST               
005600*                        PR-07-0209 (HISTORY FILE WAS FILLING             
005700*                        UP WITH NOISE).                                  
005800* 09/02/26 TSM -         PE-0018 REBUILT ON THE NEW EMPFILE,              
005900*                        SALFILE, SALUPDT AND PARMFILE LAYOUTS            
006000*                        FOR THE PERSONNEL SUITE.                         
006100* 13/02/26 RDJ -         PE-0021 CONTROL TOTALS (READ/UPDATED/            
006200*                        COPIED COUNTS) ADDED TO THE RUN LOG.             
006300*                                                                         
006400 ENVIRONMENT DIVISION.                                                    
006500*================================                                         
006600 CONFIGURATION SECTION.                                                   
006700 SPECIAL-NAMES.                                                           
006800     C01 IS TOP-OF-FORM                                                   
006900     CLASS PE-YES-NO-CLASS IS "Y" "N"                                     
007000     UPSI-0 ON STATUS IS PE-DEBUG-ON                                      
007100            OFF STATUS IS PE-DEBUG-OFF.                                   
007200 INPUT-OUTPUT SECTION.                                                    
007300 FILE-CONTROL.                                                            
007400     SELECT PARMFILE  ASSIGN TO "PARMFILE"                                
007500         ORGANIZATION IS LINE SEQUENTIAL                                  
007600         FILE STATUS IS WS-PARM-STATUS.                                   
007700     SELECT EMPFILE   ASSIGN TO "EMPFILE"                                 
007800         ORGANIZATION IS LINE SEQUENTIAL                                  
007900         FILE STATUS IS WS-EMP-STATUS.                                    
008000     SELECT SALUPDT   ASSIGN TO "SALUPDT"                                 
008100         ORGANIZATION IS LINE SEQUENTIAL                                  
008200         FILE STATUS IS WS-SUT-STATUS.                                    
008300     SELECT SALFILE   ASSIGN TO "SALFILE"                                 
008400         ORGANIZATION IS LINE SEQUENTIAL                                  
008500         FILE STATUS IS WS-SAL-STATUS.                                    
008600     SELECT EMPOUT    ASSIGN TO "EMPOUT"                                  
008700         ORGANIZATION IS LINE SEQUENTIAL                                  
008800         FILE STATUS IS WS-EMO-STATUS.                                    
008900     SELECT SALOUT    ASSIGN TO "SALOUT"                                  
009000         ORGANIZATION IS LINE SEQUENTIAL                                  
009100         FILE STATUS IS WS-SLO-STATUS.                                    
009200*                                                                         
009300 DATA DIVISION.                                                           
009400*================================                                         
009500 FILE SECTION.                                                            
009600 FD  PARMFILE.                                                            
009700 COPY "wsperun.cob".                                                      
009800 FD  EMPFILE.                                                             
009900 COPY "wspeemp.cob".                                                      
010000 FD  SALUPDT.                                                             
010100 COPY "wspesut.cob".                                                      
010200 FD  SALFILE.                                                             
010300 COPY "wspesal.cob".                                                      
010400 FD  EMPOUT.                                                              
010500 01  PE-EMPOUT-RECORD            PIC X(153).                              
010600 FD  SALOUT.                                                              
010700 01  PE-SALOUT-RECORD            PIC X(116).                              
010800*                                                                         
010900 WORKING-STORAGE SECTION.                                                 
011000*--------------------------------                                         
011100 77  PROG-NAME               PIC X(16) VALUE "PE050 (1.4.00)".            
011200*                                                                         
011300*    SIX STATUS BYTE PAIRS, ONE PER SELECT, REDEFINED BELOW AS            
011400*    A SINGLE BLOCK FOR A QUICK ALL-AT-ONCE DEBUG DISPLAY.                
011500 01  WS-FILE-STATUSES.                                                    
011600     03  WS-PARM-STATUS      PIC XX.                                      
011700     03  WS-EMP-STATUS       PIC XX.                                      
011800     03  WS-SUT-STATUS       PIC XX.                                      
011900     03  WS-SAL-STATUS       PIC XX.                                      
012000     03  WS-EMO-STATUS       PIC XX.                                      
012100     03  WS-SLO-STATUS       PIC XX.                                      
012200 01  WS-STATUS-GROUP REDEFINES WS-FILE-STATUSES.                          
012300     03  WS-ALL-STATUS       PIC X(12).                                   
012400*                                                                         
012500*    END-OF-FILE SWITCHES FOR THE THREE SEQUENTIAL INPUT FILES            
012600*    PLUS THE PER-EMPLOYEE SALARY-CHANGED FLAG TESTED IN                  
012700*    4200-PROCESS-ONE-EMP.                                                
012800 01  WS-SWITCHES.                                                         
012900     03  WS-EMP-EOF-SW       PIC X       VALUE "N".                       
013000         88  EMP-EOF                     VALUE "Y".                       
013100     03  WS-SUT-EOF-SW       PIC X       VALUE "N".                       
013200         88  SUT-EOF                     VALUE "Y".                       
013300     03  WS-SAL-EOF-SW       PIC X       VALUE "N".                       
013400         88  SAL-EOF                     VALUE "Y".                       
013500     03  WS-SALARY-CHANGED-SW PIC X      VALUE "N".                       
013600         88  SALARY-CHANGED               VALUE "Y".                      
013700     03  FILLER              PIC X(01)   VALUE SPACE.                     
013800*                                                                         
013900*    AS-OF-DATE FROM PARMFILE - BECOMES THE EFFECTIVE DATE ON             
014000*    EVERY ADJUSTMENT RECORD POSTED THIS RUN.                             
014100 01  WS-RUN-DATES.                                                        
014200     03  WS-AS-OF-DATE       PIC 9(8)    VALUE ZERO.                      
014300     03  FILLER              PIC X(02)   VALUE SPACES.                    
014400 01  WS-AS-OF-BROKEN-DOWN REDEFINES WS-RUN-DATES.                         
014500     03  WS-AS-OF-CCYY       PIC 9(4).                                    
014600     03  WS-AS-OF-MM         PIC 9(2).                                    
014700     03  WS-AS-OF-DD         PIC 9(2).                                    
014800     03  FILLER              PIC X(02).                                   
014900*                                                                         
015000*    PR-0021 RUN LOG FIGURES, DISPLAYED BY 9000-WRAP-UP FOR               
015100*    OPERATIONS TO RECONCILE AGAINST THE INPUT FILE COUNTS.               
015200 01  WS-CONTROL-TOTALS.                                                   
015300     03  WS-EMP-READ-COUNT       PIC 9(7)  COMP VALUE ZERO.               
015400     03  WS-SALARY-UPDATE-COUNT  PIC 9(7)  COMP VALUE ZERO.               
015500     03  WS-HISTORY-COPY-COUNT   PIC 9(7)  COMP VALUE ZERO.               
015600     03  WS-SUT-TAB-COUNT        PIC 9(5)  COMP VALUE ZERO.               
015700     03  FILLER                  PIC X(01)   VALUE SPACE.                 
015800*                                                                         
015900*    OLD AND NEW BASE SALARY HELD SIDE BY SIDE FOR THE                    
016000*    COMPARISON IN 4200, PLUS THE TOTAL SALARY FIGURE COMPUTED            
016100*    WHEN AN ADJUSTMENT IS ACTUALLY POSTED. THE EDIT REDEFINES            
016200*    BELOW IS FOR TRACE DISPLAYS UNDER UPSI-0.                            
016300 01  WS-SALARY-COMPARE-WORK.                                              
016400     03  WS-OLD-SALARY           PIC S9(8)V99 COMP-3.                     
016500     03  WS-NEW-SALARY           PIC S9(8)V99 COMP-3.                     
016600     03  WS-NEW-TOTAL-SALARY     PIC S9(10)V99 COMP-3.                    
016700     03  FILLER                  PIC X(01).                               
016800 01  WS-SALARY-COMPARE-EDIT REDEFINES WS-SALARY-COMPARE-WORK.             
016900     03  WS-OLD-SALARY-X         PIC X(06).                               
017000     03  WS-NEW-SALARY-X         PIC X(06).                               
017100     03  FILLER                  PIC X(08).                               
017200*    SALUPDT TRANSACTIONS LOADED INTO A BINARY SEARCH TABLE BY            
017300*    EMPLOYEE ID, PR-96-0144 - SEE 2000-LOAD-SALUPDT-TABLE.               
017400 01  WS-SUT-TABLE.                                                        
017500     03  WS-SUT-TAB-ENTRY   OCCURS 5000 TIMES                             
017600                         ASCENDING KEY IS WS-SUT-TAB-EMP-ID               
017700                         INDEXED BY WS-SUT-TAB-IDX.                       
017800         05  WS-SUT-TAB-EMP-ID       PIC X(10).                           
017900         05  WS-SUT-TAB-NEW-SALARY   PIC S9(8)V99.                        
018000         05  FILLER                  PIC X(04).                           
018100*                                                                         
018200*    GENERAL PURPOSE EDITED MONEY FIELD FOR UPSI-0 TRACE                  
018300*    DISPLAYS ONLY - NEVER WRITTEN TO A REPORT OR OUTPUT FILE.            
018400 01  WS-ED-MONEY                 PIC Z,ZZZ,ZZZ,ZZ9.99.                    
018500*                                                                         
018600 PROCEDURE DIVISION.                                                      
018700*================================                                         
018800*    LAST STEP OF THE OVERNIGHT RUN - BY THE TIME THIS PROGRAM            
018900*    RUNS, PE010 THROUGH PE040 HAVE ALREADY REPORTED ON THE               
019000*    OLD EMPLOYEE MASTER. THIS STEP CUTS THE NEXT GENERATION.             
019100 0000-MAIN-CONTROL.                                                       
019200     PERFORM 1000-INITIALISE THRU 1000-EXIT.                              
019300     PERFORM 2000-LOAD-SALUPDT-TABLE THRU 2000-EXIT.                      
019400     PERFORM 3000-COPY-SALARY-HISTORY THRU 3000-EXIT.                     
019500     PERFORM 4000-PROCESS-EMPLOYEES THRU 4000-EXIT.                       
019600     PERFORM 9000-WRAP-UP THRU 9000-EXIT.                                 
019700     GOBACK.                                                              
019800*                                                                         
019900*    OPENS BOTH OUTPUT GENERATIONS UP FRONT SO AN OPEN FAILURE            
020000*    ON EITHER ABENDS BEFORE ANY INPUT FILE HAS BEEN TOUCHED.             
020100 1000-INITIALISE.                                                         
020200     OPEN INPUT PARMFILE.                                                 
020300     IF WS-PARM-STATUS NOT = "00"                                         
020400         DISPLAY "PE050 - PARMFILE WILL NOT OPEN, STATUS = "              
020500                 WS-PARM-STATUS                                           
020600         GO TO 9990-ABEND.                                                
020700     READ PARMFILE.                                                       
020800     IF WS-PARM-STATUS NOT = "00"                                         
020900         DISPLAY "PE050 - PARMFILE READ FAILED, STATUS = "                
021000                 WS-PARM-STATUS                                           
021100         GO TO 9990-ABEND.                                                
021200     MOVE PE-AS-OF-DATE TO WS-AS-OF-DATE.                                 
021300     CLOSE PARMFILE.                                                      
021400     OPEN OUTPUT EMPOUT.                                                  
021500     IF WS-EMO-STATUS NOT = "00"                                          
021600         DISPLAY "PE050 - EMPOUT WILL NOT OPEN, STATUS = "                
021700                 WS-EMO-STATUS                                            
021800         GO TO 9990-ABEND.                                                
021900     OPEN OUTPUT SALOUT.                                                  
022000     IF WS-SLO-STATUS NOT = "00"                                          
022100         DISPLAY "PE050 - SALOUT WILL NOT OPEN, STATUS = "                
022200                 WS-SLO-STATUS                                            
022300         GO TO 9990-ABEND.                                                
022400     IF PE-DEBUG-ON                                                       
022500         DISPLAY "PE050 - RUN DATE CCYY/MM/DD = " WS-AS-OF-CCYY           
022600                 "/" WS-AS-OF-MM "/" WS-AS-OF-DD.                         
022700 1000-EXIT.                                                               
022800     EXIT.                                                                
022900*                                                                         
023000*    PR-96-0144 - SALUPDT IS LOADED INTO A BINARY SEARCH TABLE            
023100*    RATHER THAN SEQUENTIALLY MERGED AGAINST EMPFILE. VOLUMES             
023200*    ARE LOW ENOUGH THAT A SORT STEP WOULD COST MORE THAN IT              
023300*    SAVES.                                                               
023400 2000-LOAD-SALUPDT-TABLE.                                                 
023500     OPEN INPUT SALUPDT.                                                  
023600     IF WS-SUT-STATUS NOT = "00"                                          
023700         DISPLAY "PE050 - SALUPDT WILL NOT OPEN, STATUS = "               
023800                 WS-SUT-STATUS                                            
023900         GO TO 9990-ABEND.                                                
024000     PERFORM 2100-READ-SALUPDT THRU 2100-EXIT.                            
024100     PERFORM 2200-ADD-SUT-ENTRY THRU 2200-EXIT                            
024200         UNTIL SUT-EOF.                                                   
024300     CLOSE SALUPDT.                                                       
024400     IF PE-DEBUG-ON                                                       
024500         DISPLAY "PE050 - SALUPDT ENTRIES LOADED = "                      
024600                 WS-SUT-TAB-COUNT.                                        
024700 2000-EXIT.                                                               
024800     EXIT.                                                                
024900*                                                                         
025000 2100-READ-SALUPDT.                                                       
025100     READ SALUPDT                                                         
025200         AT END MOVE "Y" TO WS-SUT-EOF-SW.                                
025300 2100-EXIT.                                                               
025400     EXIT.                                                                
025500*                                                                         
025600*    SALUPDT ARRIVES IN EMPLOYEE ID SEQUENCE, SHOP STANDARD FOR           
025700*    TRANSACTION FILES, SO THE TABLE CAN BE SEARCHED BINARY.              
025800 2200-ADD-SUT-ENTRY.                                                      
025900     ADD 1 TO WS-SUT-TAB-COUNT.                                           
026000     MOVE SUT-EMP-ID     TO WS-SUT-TAB-EMP-ID (WS-SUT-TAB-COUNT).         
026100     MOVE SUT-NEW-SALARY TO                                               
026200                      WS-SUT-TAB-NEW-SALARY (WS-SUT-TAB-COUNT).           
026300     PERFORM 2100-READ-SALUPDT THRU 2100-EXIT.                            
026400 2200-EXIT.                                                               
026500     EXIT.                                                                
026600*                                                                         
026700*    EVERY EXISTING SALFILE RECORD CARRIES FORWARD TO SALOUT              
026800*    UNCHANGED BEFORE 4000 BELOW APPENDS THIS RUN'S ADJUSTMENT            
026900*    POSTINGS - THE HISTORY FILE IS NEVER TRIMMED.                        
027000 3000-COPY-SALARY-HISTORY.                                                
027100     OPEN INPUT SALFILE.                                                  
027200     IF WS-SAL-STATUS NOT = "00"                                          
027300         DISPLAY "PE050 - SALFILE WILL NOT OPEN, STATUS = "               
027400                 WS-SAL-STATUS                                            
027500         GO TO 9990-ABEND.                                                
027600     PERFORM 3100-READ-SALFILE THRU 3100-EXIT.                            
027700     PERFORM 3200-COPY-ONE-SAL-REC THRU 3200-EXIT                         
027800         UNTIL SAL-EOF.                                                   
027900     CLOSE SALFILE.                                                       
028000 3000-EXIT.                                                               
028100     EXIT.                                                                
028200*                                                                         
028300 3100-READ-SALFILE.                                                       
028400     READ SALFILE                                                         
028500         AT END MOVE "Y" TO WS-SAL-EOF-SW.                                
028600 3100-EXIT.                                                               
028700     EXIT.                                                                
028800*                                                                         
028900 3200-COPY-ONE-SAL-REC.                                                   
029000     WRITE PE-SALOUT-RECORD FROM PE-SALARY-RECORD.                        
029100     ADD 1 TO WS-HISTORY-COPY-COUNT.                                      
029200     PERFORM 3100-READ-SALFILE THRU 3100-EXIT.                            
029300 3200-EXIT.                                                               
029400     EXIT.                                                                
029500*                                                                         
029600*    EVERY EMPLOYEE CARRIES FORWARD TO EMPOUT WHETHER OR NOT              
029700*    SALUPDT MATCHED THEM - ONLY A GENUINE SALARY CHANGE                  
029800*    TRIGGERS AN ADJUSTMENT POSTING BELOW.                                
029900 4000-PROCESS-EMPLOYEES.                                                  
030000     OPEN INPUT EMPFILE.                                                  
030100     IF WS-EMP-STATUS NOT = "00"                                          
030200         DISPLAY "PE050 - EMPFILE WILL NOT OPEN, STATUS = "               
030300                 WS-EMP-STATUS                                            
030400         GO TO 9990-ABEND.                                                
030500     PERFORM 4100-READ-EMPFILE THRU 4100-EXIT.                            
030600     PERFORM 4200-PROCESS-ONE-EMP THRU 4200-EXIT                          
030700         UNTIL EMP-EOF.                                                   
030800     CLOSE EMPFILE.                                                       
030900 4000-EXIT.                                                               
031000     EXIT.                                                                
031100*                                                                         
031200 4100-READ-EMPFILE.                                                       
031300     READ EMPFILE                                                         
031400         AT END MOVE "Y" TO WS-EMP-EOF-SW.                                
031500 4100-EXIT.                                                               
031600     EXIT.                                                                
031700*                                                                         
031800*    PR-07-0209 - A MATCH WHERE THE TRANSACTED SALARY EQUALS              
031900*    THE MASTER IS LEFT ALONE. ONLY A REAL DIFFERENCE UPDATES             
032000*    THE MASTER AND POSTS TO HISTORY - THE OLD BEHAVIOUR OF               
032100*    POSTING A NO-CHANGE RECORD WAS FILLING THE HISTORY FILE              
032200*    WITH NOISE.                                                          
032300 4200-PROCESS-ONE-EMP.                                                    
032400     ADD 1 TO WS-EMP-READ-COUNT.                                          
032500     MOVE "N" TO WS-SALARY-CHANGED-SW.                                    
032600     SET WS-SUT-TAB-IDX TO 1.                                             
032700*        MOST EMPLOYEES HAVE NO SALUPDT TRANSACTION THIS RUN -            
032800*        AT END SIMPLY FALLS THROUGH WITH NO CHANGE MADE.                 
032900     SEARCH ALL WS-SUT-TAB-ENTRY                                          
033000         AT END                                                           
033100             NEXT SENTENCE                                                
033200         WHEN WS-SUT-TAB-EMP-ID (WS-SUT-TAB-IDX) = EMP-ID                 
033300             MOVE EMP-SALARY TO WS-OLD-SALARY                             
033400             MOVE WS-SUT-TAB-NEW-SALARY (WS-SUT-TAB-IDX)                  
033500                 TO WS-NEW-SALARY                                         
033600             IF WS-NEW-SALARY NOT = WS-OLD-SALARY                         
033700                 MOVE "Y" TO WS-SALARY-CHANGED-SW                         
033800                 MOVE WS-NEW-SALARY TO EMP-SALARY                         
033900                 PERFORM 4300-POST-ADJUSTMENT                             
034000                     THRU 4300-EXIT.                                      
034100     IF PE-DEBUG-ON AND SALARY-CHANGED                                    
034200         DISPLAY "PE050 - " EMP-ID " SALARY CHANGED, "                    
034300             "MASTER UPDATED BEFORE WRITE".                               
034400     WRITE PE-EMPOUT-RECORD FROM PE-EMPLOYEE-RECORD.                      
034500     PERFORM 4100-READ-EMPFILE THRU 4100-EXIT.                            
034600 4200-EXIT.                                                               
034700     EXIT.                                                                
034800*                                                                         
034900*    BUILDS THE AUTOMATIC ADJUSTMENT RECORD FOR SALOUT. ONLY              
035000*    THE BASE CHANGES ON AN AUTOMATIC UPDATE - ALLOWANCES,                
035100*    BONUS AND DEDUCTIONS ARE A MANUAL HR ACTION, NOT SOMETHING           
035200*    THIS PROGRAM TOUCHES - SO THE TOTAL BELOW IS THE NEW BASE            
035300*    ALONE. THE FULL BASE+ALLOWANCES+BONUS-DEDUCTIONS FORMULA             
035400*    IS STILL EXERCISED AGAINST NON-ZERO FIGURES ON PE030'S               
035500*    ANALYTICS REPORT, WHICH READS SALFILE DIRECTLY.                      
035600 4300-POST-ADJUSTMENT.                                                    
035700     MOVE SPACES TO PE-SALARY-RECORD.                                     
035800     MOVE EMP-ID             TO SAL-EMP-ID.                               
035900     MOVE WS-AS-OF-DATE      TO SAL-EFFECTIVE-DATE.                       
036000     MOVE WS-NEW-SALARY      TO SAL-BASE.                                 
036100     MOVE ZERO               TO SAL-ALLOWANCES.                           
036200     MOVE ZERO               TO SAL-DEDUCTIONS.                           
036300     MOVE ZERO               TO SAL-BONUS.                                
036400     MOVE "ADJUSTMENT"       TO SAL-TYPE.                                 
036500     MOVE "AUTOMATIC SALARY UPDATE" TO SAL-REASON.                        
036600     MOVE SPACES             TO SAL-APPROVED-BY.                          
036700     COMPUTE WS-NEW-TOTAL-SALARY =                                        
036800         SAL-BASE + SAL-ALLOWANCES + SAL-BONUS - SAL-DEDUCTIONS.          
036900     WRITE PE-SALOUT-RECORD FROM PE-SALARY-RECORD.                        
037000     ADD 1 TO WS-SALARY-UPDATE-COUNT.                                     
037100     IF PE-DEBUG-ON                                                       
037200         MOVE WS-NEW-TOTAL-SALARY TO WS-ED-MONEY                          
037300         DISPLAY "PE050 - POSTED " EMP-ID " NEW TOTAL = "                 
037400                 WS-ED-MONEY.                                             
037500 4300-EXIT.                                                               
037600     EXIT.                                                                
037700*                                                                         
037800*    PR-0021 CONTROL TOTALS - OPERATIONS RECONCILES THESE THREE           
037900*    COUNTS AGAINST THE INPUT FILE ROW COUNTS BEFORE CLEARING             
038000*    THE OVERNIGHT RUN.                                                   
038100 9000-WRAP-UP.                                                            
038200     CLOSE EMPOUT.                                                        
038300     CLOSE SALOUT.                                                        
038400     DISPLAY "PE050 - EMPLOYEES READ      = " WS-EMP-READ-COUNT.          
038500     DISPLAY "PE050 - SALARIES UPDATED     = "                            
038600             WS-SALARY-UPDATE-COUNT.                                      
038700     DISPLAY "PE050 - HISTORY RECS COPIED  = "                            
038800             WS-HISTORY-COPY-COUNT.                                       
038900 9000-EXIT.                                                               
039000     EXIT.                                                                
039100*                                                                         
039200*    COMMON ABEND EXIT, SAME RETURN-CODE 16 CONVENTION AS THE             
039300*    REST OF THE PERSONNEL SUITE.                                         
039400 9990-ABEND.                                                              
039500     DISPLAY "PE050 - RUN ABANDONED, SEE MESSAGE ABOVE.".                 
039600     MOVE 16 TO RETURN-CODE.                                              
039700     GOBACK.                                                              
039800                                                                          
