000100****************************************************************          
000200*                                                              *          
000300*           PERSONNEL  -  DEPARTMENT  STATISTICS  RUN           *         
000400*                                                              *          
000500****************************************************************          
000600 IDENTIFICATION DIVISION.                                                 
000700*================================                                         
000800 PROGRAM-ID.         PE020.                                               
000900 AUTHOR.             T S MARCH.                                           
001000 INSTALLATION.       APPLEWOOD COMPUTERS.                                 
001100 DATE-WRITTEN.       04/04/1986.                                          
001200 DATE-COMPILED.                                                           
001300 SECURITY.           APPLEWOOD COMPUTERS - INTERNAL USE ONLY.             
001400*                    CONTAINS EMPLOYEE PERSONAL DATA, SEE THE             
001500*                    DATA PROTECTION NOTICE IN THE RUN-BOOK.              
001600*                                                                         
001700*    REMARKS.        PRODUCES REPORT 3, ONE LINE PER ACTIVE               
001800*                    DEPARTMENT SHOWING HEADCOUNT, AVERAGE                
001900*                    SALARY AND RECENT HIRES, PLUS A GRAND                
002000*                    TOTAL LINE. APPENDS TO THE RPTFILE PE010             
002100*                    OPENED.                                              
002200*                                                                         
002300*    VERSION.        SEE PROG-NAME IN WORKING-STORAGE.                    
002400*                                                                         
002500*    CALLED MODULES. NONE.                                                
002600*                                                                         
002700*    FILES USED.     PARMFILE  - RUN PARAMETERS (INPUT)                   
002800*                    DEPTFILE  - DEPARTMENT MASTER (INPUT)                
002900*                    EMPFILE   - EMPLOYEE MASTER (INPUT)                  
003000*                    RPTFILE   - PRINT FILE (OUTPUT, EXTEND)              
003100*                                                                         
003200* CHANGE LOG                                                              
003300* ----------                                                              
003400* 04/04/86 TSM -         FIRST WRITTEN.                                   
003500* 11/11/88 RDJ -         RECENT HIRES COLUMN ADDED, PERSONNEL             
003600*                        WANTED A QUICK GROWTH CHECK PER DEPT.            
003700* 23/07/91 TSM -         EMPLOYEES IN A DEPARTMENT NOT ON THE             
003800*                        DEPARTMENT FILE (BAD DEPT-ID) NOW                
003900*                        SILENTLY DROPPED RATHER THAN ABENDING            
004000*                        THE RUN, PR-91-0219.                             
004100* 14/01/99 TSM -         YEAR 2000 REVIEW - DATE ARITHMETIC IS            
004200*                        JULIAN DAY NUMBER BASED. SIGNED OFF              
004300*                        PR-99-004.                                       
004400* 30/06/99 TSM -         Y2K REGRESSION PACK RUN CLEAN, TSM/RDJ.          
004500* 08/03/04 KPN -         INACTIVE DEPARTMENTS NO LONGER PRINTED           
004600*                        A ZERO LINE, THEY ARE DROPPED FROM THE           
004700*                        TABLE AT LOAD TIME INSTEAD.                      
004800* 06/02/26 TSM -         PE-0015 REBUILT ON THE NEW PARMFILE              
004900*                        AND EMPFILE/DEPTFILE LAYOUTS.                    
005000* 10/02/26 RDJ -         PE-0016 AVERAGE SALARY NOW ROUNDED TO            
005100*                        CENTS, WAS TRUNCATING.                           
005200* 14/02/26 KPN -         PE-0022 ADDED A DEBUG BYTE VIEW OF               
005300*                        THE AVERAGE SALARY WORK FIELD FOR                
005400*                        UPSI-0 TRACE RUNS.                               
005500* 09/08/26 TSM -         PE-0025 EACH ACTIVE DEPARTMENT NOW ALSO          
005600*                        ACCUMULATES A COUNT PER POSITION (SAME           
005700*                        EIGHT-POSITION TABLE PE030 USES), SO THE         
005800*                        FIGURE IS ON HAND FOR A FUTURE REPORT 3          
005900*                        COLUMN WITHOUT A RERUN. NOT PRINTED YET -        
006000*                        PERSONNEL HAS NOT ASKED FOR THE COLUMN,          
006100*                        ONLY FOR THE COUNT TO EXIST.                     
006200*                                                                         
006300 ENVIRONMENT DIVISION.                                                    
006400*================================                                         
006500 CONFIGURATION SECTION.                                                   
006600 SPECIAL-NAMES.                                                           
006700     C01 IS TOP-OF-FORM                                                   
006800     CLASS PE-YES-NO-CLASS IS "Y" "N"                                     
006900     UPSI-0 ON STATUS IS PE-DEBUG-ON                                      
007000            OFF STATUS IS PE-DEBUG-OFF.                                   
007100 INPUT-OUTPUT SECTION.                                                    
007200 FILE-CONTROL.                                                            
007300     SELECT PARMFILE  ASSIGN TO "PARMFILE"                                
007400         ORGANIZATION IS LINE SEQUENTIAL                                  
007500         FILE STATUS IS WS-PARM-STATUS.                                   
007600     SELECT DEPTFILE  ASSIGN TO "DEPTFILE"                                
007700         ORGANIZATION IS LINE SEQUENTIAL                                  
007800         FILE STATUS IS WS-DEPT-STATUS.                                   
007900     SELECT EMPFILE   ASSIGN TO "EMPFILE"                                 
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         FILE STATUS IS WS-EMP-STATUS.                                    
008200     SELECT RPTFILE   ASSIGN TO "RPTFILE"                                 
008300         ORGANIZATION IS LINE SEQUENTIAL                                  
008400         FILE STATUS IS WS-RPT-STATUS.                                    
008500*                                                                         
008600 DATA DIVISION.                                                           
008700*================================                                         
008800 FILE SECTION.                                                            
008900 FD  PARMFILE.                                                            
009000 COPY "wsperun.cob".                                                      
009100 FD  DEPTFILE.                                                            
009200 COPY "wspedept.cob".                                                     
009300 FD  EMPFILE.                                                             
009400 COPY "wspeemp.cob".                                                      
009500 FD  RPTFILE.                                                             
009600 01  PE-REPORT-LINE              PIC X(132).                              
009700*                                                                         
009800 WORKING-STORAGE SECTION.                                                 
009900*--------------------------------                                         
010000 77  PROG-NAME               PIC X(16) VALUE "PE020 (1.3.01)".            
010100*                                                                         
010200 01  WS-FILE-STATUSES.                                                    
010300     03  WS-PARM-STATUS      PIC XX.                                      
010400     03  WS-DEPT-STATUS      PIC XX.                                      
010500     03  WS-EMP-STATUS       PIC XX.                                      
010600     03  WS-RPT-STATUS       PIC XX.                                      
010700     03  FILLER              PIC X(01)   VALUE SPACE.                     
010800 01  WS-STATUS-GROUP REDEFINES WS-FILE-STATUSES.                          
010900     03  WS-ALL-STATUS       PIC X(08).                                   
011000     03  FILLER              PIC X(01).                                   
011100*                                                                         
011200 01  WS-SWITCHES.                                                         
011300     03  WS-DEPT-EOF-SW      PIC X       VALUE "N".                       
011400         88  DEPT-EOF                    VALUE "Y".                       
011500     03  WS-EMP-EOF-SW       PIC X       VALUE "N".                       
011600         88  EMP-EOF                     VALUE "Y".                       
011700     03  FILLER              PIC X(03)   VALUE SPACES.                    
011800*                                                                         
011900 01  WS-RUN-DATES.                                                        
012000     03  WS-AS-OF-DATE       PIC 9(8)    VALUE ZERO.                      
012100     03  FILLER              PIC X(02)   VALUE SPACES.                    
012200*                                                                         
012300 01  WS-JULIAN-WORK.                                                      
012400     03  WS-AS-OF-JULIAN         PIC 9(7)  COMP.                          
012500     03  WS-RECENT-HIRE-JULIAN   PIC 9(7)  COMP.                          
012600     03  WS-CALC-JULIAN-DAY      PIC 9(7)  COMP.                          
012700     03  WS-CALC-A               PIC 9(2)  COMP.                          
012800     03  WS-CALC-Y2              PIC 9(6)  COMP.                          
012900     03  WS-CALC-M2              PIC 9(2)  COMP.                          
013000     03  WS-CALC-T1              PIC 9(5)  COMP.                          
013100     03  WS-CALC-T2              PIC 9(5)  COMP.                          
013200     03  WS-CALC-T3              PIC 9(5)  COMP.                          
013300     03  WS-CALC-T4              PIC 9(5)  COMP.                          
013400*                                                                         
013500 01  WS-CALC-DATE-FIELDS.                                                 
013600     03  WS-CALC-CCYYMMDD        PIC 9(8).                                
013700 01  WS-CALC-DATE-BROKEN-DOWN REDEFINES WS-CALC-DATE-FIELDS.              
013800     03  WS-CALC-YEAR            PIC 9(4).                                
013900     03  WS-CALC-MONTH           PIC 9(2).                                
014000     03  WS-CALC-DAY             PIC 9(2).                                
014100*                                                                         
014200*    POSITION TABLE, SAME EIGHT CODES AND ORDER PE030 USES -              
014300*    NOT A VALIDATION TABLE, EMP-POSITION IS NOT EDITED                   
014400*    AGAINST IT HERE EITHER, ONLY COUNTED PER DEPARTMENT.                 
014500 01  WS-VALID-POSITION-TABLE.                                             
014600     03  FILLER  PIC X(10)  VALUE "INTERN    ".                           
014700     03  FILLER  PIC X(10)  VALUE "JUNIOR    ".                           
014800     03  FILLER  PIC X(10)  VALUE "SENIOR    ".                           
014900     03  FILLER  PIC X(10)  VALUE "LEAD      ".                           
015000     03  FILLER  PIC X(10)  VALUE "MANAGER   ".                           
015100     03  FILLER  PIC X(10)  VALUE "DIRECTOR  ".                           
015200     03  FILLER  PIC X(10)  VALUE "VP        ".                           
015300     03  FILLER  PIC X(10)  VALUE "CEO       ".                           
015400 01  WS-POSITION-TABLE REDEFINES WS-VALID-POSITION-TABLE.                 
015500     03  WS-POSITION-ENTRY OCCURS 8 TIMES                                 
015600                         INDEXED BY WS-POS-IDX.                           
015700         05  WS-POSITION-CODE   PIC X(10).                                
015800*                                                                         
015900 01  WS-DEPT-TABLE-CONTROLS.                                              
016000     03  WS-DEPT-TAB-COUNT       PIC 9(4)  COMP VALUE ZERO.               
016100     03  WS-DEPT-IDX             PIC 9(4)  COMP VALUE ZERO.               
016200 01  WS-DEPT-TABLE.                                                       
016300     03  WS-DEPT-TAB-ENTRY  OCCURS 500 TIMES                              
016400                         ASCENDING KEY IS WS-DEPT-TAB-ID                  
016500                         INDEXED BY WS-DEPT-TAB-IDX.                      
016600         05  WS-DEPT-TAB-ID          PIC 9(4).                            
016700         05  WS-DEPT-TAB-NAME        PIC X(30).                           
016800         05  WS-DEPT-TAB-EMP-COUNT   PIC 9(5)     COMP.                   
016900         05  WS-DEPT-TAB-SAL-SUM     PIC S9(11)V99                        
017000                                                   COMP-3.                
017100         05  WS-DEPT-TAB-RECENT      PIC 9(5)     COMP.                   
017200         05  WS-DEPT-TAB-POS-CNT    OCCURS 8 TIMES                        
017300                                 PIC 9(5)     COMP.                       
017400         05  WS-DEPT-TAB-POS-OTHR   PIC 9(5)     COMP.                    
017500         05  FILLER                  PIC X(04).                           
017600*                                                                         
017700 01  WS-GRAND-TOTALS.                                                     
017800     03  WS-GRAND-EMP-COUNT      PIC 9(7)     COMP VALUE ZERO.            
017900     03  WS-GRAND-PAYROLL        PIC S9(11)V99                            
018000                                               COMP-3 VALUE ZERO.         
018100*                                                                         
018200 01  WS-DEPT-AVG-SALARY          PIC S9(9)V99.                            
018300 01  WS-DEPT-AVG-SALARY-X REDEFINES                                       
018400     WS-DEPT-AVG-SALARY          PIC X(11).                               
018500*                                                                         
018600 01  WS-REPORT3-HEAD-1.                                                   
018700     03  FILLER   PIC X(37) VALUE                                         
018800         "PE020  DEPARTMENT STATISTICS REPORT".                           
018900     03  FILLER   PIC X(95) VALUE SPACES.                                 
019000 01  WS-REPORT3-HEAD-2.                                                   
019100     03  FILLER   PIC X(06) VALUE "DEPT".                                 
019200     03  FILLER   PIC X(31) VALUE "NAME".                                 
019300     03  FILLER   PIC X(08) VALUE "EMP CNT".                              
019400     03  FILLER   PIC X(15) VALUE "AVG SALARY".                           
019500     03  FILLER   PIC X(10) VALUE "RECENT".                               
019600     03  FILLER   PIC X(62) VALUE SPACES.                                 
019700*                                                                         
019800 01  WS-DETAIL-LINE.                                                      
019900     03  DL-DEPT-ID              PIC ZZZ9.                                
020000     03  FILLER                  PIC X(02).                               
020100     03  DL-DEPT-NAME            PIC X(30).                               
020200     03  FILLER                  PIC X(01).                               
020300     03  DL-EMP-COUNT            PIC ZZZ9.                                
020400     03  FILLER                  PIC X(04).                               
020500     03  DL-AVG-SALARY           PIC Z,ZZZ,ZZ9.99.                        
020600     03  FILLER                  PIC X(04).                               
020700     03  DL-RECENT-HIRES         PIC ZZZ9.                                
020800     03  FILLER                  PIC X(67).                               
020900*                                                                         
021000 01  WS-GRAND-LINE.                                                       
021100     03  GL-LABEL                PIC X(20).                               
021200     03  GL-EMP-COUNT            PIC ZZZZZ9.                              
021300     03  FILLER                  PIC X(02).                               
021400     03  GL-PAYROLL              PIC Z,ZZZ,ZZZ,ZZ9.99.                    
021500     03  FILLER                  PIC X(88).                               
021600*                                                                         
021700 PROCEDURE DIVISION.                                                      
021800*================================                                         
021900*    TOP LEVEL - LOAD THE ACTIVE DEPARTMENTS, ACCUMULATE EVERY            
022000*    ACTIVE EMPLOYEE INTO ITS DEPARTMENT'S ROW, THEN PRINT ONE            
022100*    LINE PER DEPARTMENT WITH A GRAND TOTAL TO FOOT IT.                   
022200 0000-MAIN-CONTROL.                                                       
022300     PERFORM 1000-INITIALISE THRU 1000-EXIT.                              
022400     PERFORM 2000-LOAD-DEPT-TABLE THRU 2000-EXIT.                         
022500     PERFORM 3000-ACCUM-EMPLOYEES THRU 3000-EXIT.                         
022600     PERFORM 4000-WRITE-DEPT-REPORT THRU 4000-EXIT.                       
022700     PERFORM 9000-WRAP-UP THRU 9000-EXIT.                                 
022800     GOBACK.                                                              
022900*                                                                         
023000*    AS-OF DATE DRIVES THE RECENT-HIRE WINDOW BELOW - 90 DAYS             
023100*    BACK FROM THE RUN DATE, SAME WINDOW THE PERSONNEL POLICY             
023200*    MANUAL USES FOR A 'NEW STARTER' DESIGNATION.                         
023300 1000-INITIALISE.                                                         
023400     OPEN INPUT PARMFILE.                                                 
023500     IF WS-PARM-STATUS NOT = "00"                                         
023600         DISPLAY "PE020 - PARMFILE WILL NOT OPEN, STATUS = "              
023700                 WS-PARM-STATUS                                           
023800         GO TO 9990-ABEND.                                                
023900     READ PARMFILE.                                                       
024000     IF WS-PARM-STATUS NOT = "00"                                         
024100         DISPLAY "PE020 - PARMFILE READ FAILED, STATUS = "                
024200                 WS-PARM-STATUS                                           
024300         GO TO 9990-ABEND.                                                
024400     MOVE PE-AS-OF-DATE TO WS-AS-OF-DATE.                                 
024500     CLOSE PARMFILE.                                                      
024600     MOVE WS-AS-OF-DATE TO WS-CALC-CCYYMMDD.                              
024700     PERFORM 1300-CALC-JULIAN-DAY THRU 1300-EXIT.                         
024800     MOVE WS-CALC-JULIAN-DAY TO WS-AS-OF-JULIAN.                          
024900     COMPUTE WS-RECENT-HIRE-JULIAN = WS-AS-OF-JULIAN - 90.                
025000*        REPORT 3 IS APPENDED TO THE SHARED RPTFILE, NOT OPENED           
025100*        FRESH - PE010 OR A LATER RUN MAY HAVE WRITTEN TO IT              
025200*        ALREADY THIS CYCLE.                                              
025300     OPEN EXTEND RPTFILE.                                                 
025400     IF WS-RPT-STATUS NOT = "00"                                          
025500         DISPLAY "PE020 - RPTFILE WILL NOT OPEN, STATUS = "               
025600                 WS-RPT-STATUS                                            
025700         GO TO 9990-ABEND.                                                
025800     MOVE SPACES TO PE-REPORT-LINE.                                       
025900     WRITE PE-REPORT-LINE.                                                
026000     WRITE PE-REPORT-LINE FROM WS-REPORT3-HEAD-1.                         
026100     WRITE PE-REPORT-LINE FROM WS-REPORT3-HEAD-2.                         
026200 1000-EXIT.                                                               
026300     EXIT.                                                                
026400*                                                                         
026500 1300-CALC-JULIAN-DAY.                                                    
026600     COMPUTE WS-CALC-A = (14 - WS-CALC-MONTH) / 12.                       
026700     COMPUTE WS-CALC-Y2 = WS-CALC-YEAR + 4800 - WS-CALC-A.                
026800     COMPUTE WS-CALC-M2 = WS-CALC-MONTH + 12 * WS-CALC-A - 3.             
026900     COMPUTE WS-CALC-T1 = (153 * WS-CALC-M2 + 2) / 5.                     
027000     COMPUTE WS-CALC-T2 = WS-CALC-Y2 / 4.                                 
027100     COMPUTE WS-CALC-T3 = WS-CALC-Y2 / 100.                               
027200     COMPUTE WS-CALC-T4 = WS-CALC-Y2 / 400.                               
027300     COMPUTE WS-CALC-JULIAN-DAY =                                         
027400         WS-CALC-DAY + WS-CALC-T1 + 365 * WS-CALC-Y2                      
027500         + WS-CALC-T2 - WS-CALC-T3 + WS-CALC-T4 - 32045.                  
027600 1300-EXIT.                                                               
027700     EXIT.                                                                
027800*                                                                         
027900*    ACTIVE DEPARTMENTS ONLY - A DEPARTMENT THAT HAS BEEN                 
028000*    CLOSED OUT DOES NOT GET A ROW ON REPORT 3 EVEN IF OLD                
028100*    EMPLOYEE RECORDS STILL POINT AT IT.                                  
028200 2000-LOAD-DEPT-TABLE.                                                    
028300     OPEN INPUT DEPTFILE.                                                 
028400     IF WS-DEPT-STATUS NOT = "00"                                         
028500         DISPLAY "PE020 - DEPTFILE WILL NOT OPEN, STATUS = "              
028600                 WS-DEPT-STATUS                                           
028700         GO TO 9990-ABEND.                                                
028800     PERFORM 2100-READ-DEPTFILE THRU 2100-EXIT.                           
028900     PERFORM 2200-ADD-DEPT-ENTRY THRU 2200-EXIT                           
029000         UNTIL DEPT-EOF.                                                  
029100     CLOSE DEPTFILE.                                                      
029200 2000-EXIT.                                                               
029300     EXIT.                                                                
029400*                                                                         
029500*    SINGLE READ FOR THE DEPARTMENT LOAD LOOP ABOVE.                      
029600 2100-READ-DEPTFILE.                                                      
029700     READ DEPTFILE                                                        
029800         AT END MOVE "Y" TO WS-DEPT-EOF-SW.                               
029900 2100-EXIT.                                                               
030000     EXIT.                                                                
030100*                                                                         
030200*    STACKS ONE ACTIVE DEPARTMENT WITH ALL ITS ACCUMULATORS               
030300*    ZEROED - EMP-COUNT, SALARY SUM, RECENT-HIRE COUNT AND THE            
030400*    PER-POSITION TABLE 2250 BELOW RESETS.                                
030500 2200-ADD-DEPT-ENTRY.                                                     
030600     IF DEPT-ACTIVE-FLAG = "Y"                                            
030700         ADD 1 TO WS-DEPT-TAB-COUNT                                       
030800         MOVE DEPT-ID                                                     
030900             TO WS-DEPT-TAB-ID (WS-DEPT-TAB-COUNT)                        
031000         MOVE DEPT-NAME                                                   
031100             TO WS-DEPT-TAB-NAME (WS-DEPT-TAB-COUNT)                      
031200         MOVE ZERO                                                        
031300             TO WS-DEPT-TAB-EMP-COUNT (WS-DEPT-TAB-COUNT)                 
031400         MOVE ZERO                                                        
031500             TO WS-DEPT-TAB-SAL-SUM (WS-DEPT-TAB-COUNT)                   
031600         MOVE ZERO                                                        
031700             TO WS-DEPT-TAB-RECENT (WS-DEPT-TAB-COUNT)                    
031800         PERFORM 2250-ZERO-POSITIONS THRU 2250-EXIT.                      
031900     PERFORM 2100-READ-DEPTFILE THRU 2100-EXIT.                           
032000 2200-EXIT.                                                               
032100     EXIT.                                                                
032200*                                                                         
032300*    CLEARS THE EIGHT-ENTRY POSITION-COUNT TABLE AND THE                  
032400*    OVERFLOW BUCKET FOR ONE NEW DEPARTMENT ROW.                          
032500 2250-ZERO-POSITIONS.                                                     
032600     MOVE ZERO TO WS-DEPT-TAB-POS-OTHR (WS-DEPT-TAB-COUNT).               
032700     PERFORM 2260-ZERO-ONE-POS THRU 2260-EXIT                             
032800         VARYING WS-POS-IDX FROM 1 BY 1                                   
032900         UNTIL WS-POS-IDX > 8.                                            
033000 2250-EXIT.                                                               
033100     EXIT.                                                                
033200*                                                                         
033300*    ZEROES ONE POSITION SLOT, CALLED VARYING BY 2250 ABOVE.              
033400 2260-ZERO-ONE-POS.                                                       
033500     MOVE ZERO                                                            
033600         TO WS-DEPT-TAB-POS-CNT (WS-DEPT-TAB-COUNT, WS-POS-IDX).          
033700 2260-EXIT.                                                               
033800     EXIT.                                                                
033900*                                                                         
034000*    ONE PASS OF THE EMPLOYEE MASTER - EVERY ACTIVE EMPLOYEE IS           
034100*    ROLLED INTO ITS DEPARTMENT'S ROW, INACTIVE EMPLOYEES ARE             
034200*    SKIPPED ENTIRELY SO THEY DO NOT SKEW THE AVERAGE SALARY.             
034300 3000-ACCUM-EMPLOYEES.                                                    
034400     OPEN INPUT EMPFILE.                                                  
034500     IF WS-EMP-STATUS NOT = "00"                                          
034600         DISPLAY "PE020 - EMPFILE WILL NOT OPEN, STATUS = "               
034700                 WS-EMP-STATUS                                            
034800         GO TO 9990-ABEND.                                                
034900     PERFORM 3100-READ-EMPFILE THRU 3100-EXIT.                            
035000     PERFORM 3200-ACCUM-ONE-EMP THRU 3200-EXIT                            
035100         UNTIL EMP-EOF.                                                   
035200     CLOSE EMPFILE.                                                       
035300 3000-EXIT.                                                               
035400     EXIT.                                                                
035500*                                                                         
035600*    SINGLE READ FOR THE EMPLOYEE ACCUMULATION PASS ABOVE.                
035700 3100-READ-EMPFILE.                                                       
035800     READ EMPFILE                                                         
035900         AT END MOVE "Y" TO WS-EMP-EOF-SW.                                
036000 3100-EXIT.                                                               
036100     EXIT.                                                                
036200*                                                                         
036300*    EMPFILE IS NOT IN DEPARTMENT SEQUENCE, SO EACH EMPLOYEE IS           
036400*    LOCATED ON THE DEPARTMENT TABLE WITH SEARCH ALL RATHER               
036500*    THAN A CONTROL BREAK - AN UNKNOWN DEPT ID IS SILENTLY                
036600*    SKIPPED, PE000 HAS ALREADY REJECTED THAT RECORD.                     
036700 3200-ACCUM-ONE-EMP.                                                      
036800     IF EMP-ACTIVE-FLAG = "Y"                                             
036900         SET WS-DEPT-TAB-IDX TO 1                                         
037000         SEARCH ALL WS-DEPT-TAB-ENTRY                                     
037100             AT END                                                       
037200                 NEXT SENTENCE                                            
037300             WHEN WS-DEPT-TAB-ID (WS-DEPT-TAB-IDX) =                      
037400                  EMP-DEPT-ID                                             
037500                 PERFORM 3250-ADD-TO-DEPT THRU 3250-EXIT.                 
037600     PERFORM 3100-READ-EMPFILE THRU 3100-EXIT.                            
037700 3200-EXIT.                                                               
037800     EXIT.                                                                
037900*                                                                         
038000*    FOUR THINGS EVERY ACTIVE EMPLOYEE CONTRIBUTES TO ITS                 
038100*    DEPARTMENT ROW - A HEAD COUNT, A SALARY TO SUM FOR THE               
038200*    AVERAGE, A RECENT-HIRE FLAG, AND A POSITION TALLY BELOW.             
038300 3250-ADD-TO-DEPT.                                                        
038400     ADD 1 TO WS-DEPT-TAB-EMP-COUNT (WS-DEPT-TAB-IDX).                    
038500     ADD EMP-SALARY TO WS-DEPT-TAB-SAL-SUM (WS-DEPT-TAB-IDX).             
038600     MOVE EMP-HIRE-DATE TO WS-CALC-CCYYMMDD.                              
038700     PERFORM 1300-CALC-JULIAN-DAY THRU 1300-EXIT.                         
038800     IF WS-CALC-JULIAN-DAY >= WS-RECENT-HIRE-JULIAN                       
038900         ADD 1 TO WS-DEPT-TAB-RECENT (WS-DEPT-TAB-IDX).                   
039000     PERFORM 3260-COUNT-POSITION THRU 3260-EXIT.                          
039100 3250-EXIT.                                                               
039200     EXIT.                                                                
039300*                                                                         
039400*    TALLIES THE EMPLOYEE'S JOB TITLE AGAINST THE EIGHT-CODE              
039500*    POSITION TABLE IN WORKING-STORAGE - AN UNRECOGNISED CODE             
039600*    FALLS INTO WS-DEPT-TAB-POS-OTHR RATHER THAN BEING LOST.              
039700*    COUNTS PER SPEC BUT NOT CURRENTLY PRINTED ON REPORT 3,               
039800*    SEE WS-DEPT-TAB-POS-CNT IN WORKING-STORAGE.                          
039900 3260-COUNT-POSITION.                                                     
040000     SET WS-POS-IDX TO 1.                                                 
040100     SEARCH WS-POSITION-ENTRY                                             
040200         AT END                                                           
040300             ADD 1 TO WS-DEPT-TAB-POS-OTHR (WS-DEPT-TAB-IDX)              
040400         WHEN WS-POSITION-CODE (WS-POS-IDX) = EMP-POSITION                
040500             ADD 1                                                        
040600               TO WS-DEPT-TAB-POS-CNT (WS-DEPT-TAB-IDX, WS-POS-IDX).      
040700 3260-EXIT.                                                               
040800     EXIT.                                                                
040900*                                                                         
041000*    ONE LINE PER DEPARTMENT IN TABLE ORDER (ASCENDING DEPT ID            
041100*    FROM THE LOAD ABOVE), FOLLOWED BY A GRAND TOTAL LINE.                
041200 4000-WRITE-DEPT-REPORT.                                                  
041300     MOVE ZERO TO WS-GRAND-EMP-COUNT.                                     
041400     MOVE ZERO TO WS-GRAND-PAYROLL.                                       
041500     PERFORM 4100-WRITE-ONE-DEPT THRU 4100-EXIT                           
041600         VARYING WS-DEPT-IDX FROM 1 BY 1                                  
041700         UNTIL WS-DEPT-IDX > WS-DEPT-TAB-COUNT.                           
041800     MOVE SPACES TO WS-GRAND-LINE.                                        
041900     MOVE "** GRAND TOTAL **" TO GL-LABEL.                                
042000     MOVE WS-GRAND-EMP-COUNT TO GL-EMP-COUNT.                             
042100     MOVE WS-GRAND-PAYROLL TO GL-PAYROLL.                                 
042200     WRITE PE-REPORT-LINE FROM WS-GRAND-LINE.                             
042300 4000-EXIT.                                                               
042400     EXIT.                                                                
042500*                                                                         
042600*    AVERAGE SALARY IS ZERO RATHER THAN A DIVIDE EXCEPTION WHEN           
042700*    A DEPARTMENT HAS NO ACTIVE EMPLOYEES - CAN HAPPEN FOR A              
042800*    NEWLY STOOD UP DEPARTMENT WITH NO STAFF ASSIGNED YET.                
042900 4100-WRITE-ONE-DEPT.                                                     
043000     IF WS-DEPT-TAB-EMP-COUNT (WS-DEPT-IDX) > 0                           
043100         COMPUTE WS-DEPT-AVG-SALARY ROUNDED =                             
043200             WS-DEPT-TAB-SAL-SUM (WS-DEPT-IDX) /                          
043300             WS-DEPT-TAB-EMP-COUNT (WS-DEPT-IDX)                          
043400     ELSE                                                                 
043500         MOVE ZERO TO WS-DEPT-AVG-SALARY.                                 
043600     MOVE SPACES TO WS-DETAIL-LINE.                                       
043700     MOVE WS-DEPT-TAB-ID (WS-DEPT-IDX) TO DL-DEPT-ID.                     
043800     MOVE WS-DEPT-TAB-NAME (WS-DEPT-IDX) TO DL-DEPT-NAME.                 
043900     MOVE WS-DEPT-TAB-EMP-COUNT (WS-DEPT-IDX) TO DL-EMP-COUNT.            
044000     MOVE WS-DEPT-AVG-SALARY TO DL-AVG-SALARY.                            
044100     IF PE-DEBUG-ON                                                       
044200         DISPLAY "PE020 - AVG SALARY RAW BYTES = "                        
044300                 WS-DEPT-AVG-SALARY-X.                                    
044400     MOVE WS-DEPT-TAB-RECENT (WS-DEPT-IDX) TO DL-RECENT-HIRES.            
044500     WRITE PE-REPORT-LINE FROM WS-DETAIL-LINE.                            
044600     ADD WS-DEPT-TAB-EMP-COUNT (WS-DEPT-IDX) TO                           
044700         WS-GRAND-EMP-COUNT.                                              
044800     ADD WS-DEPT-TAB-SAL-SUM (WS-DEPT-IDX) TO WS-GRAND-PAYROLL.           
044900 4100-EXIT.                                                               
045000     EXIT.                                                                
045100*                                                                         
045200*    CLOSES RPTFILE AND, UNDER UPSI-0 ONLY, TRACES THE FIRST              
045300*    DEPARTMENT'S POSITION BREAKDOWN TO THE JOB LOG SO THE                
045400*    COUNTS FROM 3260 ABOVE CAN BE SPOT-CHECKED WITHOUT ADDING            
045500*    THEM TO THE PRINTED REPORT.                                          
045600 9000-WRAP-UP.                                                            
045700     CLOSE RPTFILE.                                                       
045800     IF PE-DEBUG-ON                                                       
045900         DISPLAY "PE020 - ACTIVE DEPTS = " WS-DEPT-TAB-COUNT.             
046000     IF PE-DEBUG-ON AND WS-DEPT-TAB-COUNT > 0                             
046100         DISPLAY "PE020 - DEPT 1 POSITION COUNTS = "                      
046200                 WS-DEPT-TAB-POS-CNT (1, 1) " "                           
046300                 WS-DEPT-TAB-POS-CNT (1, 2) " "                           
046400                 WS-DEPT-TAB-POS-CNT (1, 3) " "                           
046500                 WS-DEPT-TAB-POS-CNT (1, 4) " "                           
046600                 WS-DEPT-TAB-POS-CNT (1, 5) " "                           
046700                 WS-DEPT-TAB-POS-CNT (1, 6) " "                           
046800                 WS-DEPT-TAB-POS-CNT (1, 7) " "                           
046900                 WS-DEPT-TAB-POS-CNT (1, 8) " OTHER = "                   
047000                 WS-DEPT-TAB-POS-OTHR (1).                                
047100     DISPLAY "PE020 - DEPARTMENT REPORT WRITTEN, EMPLOYEES = "            
047200             WS-GRAND-EMP-COUNT.                                          
047300 9000-EXIT.                                                               
047400     EXIT.                                                                
047500*                                                                         
047600*    COMMON ABEND EXIT, SAME RETURN-CODE 16 CONVENTION AS THE             
047700*    REST OF THE PERSONNEL SUITE.                                         
047800 9990-ABEND.                                                              
047900     DISPLAY "PE020 - RUN ABANDONED, SEE MESSAGE ABOVE.".                 
048000     MOVE 16 TO RETURN-CODE.                                              
048100     GOBACK.                                                              
048200                                                                          
