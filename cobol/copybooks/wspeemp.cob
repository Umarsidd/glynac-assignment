000100*****************************************************                     
000200*                                                   *                     
000300*   RECORD DEFINITION FOR EMPLOYEE MASTER FILE      *                     
000400*        USES EMP-ID AS KEY                         *                     
000500*                                                   *                     
000600*****************************************************                     
000700*  LINE SEQUENTIAL - FIELDS ARE DISPLAY, FIXED WIDTH.                     
000800*  FILE SIZE 153 BYTES.                                                   
000900*                                                                         
001000* 04/02/26 TSM - PE-0001 CREATED FOR PERSONNEL SUITE.                     
001100* 11/02/26 TSM - PE-0006 EMP-POSITION WIDENED TO X(10)                    
001200*                AFTER "DIRECTOR" TRUNCATED ON TEST RUN.                  
001300* 20/02/26 RDJ - PE-0011 EMP-PHONE CONFIRMED OPTIONAL,                    
001400*                SPACES ALLOWED, SEE 2000-VALIDATE-EMP.                   
001500* 21/02/26 TSM - PE-0012 ADDED TRAILING FILLER, SHOP                      
001600*                STANDARD FOR NEW LAYOUTS, 2026 REVIEW.                   
001700*                                                                         
001800 01  PE-EMPLOYEE-RECORD.                                                  
001900     03  EMP-ID                  PIC X(10).                               
002000     03  EMP-FIRST-NAME          PIC X(20).                               
002100     03  EMP-LAST-NAME           PIC X(20).                               
002200     03  EMP-EMAIL               PIC X(40).                               
002300     03  EMP-PHONE               PIC X(20).                               
002400     03  EMP-DEPT-ID             PIC 9(4).                                
002500     03  EMP-POSITION            PIC X(10).                               
002600*        INTERN/JUNIOR/SENIOR/LEAD/MANAGER/DIRECTOR/                      
002700*        VP/CEO - NOT EDITED AGAINST A TABLE TODAY,                       
002800*        SEE REMARKS IN PE000 2000-VALIDATE-EMP.                          
002900     03  EMP-HIRE-DATE           PIC 9(8).                                
003000*        CCYYMMDD                                                         
003100     03  EMP-BIRTH-DATE          PIC 9(8).                                
003200*        CCYYMMDD, ZEROS = UNKNOWN                                        
003300     03  EMP-SALARY              PIC S9(8)V99.                            
003400     03  EMP-ACTIVE-FLAG         PIC X(1).                                
003500*        Y = ACTIVE, N = TERMINATED                                       
003600     03  FILLER                  PIC X(02).                               
003700                                                                          
