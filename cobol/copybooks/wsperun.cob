000100*****************************************************                     
000200*                                                   *                     
000300*   RECORD DEFINITION FOR THE PERSONNEL RUN         *                     
000400*        PARAMETER FILE (PARMFILE), ONE RECORD      *                     
000500*                                                   *                     
000600*****************************************************                     
000700*  LINE SEQUENTIAL, SINGLE RECORD PER RUN. BUILT BY                       
000800*  THE OVERNIGHT SCHEDULER STEP THAT PRECEDES PE000.                      
000900*                                                                         
001000* 06/02/26 TSM - PE-0004 CREATED.                                         
001100* 10/02/26 TSM - PE-0007 ADDED PE-DAILY-RPT-DATE SO                       
001200*                THE DAILY SNAPSHOT (PE010) CAN TARGET A                  
001300*                DATE OTHER THAN AS-OF (RERUN CASE).                      
001400*                                                                         
001500 01  PE-RUN-PARAMETERS.                                                   
001600     03  PE-AS-OF-DATE           PIC 9(8).                                
001700*        CCYYMMDD - THE RUN'S "TODAY" FOR ALL WINDOW                      
001800*        AND AGE CALCULATIONS.                                            
001900     03  PE-DAILY-RPT-DATE       PIC 9(8).                                
002000*        CCYYMMDD - TARGET DATE FOR THE DAILY ATTENDANCE                  
002100*        REPORT RUN BY PE010. ZEROS MEANS "USE AS-OF".                    
002200     03  FILLER                  PIC X(4).                                
002300                                                                          
