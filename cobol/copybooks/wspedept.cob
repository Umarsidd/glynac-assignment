000100*****************************************************                     
000200*                                                   *                     
000300*   RECORD DEFINITION FOR DEPARTMENT FILE           *                     
000400*        USES DEPT-ID AS KEY                        *                     
000500*                                                   *                     
000600*****************************************************                     
000700*  LINE SEQUENTIAL - FIELDS ARE DISPLAY, FIXED WIDTH                      
000800*  SO A TEXT EDITOR CAN BE USED IN AN EMERGENCY.                          
000900*  FILE SIZE 59 BYTES (RUN-BOOK SAYS 47 - RUN-BOOK IS                     
001000*  WRONG, THIS COPYBOOK IS THE MASTER, SEE PE-0002).                      
001100*                                                                         
001200* 04/02/26 TSM - PE-0001 CREATED FOR PERSONNEL SUITE.                     
001300* 09/02/26 TSM - PE-0002 RUN-BOOK SIZE QUERIED, LEFT AS                   
001400*                IS PENDING OPS SIGN-OFF.                                 
001500* 21/02/26 TSM - PE-0012 ADDED TRAILING FILLER, SHOP                      
001600*                STANDARD FOR NEW LAYOUTS, 2026 REVIEW.                   
001700*                                                                         
001800 01  PE-DEPARTMENT-RECORD.                                                
001900     03  DEPT-ID                 PIC 9(4).                                
002000     03  DEPT-NAME               PIC X(30).                               
002100     03  DEPT-MGR-EMP-ID         PIC X(10).                               
002200     03  DEPT-BUDGET             PIC S9(10)V99.                           
002300     03  DEPT-ACTIVE-FLAG        PIC X(1).                                
002400*        Y = ACTIVE, N = INACTIVE - SEE 2100-VALIDATE-DEPT                
002500*        IN PE000 FOR THE ONLY RULE THAT TESTS IT TODAY.                  
002600     03  FILLER                  PIC X(02).                               
002700                                                                          
