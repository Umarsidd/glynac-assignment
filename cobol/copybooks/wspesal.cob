000100*****************************************************                     
000200*                                                   *                     
000300*   RECORD DEFINITION FOR SALARY HISTORY FILE       *                     
000400*        KEYED ON SAL-EMP-ID + SAL-EFFECTIVE-DATE    *                    
000500*                                                   *                     
000600*****************************************************                     
000700*  LINE SEQUENTIAL - FIELDS ARE DISPLAY, FIXED WIDTH.                     
000800*  FILE SIZE 116 BYTES.                                                   
000900*                                                                         
001000* 05/02/26 TSM - PE-0003 CREATED FOR PERSONNEL SUITE.                     
001100* 18/02/26 TSM - PE-0010 SAL-TYPE WAS X(10), "PROMOTION"                  
001200*                FIT BUT "ANNUALRAISE" DID NOT. WIDENED                   
001300*                TO X(12) TO MATCH THE SPEC TABLE.                        
001400* 21/02/26 TSM - PE-0012 ADDED TRAILING FILLER, SHOP                      
001500*                STANDARD FOR NEW LAYOUTS, 2026 REVIEW.                   
001600*                                                                         
001700 01  PE-SALARY-RECORD.                                                    
001800     03  SAL-EMP-ID              PIC X(10).                               
001900     03  SAL-EFFECTIVE-DATE      PIC 9(8).                                
002000     03  SAL-BASE                PIC S9(8)V99.                            
002100     03  SAL-ALLOWANCES          PIC S9(6)V99.                            
002200     03  SAL-DEDUCTIONS          PIC S9(6)V99.                            
002300     03  SAL-BONUS               PIC S9(6)V99.                            
002400     03  SAL-TYPE                PIC X(12).                               
002500*        INITIAL/PROMOTION/ANNUALRAISE/PERFBONUS/                         
002600*        ADJUSTMENT/CORRECTION - SEE 2600-VALIDATE-SAL.                   
002700*        PE050 POSTS TYPE ADJUSTMENT ONLY.                                
002800     03  SAL-REASON              PIC X(40).                               
002900     03  SAL-APPROVED-BY         PIC X(10).                               
003000*        SPACES = NO APPROVER ON FILE (AUTOMATIC POSTS)                   
003100     03  FILLER                  PIC X(02).                               
003200                                                                          
