000100*****************************************************                     
000200*                                                   *                     
000300*   RECORD DEFINITION FOR PERFORMANCE REVIEW FILE   *                     
000400*        KEYED ON PRF-EMP-ID + PRF-PERIOD-END        *                    
000500*                                                   *                     
000600*****************************************************                     
000700*  LINE SEQUENTIAL - FIELDS ARE DISPLAY, FIXED WIDTH.                     
000800*  FILE SIZE 85 BYTES.                                                    
000900*                                                                         
001000* 05/02/26 TSM - PE-0003 CREATED FOR PERSONNEL SUITE.                     
001100* 21/02/26 TSM - PE-0012 ADDED TRAILING FILLER, SHOP                      
001200*                STANDARD FOR NEW LAYOUTS, 2026 REVIEW.                   
001300*                                                                         
001400 01  PE-PERFORMANCE-RECORD.                                               
001500     03  PRF-EMP-ID              PIC X(10).                               
001600     03  PRF-PERIOD-START        PIC 9(8).                                
001700     03  PRF-PERIOD-END          PIC 9(8).                                
001800     03  PRF-REVIEWER-ID         PIC X(10).                               
001900*        SPACES = NO REVIEWER ON FILE                                     
002000     03  PRF-RATINGS.                                                     
002100*        EACH 1-5, SEE 2450-VALIDATE-ONE-PRF IN PE000.                    
002200*        GROUPED SO 2450-VALIDATE-ONE-PRF CAN ADD THE                     
002300*        FOUR ELEMENTARY ITEMS IN ONE BREATH FOR THE                      
002310*        OVERALL RATING (AN EMPLOYEE-LEVEL AVERAGE).                      
002400         05  PRF-TECHNICAL       PIC 9(1).                                
002500         05  PRF-COMMUNICATION   PIC 9(1).                                
002600         05  PRF-TEAMWORK        PIC 9(1).                                
002700         05  PRF-LEADERSHIP      PIC 9(1).                                
002800     03  PRF-GOALS-PCT           PIC 9(3).                                
002900     03  PRF-FEEDBACK            PIC X(40).                               
003000     03  FILLER                  PIC X(02).                               
003100                                                                          
