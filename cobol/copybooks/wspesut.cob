000100*****************************************************                     
000200*                                                   *                     
000300*   RECORD DEFINITION FOR SALARY UPDATE TRANSACTIONS*                     
000400*        (INPUT TO PE050 SALARY AUDIT POSTER)        *                    
000500*                                                   *                     
000600*****************************************************                     
000700*  LINE SEQUENTIAL - FIELDS ARE DISPLAY, FIXED WIDTH.                     
000800*  FILE SIZE 22 BYTES.                                                    
000900*                                                                         
001000* 06/02/26 TSM - PE-0004 CREATED FOR PE050.                               
001100* 21/02/26 TSM - PE-0012 ADDED TRAILING FILLER, SHOP                      
001200*                STANDARD FOR NEW LAYOUTS, 2026 REVIEW.                   
001300*                                                                         
001400 01  PE-SALARY-UPDATE-RECORD.                                             
001500     03  SUT-EMP-ID              PIC X(10).                               
001600     03  SUT-NEW-SALARY          PIC S9(8)V99.                            
001700     03  FILLER                  PIC X(02).                               
001800                                                                          
