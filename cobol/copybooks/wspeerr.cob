000100*****************************************************                     
000200*                                                   *                     
000300*   RECORD DEFINITION FOR THE REJECT LISTING        *                     
000400*        WRITTEN BY PE000 2000-2400 VALIDATION      *                     
000500*                                                   *                     
000600*****************************************************                     
000700*  LINE SEQUENTIAL, 132 COLS TO MATCH RPTFILE WIDTH                       
000800*  SO BOTH CAN BE BROWSED WITH THE SAME PRINT UTILITY.                    
000900*                                                                         
001000* 07/02/26 TSM - PE-0005 CREATED FOR PE000.                               
001100* 21/02/26 TSM - PE-0012 RAW-DATA TRIMMED TO 38 BYTES TO                  
001200*                MAKE ROOM FOR A SPARE FILLER, SHOP                       
001300*                STANDARD FOR NEW LAYOUTS, 2026 REVIEW.                   
001400*                                                                         
001500 01  PE-ERROR-RECORD.                                                     
001600     03  ERR-SOURCE-FILE         PIC X(8).                                
001700*        DEPTFILE/EMPFILE/ATTFILE/PRFFILE/SALFILE                         
001800     03  ERR-KEY-1               PIC X(10).                               
001900*        EMP-ID OR DEPT-ID OF THE REJECTED RECORD                         
002000     03  ERR-KEY-2               PIC X(8).                                
002100*        ATT-DATE/PRF-PERIOD-END/SAL-EFF-DATE, SPACES                     
002200*        WHEN THE RECORD HAS NO SECONDARY KEY                             
002300     03  ERR-REASON-CODE         PIC X(6).                                
002400*        SEE PE000 9800-WRITE-ERROR-REC FOR THE LIST                      
002500     03  ERR-REASON-TEXT         PIC X(60).                               
002600     03  ERR-RAW-DATA            PIC X(38).                               
002700*        FIRST 38 BYTES OF THE OFFENDING LINE, FOR                        
002800*        OPS TO MATCH BACK TO THE INPUT WITHOUT A HEX                     
002900*        DUMP.                                                            
003000     03  FILLER                  PIC X(02).                               
003100*        TOTAL = 132 BYTES, MATCHES RPTFILE WIDTH.                        
003200                                                                          
