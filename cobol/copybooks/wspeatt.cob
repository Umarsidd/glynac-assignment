000100*****************************************************                     
000200*                                                   *                     
000300*   RECORD DEFINITION FOR ATTENDANCE FILE           *                     
000400*        UNIQUE ON ATT-EMP-ID + ATT-DATE             *                    
000500*                                                   *                     
000600*****************************************************                     
000700*  LINE SEQUENTIAL - FIELDS ARE DISPLAY, FIXED WIDTH.                     
000800*  FILE SIZE 76 BYTES.                                                    
000900*                                                                         
001000* 04/02/26 TSM - PE-0001 CREATED FOR PERSONNEL SUITE.                     
001100* 13/02/26 TSM - PE-0008 ATT-BREAK-MIN WAS PIC 99, A                      
001200*                4 HOUR UNPAID BREAK BLEW IT UP ON THE                    
001300*                PILOT RUN. NOW PIC 9(4) PER SPEC.                        
001400* 21/02/26 TSM - PE-0012 ADDED TRAILING FILLER, SHOP                      
001500*                STANDARD FOR NEW LAYOUTS, 2026 REVIEW.                   
001600*                                                                         
001700 01  PE-ATTENDANCE-RECORD.                                                
001800     03  ATT-EMP-ID              PIC X(10).                               
001900     03  ATT-DATE                PIC 9(8).                                
002000*        CCYYMMDD                                                         
002100     03  ATT-CHECK-IN            PIC 9(6).                                
002200*        HHMMSS, ZEROS = NOT RECORDED                                     
002300     03  ATT-CHECK-OUT           PIC 9(6).                                
002400*        HHMMSS, ZEROS = NOT RECORDED                                     
002500     03  ATT-BREAK-MIN           PIC 9(4).                                
002600     03  ATT-STATUS              PIC X(10).                               
002700*        PRESENT/ABSENT/LATE/HALFDAY/HOLIDAY/                             
002800*        SICKLEAVE/VACATION - SEE 2200-VALIDATE-ATT.                      
002900     03  ATT-NOTES               PIC X(30).                               
003000     03  FILLER                  PIC X(02).                               
003100                                                                          
